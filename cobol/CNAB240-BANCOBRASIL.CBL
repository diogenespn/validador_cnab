000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : R FLORES (RFLO)                                  *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB021, REGRAS AVANCADAS DO BANCO DO BRASIL     *
000600* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000700* DESCRIPCION : REGRAS ESPECIFICAS DO BANCO DO BRASIL (COD. 001) *
000800*             : SOBRE CONVENIO/CARTEIRA, SEGMENTOS P/Q/R E A     *
000900*             : DETECCAO DE NOSSO NUMERO DUPLICADO (U8/U21).     *
001000*             : TODOS OS ACHADOS DESTE MODULO SAO AVISO, SALVO   *
001100*             : ONDE O CADERNO DE REGRAS DIZ O CONTRARIO.        *
001200* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)   *
001300* ACCION (ES) : V=VALIDA                                         *
001400* INSTALADO   : 22/05/1994                                       *
001500* BPM/RATIONAL: 228875                                           *
001600* NOMBRE      : REGRAS AVANCADAS BANCO DO BRASIL CNAB 240        *
001700* PROGRAMA(S) : CNAB010                                          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CNAB021.
002100 AUTHOR. R FLORES.
002200 INSTALLATION. SERES - COBRANZA BANCARIA.
002300 DATE-WRITTEN. 22/05/1994.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002600******************************************************************
002700*             H I S T O R I A L   D E   C A M B I O S            *
002800******************************************************************
002900* 22/05/1994 RFLO CNB-0102 VERSION INICIAL - CONVENIO/CARTEIRA    CNB70001
003000* 05/08/1996 RFLO CNB-0124 SE AGREGA SEGMENTO P AVANCADO E Q      CNB70002
003100* 19/11/1998 RFLO CNB-0152 AJUSTE Y2K NA DATA DE PROCESSO         CNB70003
003200* 02/03/2003 MGAR CNB-0226 SE AGREGA SEGMENTO R AVANCADO          CNB70004
003210* 04/11/2004 WFS  CNB-0242 AVISO P/ NOME SACADO (SEG. Q)          CNB70005
003220*            PREENCHIDO COM MENOS DE 3 POSICOES                  CNB70006
003230* 19/09/2005 WFS  CNB-0232 SE AGREGA VALIDACAO DO SEGMENTO S      CNB70007
003235*            (DOCUMENTO ANEXO) DO BANCO DO BRASIL                 CNB70008
003240* 14/03/2007 CPS  CNB-0236 AJUSTE NO CONVENIO DE 7 POSICOES       CNB70009
003245*            PARA ACEITAR O NOVO PADRAO DE 9 POSICOES             CNB70010
003250* 22/08/2009 MGAR CNB-0254 SE AGREGA VALIDACAO DA CARTEIRA        CNB70011
003255*            VARIAVEL NO SEGMENTO P (17,18,31,51)                 CNB70012
003260* 05/11/2011 LTV  CNB-0247 CORRECAO NA CONTAGEM DE SEGMENTOS      CNB70013
003265*            R QUANDO O DESCONTO ESTA EM BRANCO                   CNB70014
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 COPY CNWRKARE.
004200 COPY CN240REG.
004300*
004400 01  WKS-AREA-LOCAL.
004500     02 WKS-IDX               PIC 9(05) COMP VALUE ZERO.
004600     02 WKS-TIPO-REG          PIC X(01) VALUE SPACE.
004700     02 WKS-VALOR-OK          PIC X(01) VALUE 'N'.
004800        88 WKS-E-VALIDO                  VALUE 'S'.
004900     02 FILLER                PIC X(04) VALUE SPACES.
005000*
005100 01  WKS-LD-VALOR             PIC X(60) VALUE SPACES.
005200*
005300 01  WKS-AREA-LOTE-ATUAL.
005400     02 WKS-LA-CONVENIO       PIC X(09) VALUE SPACES.
005500     02 WKS-LA-CONV-TAM       PIC 9(02) COMP VALUE ZERO.
005600     02 WKS-LA-CARTEIRA       PIC X(02) VALUE SPACES.
005700     02 FILLER                PIC X(04) VALUE SPACES.
005800*
005900 01  WKS-AREA-CONVENIO.
006000     02 WKS-CV-DIGITOS        PIC X(09) VALUE SPACES.
006100     02 WKS-CV-TAMANHO        PIC 9(02) COMP VALUE ZERO.
006200     02 FILLER                PIC X(04) VALUE SPACES.
006300*
006400 01  WKS-AREA-NOSSO-NUM.
006500     02 WKS-NN-LIMPO          PIC X(20) VALUE SPACES.
006600     02 WKS-NN-TAMANHO        PIC 9(02) COMP VALUE ZERO.
006700     02 FILLER                PIC X(04) VALUE SPACES.
006750*
006760 01  WKS-AREA-NOME-SACADO.
006770     02 WKS-NS-IDX            PIC 9(03) COMP VALUE ZERO.
006780     02 WKS-NS-TAMANHO        PIC 9(03) COMP VALUE ZERO.
006800*
006900 01  WKS-DATA-8-AUX            PIC X(08) VALUE SPACES.
007000 01  WKS-DOC-14-AUX            PIC X(14) VALUE SPACES.
007100 01  WKS-EDITADO-DIAS          PIC ZZ9.
007200*
007300 LINKAGE SECTION.
007400 01  WKS-QTD-LINHAS             PIC 9(05) COMP.
007500 COPY CNLINTAB.
007600 COPY CNRPTREG.
007700 01  LK-DATA-PROCESSO           PIC 9(08).
007800*
007900 PROCEDURE DIVISION USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
008000                          CNRPT-TABELA-ACHADOS LK-DATA-PROCESSO.
008100 000-MAIN SECTION.
008200     MOVE SPACES TO WKS-LA-CONVENIO
008300     MOVE SPACES TO WKS-LA-CARTEIRA
008400     MOVE ZERO   TO WKS-LA-CONV-TAM
008500     PERFORM 100-PROCESSA-LINHA THRU 100-PROCESSA-LINHA-E
008600        VARYING WKS-IDX FROM 1 BY 1
008700           UNTIL WKS-IDX > WKS-QTD-LINHAS
008800     GOBACK.
008900 000-MAIN-E.            EXIT.
009000*
009100******************************************************************
009200*   100 - ROTEIA CADA LINHA PARA O TRATAMENTO CORRETO            *
009300******************************************************************
009400 100-PROCESSA-LINHA.
009500     IF WKS-LINHA-TAM(WKS-IDX) < 14
009600        GO TO 100-PROCESSA-LINHA-E
009700     END-IF
009800     MOVE WKS-LINHA-TEXTO(WKS-IDX)(8:1) TO WKS-TIPO-REG
009900     EVALUATE TRUE
010000        WHEN WKS-TIPO-REG = '1'
010100           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
010200              CN240-HEADER-LOTE
010300           PERFORM 200-VALIDA-CONVENIO-CARTEIRA
010400              THRU 200-VALIDA-CONVENIO-CARTEIRA-E
010500        WHEN WKS-TIPO-REG NOT = '3'
010600           CONTINUE
010700        WHEN WKS-LINHA-TEXTO(WKS-IDX)(14:1) = 'P'
010800           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
010900              CN240-SEGMENTO-P
011000           IF WKS-LINHA-TAM(WKS-IDX) >= 60
011100              PERFORM 300-SEGMENTO-P-BASICO THRU
011200                 300-SEGMENTO-P-BASICO-E
011300           END-IF
011400           IF WKS-LINHA-TAM(WKS-IDX) >= 160
011500              PERFORM 320-SEGMENTO-P-AVANCADO
011600                 THRU 320-SEGMENTO-P-AVANCADO-E
011700           END-IF
011800        WHEN WKS-LINHA-TEXTO(WKS-IDX)(14:1) = 'Q'
011900           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
012000              CN240-SEGMENTO-Q
012100           PERFORM 400-SEGMENTO-Q-AVANCADO THRU
012200              400-SEGMENTO-Q-AVANCADO-E
012300        WHEN WKS-LINHA-TEXTO(WKS-IDX)(14:1) = 'R'
012400           IF WKS-LINHA-TAM(WKS-IDX) >= 90
012500              MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
012600                 CN240-SEGMENTO-R
012700              PERFORM 500-SEGMENTO-R-AVANCADO
012800                 THRU 500-SEGMENTO-R-AVANCADO-E
012900           END-IF
013000        WHEN OTHER
013100           CONTINUE
013200     END-EVALUATE.
013300 100-PROCESSA-LINHA-E.            EXIT.
013400*
013500******************************************************************
013600*   200 - CONVENIO/CARTEIRA DO LOTE (U8, PRIMEIRO BULLET)        *
013700******************************************************************
013800 200-VALIDA-CONVENIO-CARTEIRA.
013900     MOVE CN240-HL-CONVENIO TO WKS-LA-CONVENIO
014000     MOVE CN240-HL-CARTEIRA TO WKS-LA-CARTEIRA
014100     MOVE SPACES TO WKS-CV-DIGITOS
014200     MOVE ZERO   TO WKS-CV-TAMANHO
014300     CALL 'CNULIMDIG' USING CN240-HL-CONVENIO WKS-CV-DIGITOS
014400                            WKS-CV-TAMANHO
014500     MOVE WKS-CV-TAMANHO TO WKS-LA-CONV-TAM
014600     IF WKS-CV-TAMANHO = ZERO
014700        MOVE 'HEADER DE LOTE - CONVENIO EM BRANCO' TO WKS-LD-VALOR
014800        PERFORM 210-REGISTRA-ACHADO-HL THRU
014900           210-REGISTRA-ACHADO-HL-E
015000     ELSE
015100        IF WKS-CV-TAMANHO NOT = 4 AND WKS-CV-TAMANHO NOT = 6
015200           AND WKS-CV-TAMANHO NOT = 7
015300           MOVE 'HEADER DE LOTE - CONVENIO COM TAMANHO INCOMUM'
015400             TO WKS-LD-VALOR
015500           PERFORM 210-REGISTRA-ACHADO-HL THRU
015600              210-REGISTRA-ACHADO-HL-E
015700        END-IF
015800     END-IF
015900     IF CN240-HL-CARTEIRA NOT = SPACES
016000        IF CN240-HL-CARTEIRA IS NOT NUMERIC
016100           MOVE 'HEADER DE LOTE - CARTEIRA NAO NUMERICA'
016200             TO WKS-LD-VALOR
016300           PERFORM 210-REGISTRA-ACHADO-HL THRU
016400              210-REGISTRA-ACHADO-HL-E
016500        ELSE
016600           IF CN240-HL-CARTEIRA NOT = '11' AND CN240-HL-CARTEIRA
016700              NOT = '12'
016800              AND CN240-HL-CARTEIRA NOT = '17' AND
016900                 CN240-HL-CARTEIRA NOT = '31'
017000              AND CN240-HL-CARTEIRA NOT = '51'
017100              MOVE 'HEADER DE LOTE - CARTEIRA POUCO USUAL'
017200                TO WKS-LD-VALOR
017300              PERFORM 210-REGISTRA-ACHADO-HL THRU
017400                 210-REGISTRA-ACHADO-HL-E
017500           END-IF
017600        END-IF
017700     END-IF.
017800 200-VALIDA-CONVENIO-CARTEIRA-E.            EXIT.
017900*
018000 210-REGISTRA-ACHADO-HL.
018100     SET CNRPT-AC-E-AVISO TO TRUE
018200     ADD 1 TO CNRPT-QTD-ACHADOS
018300     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
018400     MOVE 'BB - CONVENIO/CARTEIRA' TO
018500        CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
018600     MOVE CN240-HL-LOTE TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
018700     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:60).
018800 210-REGISTRA-ACHADO-HL-E.            EXIT.
018900*
019000******************************************************************
019100*   300 - SEGMENTO P BASICO (U8, SEGUNDO BULLET)                 *
019200******************************************************************
019300 300-SEGMENTO-P-BASICO.
019400     IF CN240-SP-NOSSO-NUMERO = SPACES
019500        MOVE 'SEGMENTO P - NOSSO NUMERO EM BRANCO' TO WKS-LD-VALOR
019600        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
019700     ELSE
019800        MOVE SPACES TO WKS-NN-LIMPO
019900        MOVE ZERO   TO WKS-NN-TAMANHO
020000        CALL 'CNULIMDIG' USING CN240-SP-NOSSO-NUMERO WKS-NN-LIMPO
020100                               WKS-NN-TAMANHO
020200        IF WKS-LA-CONV-TAM = 4 OR WKS-LA-CONV-TAM = 6
020300           IF WKS-NN-TAMANHO NOT = 12
020400              MOVE 'SEGM. P - NOSSO NUMERO DEVERIA TER 12 DIGITOS'
020500                TO WKS-LD-VALOR
020600              PERFORM 310-REGISTRA-ACHADO-P THRU
020700                 310-REGISTRA-ACHADO-P-E
020800           ELSE
020900              IF WKS-NN-LIMPO(1:WKS-LA-CONV-TAM) NOT =
021000                 WKS-LA-CONVENIO(1:WKS-LA-CONV-TAM)
021100                 MOVE 'SEGM. P - NOSSO NUM. NAO INICIA C/CONVENIO'
021200                   TO WKS-LD-VALOR
021300                 PERFORM 310-REGISTRA-ACHADO-P
021400                    THRU 310-REGISTRA-ACHADO-P-E
021500              END-IF
021600           END-IF
021700        END-IF
021800        IF WKS-LA-CONV-TAM = 7
021900           IF WKS-NN-TAMANHO NOT = 17
022000              MOVE 'SEGM. P - NOSSO NUMERO DEVERIA TER 17 DIGITOS'
022100                TO WKS-LD-VALOR
022200              PERFORM 310-REGISTRA-ACHADO-P THRU
022300                 310-REGISTRA-ACHADO-P-E
022400           ELSE
022500              IF WKS-NN-LIMPO(1:7) NOT = WKS-LA-CONVENIO(1:7)
022600                 MOVE 'SEGM. P - NOSSO NUM. NAO INICIA C/CONVENIO'
022700                   TO WKS-LD-VALOR
022800                 PERFORM 310-REGISTRA-ACHADO-P
022900                    THRU 310-REGISTRA-ACHADO-P-E
023000              END-IF
023100           END-IF
023200        END-IF
023300     END-IF
023400     IF WKS-LA-CARTEIRA NOT = SPACES AND CN240-SP-CARTEIRA-COD =
023500        SPACE
023600        MOVE 'SEGMENTO P - CODIGO DA CARTEIRA EM BRANCO' TO
023700           WKS-LD-VALOR
023800        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
023900     END-IF.
024000 300-SEGMENTO-P-BASICO-E.            EXIT.
024100*
024200 310-REGISTRA-ACHADO-P.
024300     SET CNRPT-AC-E-AVISO TO TRUE
024400     ADD 1 TO CNRPT-QTD-ACHADOS
024500     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
024600     MOVE 'BB - SEGMENTO P' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
024700     MOVE CN240-SP-SEQ TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
024800     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:60).
024900 310-REGISTRA-ACHADO-P-E.            EXIT.
025000*
025100******************************************************************
025200*   320 - SEGMENTO P AVANCADO (U8, TERCEIRO BULLET)              *
025300******************************************************************
025400 320-SEGMENTO-P-AVANCADO.
025500     IF CN240-SP-MOVIMENTO NOT = 01 AND CN240-SP-MOVIMENTO NOT =
025600        02
025700        AND CN240-SP-MOVIMENTO NOT = 04 AND CN240-SP-MOVIMENTO NOT
025800           = 05
025900        AND CN240-SP-MOVIMENTO NOT = 06 AND CN240-SP-MOVIMENTO NOT
026000           = 09
026100        AND CN240-SP-MOVIMENTO NOT = 10 AND CN240-SP-MOVIMENTO NOT
026200           = 18
026300        AND CN240-SP-MOVIMENTO NOT = 31
026400        MOVE 'SEGMENTO P - CODIGO DE MOVIMENTO INVALIDO' TO
026500           WKS-LD-VALOR
026600        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
026700     END-IF
026800     MOVE CN240-SP-DATA-VENCTO TO WKS-DATA-8-AUX
026900     CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
027000     IF NOT WKS-E-VALIDO
027100        MOVE 'SEGMENTO P - DATA DE VENCIMENTO INVALIDA' TO
027200           WKS-LD-VALOR
027300        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
027400     ELSE
027500        IF CN240-SP-DATA-VENCTO < LK-DATA-PROCESSO
027600           MOVE 'SEGMENTO P - DATA DE VENCIMENTO NO PASSADO'
027700             TO WKS-LD-VALOR
027800           PERFORM 310-REGISTRA-ACHADO-P THRU
027900              310-REGISTRA-ACHADO-P-E
028000        END-IF
028100     END-IF
028200     IF CN240-SP-VALOR-TITULO = ZERO
028300        MOVE 'SEGMENTO P - VALOR DO TITULO ZERADO' TO WKS-LD-VALOR
028400        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
028500     END-IF
028600     PERFORM 330-JUROS THRU 330-JUROS-E
028700     PERFORM 340-DESCONTO1 THRU 340-DESCONTO1-E
028800     PERFORM 350-PROTESTO THRU 350-PROTESTO-E
028900     PERFORM 360-BAIXA THRU 360-BAIXA-E
029000     PERFORM 370-COERENCIA-DATAS THRU 370-COERENCIA-DATAS-E.
029100 320-SEGMENTO-P-AVANCADO-E.            EXIT.
029200*
029300 330-JUROS.
029400     IF CN240-SP-JUROS-CODIGO = '1' OR CN240-SP-JUROS-CODIGO = '2'
029500        OR CN240-SP-JUROS-CODIGO = '3'
029600        MOVE CN240-SP-JUROS-DATA TO WKS-DATA-8-AUX
029700        CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
029800        IF NOT WKS-E-VALIDO OR CN240-SP-JUROS-VALOR = ZERO
029900           MOVE 'SEGMENTO P - JUROS COM DATA/VALOR INVALIDO'
030000             TO WKS-LD-VALOR
030100           PERFORM 310-REGISTRA-ACHADO-P THRU
030200              310-REGISTRA-ACHADO-P-E
030300        END-IF
030400     ELSE
030500        IF (CN240-SP-JUROS-CODIGO = SPACE OR CN240-SP-JUROS-CODIGO
030600           = '0')
030700           AND (CN240-SP-JUROS-DATA NOT = ZERO
030800                OR CN240-SP-JUROS-VALOR NOT = ZERO)
030900           MOVE 'SEGM. P - JUROS INATIVO COM DATA/VALOR PREENCH.'
031000             TO WKS-LD-VALOR
031100           PERFORM 310-REGISTRA-ACHADO-P THRU
031200              310-REGISTRA-ACHADO-P-E
031300        END-IF
031400     END-IF.
031500 330-JUROS-E.            EXIT.
031600*
031700 340-DESCONTO1.
031800     IF CN240-SP-DESC1-CODIGO = '1' OR CN240-SP-DESC1-CODIGO = '2'
031900        OR CN240-SP-DESC1-CODIGO = '3'
032000        MOVE CN240-SP-DESC1-DATA TO WKS-DATA-8-AUX
032100        CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
032200        IF NOT WKS-E-VALIDO OR CN240-SP-DESC1-VALOR = ZERO
032300           MOVE 'SEGMENTO P - DESCONTO 1 COM DATA/VALOR INVALIDO'
032400             TO WKS-LD-VALOR
032500           PERFORM 310-REGISTRA-ACHADO-P THRU
032600              310-REGISTRA-ACHADO-P-E
032700        END-IF
032800     ELSE
032900        IF (CN240-SP-DESC1-CODIGO = SPACE OR CN240-SP-DESC1-CODIGO
033000           = '0')
033100           AND (CN240-SP-DESC1-DATA NOT = ZERO
033200                OR CN240-SP-DESC1-VALOR NOT = ZERO)
033300           MOVE 'SEGM. P - DESCONTO 1 INATIVO COM DADOS PREENCH.'
033400             TO WKS-LD-VALOR
033500           PERFORM 310-REGISTRA-ACHADO-P THRU
033600              310-REGISTRA-ACHADO-P-E
033700        END-IF
033800     END-IF.
033900 340-DESCONTO1-E.            EXIT.
034000*
034100 350-PROTESTO.
034200     IF CN240-SP-PROTESTO-COD = '1' OR CN240-SP-PROTESTO-COD = '2'
034300        IF CN240-SP-PROTESTO-DIAS IS NOT NUMERIC
034400           OR CN240-SP-PROTESTO-DIAS = ZERO
034500           MOVE 'SEGMENTO P - PROTESTO COM DIAS INVALIDO'
034600             TO WKS-LD-VALOR
034700           PERFORM 310-REGISTRA-ACHADO-P THRU
034800              310-REGISTRA-ACHADO-P-E
034900        END-IF
035000     ELSE
035100        IF (CN240-SP-PROTESTO-COD = SPACE OR CN240-SP-PROTESTO-COD
035200           = '3')
035300           AND CN240-SP-PROTESTO-DIAS NOT = ZERO
035400           MOVE
035500              'SEGMENTO P - PROTESTO INATIVO COM DIAS PREENCHIDOS'
035600             TO WKS-LD-VALOR
035700           PERFORM 310-REGISTRA-ACHADO-P THRU
035800              310-REGISTRA-ACHADO-P-E
035900        END-IF
036000     END-IF.
036100 350-PROTESTO-E.            EXIT.
036200*
036300 360-BAIXA.
036400     IF CN240-SP-BAIXA-COD = '1'
036500        IF CN240-SP-BAIXA-DIAS IS NOT NUMERIC OR
036600           CN240-SP-BAIXA-DIAS = ZERO
036700           MOVE 'SEGMENTO P - DEVOLUCAO COM DIAS INVALIDO'
036800             TO WKS-LD-VALOR
036900           PERFORM 310-REGISTRA-ACHADO-P THRU
037000              310-REGISTRA-ACHADO-P-E
037100        END-IF
037200     ELSE
037300        IF (CN240-SP-BAIXA-COD = SPACE OR CN240-SP-BAIXA-COD =
037400           '2')
037500           AND CN240-SP-BAIXA-DIAS NOT = ZERO
037600           MOVE 'SEGM. P - DEVOLUCAO INATIVA COM DIAS PREENCHIDOS'
037700             TO WKS-LD-VALOR
037800           PERFORM 310-REGISTRA-ACHADO-P THRU
037900              310-REGISTRA-ACHADO-P-E
038000        END-IF
038100     END-IF.
038200 360-BAIXA-E.            EXIT.
038300*
038400 370-COERENCIA-DATAS.
038500     IF CN240-SP-DATA-EMISSAO > CN240-SP-DATA-VENCTO
038600        MOVE 'SEGMENTO P - EMISSAO POSTERIOR AO VENCIMENTO'
038700          TO WKS-LD-VALOR
038800        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
038900     END-IF
039000     IF CN240-SP-DESC1-CODIGO = '1' OR CN240-SP-DESC1-CODIGO = '2'
039100        IF CN240-SP-DESC1-DATA < CN240-SP-DATA-EMISSAO
039200           OR CN240-SP-DESC1-DATA > CN240-SP-DATA-VENCTO
039300           MOVE 'SEGM. P - DESC. 1 FORA DO INTERV. EMISSAO/VENCTO'
039400             TO WKS-LD-VALOR
039500           PERFORM 310-REGISTRA-ACHADO-P THRU
039600              310-REGISTRA-ACHADO-P-E
039700        END-IF
039800     END-IF
039900     IF CN240-SP-DESC1-CODIGO = '3'
040000        AND CN240-SP-DESC1-DATA NOT = CN240-SP-DATA-VENCTO
040100        MOVE 'SEGM. P - DESC. 1 TIPO 3 DEVE SER NA DATA DO VENCTO'
040200          TO WKS-LD-VALOR
040300        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
040400     END-IF
040500     IF (CN240-SP-JUROS-CODIGO = '1' OR CN240-SP-JUROS-CODIGO =
040600        '2'
040700         OR CN240-SP-JUROS-CODIGO = '3')
040800        AND CN240-SP-JUROS-DATA NOT > CN240-SP-DATA-VENCTO
040900        MOVE 'SEGM. P - JUROS DEVE COMECAR DEPOIS DO VENCIMENTO'
041000          TO WKS-LD-VALOR
041100        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
041200     END-IF.
041300 370-COERENCIA-DATAS-E.            EXIT.
041400*
041500******************************************************************
041600*   400 - SEGMENTO Q AVANCADO (U8, QUARTO BULLET)                *
041700******************************************************************
041800 400-SEGMENTO-Q-AVANCADO.
041900     EVALUATE CN240-SQ-INSCR-TIPO
042000        WHEN '01'
042100           MOVE SPACES TO WKS-DOC-14-AUX
042200           MOVE CN240-SQ-DOCUMENTO(5:11) TO WKS-DOC-14-AUX(1:11)
042300           CALL 'CNUCPF' USING WKS-DOC-14-AUX WKS-VALOR-OK
042400           IF NOT WKS-E-VALIDO
042500              MOVE 'SEGM. Q - CPF COM DIGITO VERIFICADOR INVALIDO'
042600                TO WKS-LD-VALOR
042700              PERFORM 410-REGISTRA-ACHADO-Q THRU
042800                 410-REGISTRA-ACHADO-Q-E
042900           END-IF
043000        WHEN '02'
043100           MOVE SPACES TO WKS-DOC-14-AUX
043200           MOVE CN240-SQ-DOCUMENTO(2:14) TO WKS-DOC-14-AUX(1:14)
043300           CALL 'CNUCNPJ' USING WKS-DOC-14-AUX WKS-VALOR-OK
043400           IF NOT WKS-E-VALIDO
043500              MOVE 'SEGM. Q - CNPJ COM DIGITO VERIFICADOR INVAL.'
043600                TO WKS-LD-VALOR
043700              PERFORM 410-REGISTRA-ACHADO-Q THRU
043800                 410-REGISTRA-ACHADO-Q-E
043900           END-IF
044000        WHEN OTHER
044100           CONTINUE
044200     END-EVALUATE
044300     IF CN240-SQ-NOME = SPACES
044400        MOVE 'SEGMENTO Q - NOME DO SACADO EM BRANCO' TO
044500           WKS-LD-VALOR
044600        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
044700     END-IF
044710     PERFORM 450-CALCULA-TAM-NOME THRU 450-CALCULA-TAM-NOME-E
044720     IF CN240-SQ-NOME NOT = SPACES AND WKS-NS-TAMANHO < 3
044730        MOVE 'SEGMENTO Q - NOME DO SACADO MENOR QUE O MINIMO' TO
044740           WKS-LD-VALOR
044750        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
044760     END-IF
044800     IF CN240-SQ-ENDERECO = SPACES OR CN240-SQ-CIDADE = SPACES
044900        MOVE 'SEGMENTO Q - ENDERECO OU CIDADE EM BRANCO' TO
045000           WKS-LD-VALOR
045100        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
045200     END-IF
045300     IF CN240-SQ-CEP IS NOT NUMERIC OR CN240-SQ-CEP = ZERO
045400        MOVE 'SEGMENTO Q - CEP INVALIDO' TO WKS-LD-VALOR
045500        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
045600     END-IF.
045700 400-SEGMENTO-Q-AVANCADO-E.            EXIT.
045800*
045900 410-REGISTRA-ACHADO-Q.
046000     SET CNRPT-AC-E-AVISO TO TRUE
046100     ADD 1 TO CNRPT-QTD-ACHADOS
046200     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
046300     MOVE 'BB - SEGMENTO Q' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
046400     MOVE CN240-SQ-SEQ TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
046500     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:60).
046600 410-REGISTRA-ACHADO-Q-E.            EXIT.
046610*
046620*    TAMANHO SIGNIFICATIVO DO NOME DO SACADO, VARRENDO DA
046630*    DIREITA P/ ESQUERDA (CNB-0242 - 04/11/2004 - WFS)
046640 450-CALCULA-TAM-NOME.
046650     MOVE ZERO TO WKS-NS-TAMANHO
046660     MOVE 40 TO WKS-NS-IDX
046670     PERFORM 455-VARRE-NOME THRU 455-VARRE-NOME-E
046680        UNTIL WKS-NS-IDX = ZERO OR WKS-NS-TAMANHO > ZERO.
046690 450-CALCULA-TAM-NOME-E.            EXIT.
046700*
046710 455-VARRE-NOME.
046720     IF CN240-SQ-NOME(WKS-NS-IDX:1) NOT = SPACE
046730        MOVE WKS-NS-IDX TO WKS-NS-TAMANHO
046740     ELSE
046750        SUBTRACT 1 FROM WKS-NS-IDX
046760     END-IF.
046770 455-VARRE-NOME-E.            EXIT.
046780*
046800******************************************************************
046900*   500 - SEGMENTO R AVANCADO (U8, QUINTO BULLET)                *
047000******************************************************************
047100 500-SEGMENTO-R-AVANCADO.
047200     PERFORM 510-DESCONTO23 THRU 510-DESCONTO23-E
047300     PERFORM 520-MULTA THRU 520-MULTA-E
047400     PERFORM 530-DEBITO-AUTOMATICO THRU 530-DEBITO-AUTOMATICO-E.
047500 500-SEGMENTO-R-AVANCADO-E.            EXIT.
047600*
047700 510-DESCONTO23.
047800     IF CN240-SR-DESC2-COD = '1' OR CN240-SR-DESC2-COD = '2'
047900        MOVE CN240-SR-DESC2-DATA TO WKS-DATA-8-AUX
048000        CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
048100        IF NOT WKS-E-VALIDO OR CN240-SR-DESC2-VALOR = ZERO
048200           MOVE 'SEGMENTO R - DESCONTO 2 COM DATA/VALOR INVALIDO'
048300             TO WKS-LD-VALOR
048400           PERFORM 540-REGISTRA-ACHADO-R THRU
048500              540-REGISTRA-ACHADO-R-E
048600        END-IF
048700     ELSE
048800        IF (CN240-SR-DESC2-COD = SPACE OR CN240-SR-DESC2-COD = '0'
048900            OR CN240-SR-DESC2-COD = '3')
049000           AND (CN240-SR-DESC2-DATA NOT = ZERO
049100                OR CN240-SR-DESC2-VALOR NOT = ZERO)
049200           MOVE 'SEGM. R - DESCONTO 2 INATIVO COM DADOS PREENCH.'
049300             TO WKS-LD-VALOR
049400           PERFORM 540-REGISTRA-ACHADO-R THRU
049500              540-REGISTRA-ACHADO-R-E
049600        END-IF
049700     END-IF
049800     IF CN240-SR-DESC3-COD = '1' OR CN240-SR-DESC3-COD = '2'
049900        MOVE CN240-SR-DESC3-DATA TO WKS-DATA-8-AUX
050000        CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
050100        IF NOT WKS-E-VALIDO OR CN240-SR-DESC3-VALOR = ZERO
050200           MOVE 'SEGMENTO R - DESCONTO 3 COM DATA/VALOR INVALIDO'
050300             TO WKS-LD-VALOR
050400           PERFORM 540-REGISTRA-ACHADO-R THRU
050500              540-REGISTRA-ACHADO-R-E
050600        END-IF
050700     ELSE
050800        IF (CN240-SR-DESC3-COD = SPACE OR CN240-SR-DESC3-COD = '0'
050900            OR CN240-SR-DESC3-COD = '3')
051000           AND (CN240-SR-DESC3-DATA NOT = ZERO
051100                OR CN240-SR-DESC3-VALOR NOT = ZERO)
051200           MOVE 'SEGM. R - DESCONTO 3 INATIVO COM DADOS PREENCH.'
051300             TO WKS-LD-VALOR
051400           PERFORM 540-REGISTRA-ACHADO-R THRU
051500              540-REGISTRA-ACHADO-R-E
051600        END-IF
051700     END-IF.
051800 510-DESCONTO23-E.            EXIT.
051900*
052000 520-MULTA.
052100     IF CN240-SR-MULTA-COD = '1' OR CN240-SR-MULTA-COD = '2'
052200        MOVE CN240-SR-MULTA-DATA TO WKS-DATA-8-AUX
052300        CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
052400        IF NOT WKS-E-VALIDO OR CN240-SR-MULTA-VALOR = ZERO
052500           MOVE 'SEGMENTO R - MULTA COM DATA/VALOR INVALIDO'
052600             TO WKS-LD-VALOR
052700           PERFORM 540-REGISTRA-ACHADO-R THRU
052800              540-REGISTRA-ACHADO-R-E
052900        END-IF
053000     ELSE
053100        IF (CN240-SR-MULTA-COD = SPACE OR CN240-SR-MULTA-COD = '0'
053200            OR CN240-SR-MULTA-COD = '3')
053300           AND (CN240-SR-MULTA-DATA NOT = ZERO
053400                OR CN240-SR-MULTA-VALOR NOT = ZERO)
053500           MOVE 'SEGMENTO R - MULTA INATIVA COM DADOS PREENCHIDOS'
053600             TO WKS-LD-VALOR
053700           PERFORM 540-REGISTRA-ACHADO-R THRU
053800              540-REGISTRA-ACHADO-R-E
053900        END-IF
054000     END-IF.
054100 520-MULTA-E.            EXIT.
054200*
054300 530-DEBITO-AUTOMATICO.
054400     IF CN240-SR-DEB-BANCO NOT = SPACES OR CN240-SR-DEB-AGENCIA
054500        NOT = SPACES
054600        OR CN240-SR-DEB-CONTA NOT = SPACES
054700        IF CN240-SR-DEB-BANCO IS NOT NUMERIC
054800           OR CN240-SR-DEB-AGENCIA IS NOT NUMERIC
054900           OR CN240-SR-DEB-CONTA IS NOT NUMERIC
055000           MOVE 'SEGM. R - DEBITO AUTOMATICO COM CAMPO NAO NUMER.'
055100             TO WKS-LD-VALOR
055200           PERFORM 540-REGISTRA-ACHADO-R THRU
055300              540-REGISTRA-ACHADO-R-E
055400        END-IF
055500     END-IF.
055600 530-DEBITO-AUTOMATICO-E.            EXIT.
055700*
055800 540-REGISTRA-ACHADO-R.
055900     SET CNRPT-AC-E-AVISO TO TRUE
056000     ADD 1 TO CNRPT-QTD-ACHADOS
056100     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
056200     MOVE 'BB - SEGMENTO R' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
056300     MOVE CN240-SR-SEQ TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
056400     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:60).
056500 540-REGISTRA-ACHADO-R-E.            EXIT.
