000100******************************************************************
000200*    C N 2 4 0 R E G   -   L A Y O U T   C N A B   2 4 0
000300******************************************************************
000400* FECHA       : 14/02/1989                                      *
000500* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000600* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000700* MIEMBRO     : CN240REG                                         *
000800* DESCRIPCION : REGISTRO DE 240 POSICOES, COM AS VISOES (REDEFI-*
000900*             : NES) DE CABECALHO DE ARQUIVO, CABECALHO DE LOTE, *
001000*             : TRAILER DE LOTE, TRAILER DE ARQUIVO E SEGMENTOS  *
001100*             : P, Q, R E A (ITAU SISDEB)                        *
001200******************************************************************
001300*             H I S T O R I A L   D E   C A M B I O S            *
001400******************************************************************
001500* 14/02/1989 JAAL CNB-0002 VERSION INICIAL - CABECALHO/TRAILER    CNB10001
001600* 30/06/1990 JAAL CNB-0019 SE AGREGA VISAO DE SEGMENTO P E Q      CNB10002
001700* 11/01/1993 RFLO CNB-0068 SE AGREGA VISAO DE SEGMENTO R          CNB10003
001800* 05/08/1996 RFLO CNB-0119 SE AGREGA VISAO SISDEB (SEGMENTO A)    CNB10004
001900* 19/11/1998 RFLO CNB-0150 AJUSTE Y2K NO IMPACTO ESTE MIEMBRO     CNB10005
002000* 02/03/2003 MGAR CNB-0213 SE AMPLIA CAMPO DE VALOR DO TITULO     CNB10006
002100* 19/09/2005 MGAR CNB-0241 SE AGREGA CABECALHO DE ARQUIVO SISDEB  CNB10007
002200******************************************************************
002300 01  CN240-LINHA.
002400     02 CN240-PREFIXO-COMUM.
002500        03 CN240-BANCO-CODIGO    PIC 9(03).
002600        03 CN240-LOTE-NUMERO     PIC 9(04).
002700        03 CN240-TIPO-REGISTRO   PIC 9(01).
002800        03 CN240-SEQ-LOTE        PIC 9(05).
002900        03 CN240-SEGMENTO        PIC X(01).
003000     02 CN240-RESTO-LINHA        PIC X(226).
003100*
003200******************************************************************
003300*   VISAO - CABECALHO DE ARQUIVO (TIPO 0)                        *
003400******************************************************************
003500 01  CN240-HEADER-ARQ REDEFINES CN240-LINHA.
003600     02 CN240-HA-PREFIXO.
003700        03 CN240-HA-BANCO        PIC 9(03).
003800        03 CN240-HA-LOTE         PIC 9(04).
003900        03 CN240-HA-TIPO         PIC 9(01).
004000        03 FILLER                PIC X(09).
004100     02 CN240-HA-CEDENTE-DOC     PIC X(14).
004200     02 FILLER                   PIC X(41).
004300     02 CN240-HA-CEDENTE-NOME    PIC X(30).
004400     02 FILLER                   PIC X(138).
004500*
004600******************************************************************
004700*   VISAO - CABECALHO DE LOTE (TIPO 1)                           *
004800******************************************************************
004900 01  CN240-HEADER-LOTE REDEFINES CN240-LINHA.
005000     02 CN240-HL-PREFIXO.
005100        03 CN240-HL-BANCO        PIC 9(03).
005200        03 CN240-HL-LOTE         PIC 9(04).
005300        03 CN240-HL-TIPO         PIC 9(01).
005400        03 CN240-HL-OPERACAO     PIC X(01).
005500        03 CN240-HL-SERVICO      PIC X(02).
005600     02 FILLER                   PIC X(22).
005700     02 CN240-HL-CONVENIO        PIC X(09).
005800     02 FILLER                   PIC X(04).
005900     02 CN240-HL-CARTEIRA        PIC X(02).
006000     02 CN240-HL-VARIACAO        PIC X(03).
006100     02 FILLER                   PIC X(03).
006200     02 CN240-HL-AGENCIA         PIC 9(05).
006300     02 CN240-HL-AGENCIA-DV      PIC X(01).
006400     02 CN240-HL-CONTA           PIC 9(12).
006500     02 CN240-HL-CONTA-DV        PIC X(01).
006600     02 FILLER                   PIC X(167).
006700*
006800******************************************************************
006900*   VISAO - TRAILER DE LOTE (TIPO 5)                             *
007000******************************************************************
007100 01  CN240-TRAILER-LOTE REDEFINES CN240-LINHA.
007200     02 CN240-TL-PREFIXO.
007300        03 CN240-TL-BANCO        PIC 9(03).
007400        03 CN240-TL-LOTE         PIC 9(04).
007500        03 CN240-TL-TIPO         PIC 9(01).
007600        03 FILLER                PIC X(09).
007700     02 CN240-TL-QTD-REGS        PIC 9(06).
007800     02 FILLER                   PIC X(217).
007900*
008000******************************************************************
008100*   VISAO - TRAILER DE ARQUIVO (TIPO 9)                          *
008200******************************************************************
008300 01  CN240-TRAILER-ARQ REDEFINES CN240-LINHA.
008400     02 CN240-TA-PREFIXO.
008500        03 CN240-TA-BANCO        PIC 9(03).
008600        03 CN240-TA-LOTE         PIC 9(04).
008700        03 CN240-TA-TIPO         PIC 9(01).
008800        03 FILLER                PIC X(09).
008900     02 CN240-TA-QTD-LOTES       PIC 9(06).
009000     02 CN240-TA-QTD-REGS        PIC 9(06).
009100     02 FILLER                   PIC X(211).
009200*
009300******************************************************************
009400*   VISAO - SEGMENTO P (TITULO - DADOS BASICOS DE COBRANCA)      *
009500******************************************************************
009600 01  CN240-SEGMENTO-P REDEFINES CN240-LINHA.
009700     02 CN240-SP-PREFIXO.
009800        03 CN240-SP-BANCO        PIC 9(03).
009900        03 CN240-SP-LOTE         PIC 9(04).
010000        03 CN240-SP-TIPO         PIC 9(01).
010100        03 CN240-SP-SEQ          PIC 9(05).
010200        03 CN240-SP-SEGMENTO     PIC X(01).
010300     02 FILLER                   PIC X(01).
010400     02 CN240-SP-MOVIMENTO       PIC 9(02).
010500     02 FILLER                   PIC X(20).
010600     02 CN240-SP-NOSSO-NUMERO    PIC X(20).
010700     02 CN240-SP-CARTEIRA-COD    PIC X(01).
010800     02 FILLER                   PIC X(19).
010900     02 CN240-SP-DATA-VENCTO     PIC 9(08).
011000     02 CN240-SP-VALOR-TITULO    PIC 9(13)V99.
011100     02 FILLER                   PIC X(09).
011200     02 CN240-SP-DATA-EMISSAO    PIC 9(08).
011300     02 CN240-SP-JUROS-CODIGO    PIC X(01).
011400     02 CN240-SP-JUROS-DATA      PIC 9(08).
011500     02 CN240-SP-JUROS-VALOR     PIC 9(15).
011600     02 CN240-SP-DESC1-CODIGO    PIC X(01).
011700     02 CN240-SP-DESC1-DATA      PIC 9(08).
011800     02 CN240-SP-DESC1-VALOR     PIC 9(15).
011900     02 FILLER                   PIC X(55).
012000     02 CN240-SP-PROTESTO-COD    PIC X(01).
012100     02 CN240-SP-PROTESTO-DIAS   PIC 9(02).
012200     02 CN240-SP-BAIXA-COD       PIC X(01).
012300     02 CN240-SP-BAIXA-DIAS      PIC 9(03).
012400     02 FILLER                   PIC X(13).
012500*
012600******************************************************************
012700*   VISAO - SEGMENTO Q (DADOS DO SACADO/PAGADOR)                 *
012800******************************************************************
012900 01  CN240-SEGMENTO-Q REDEFINES CN240-LINHA.
013000     02 CN240-SQ-PREFIXO.
013100        03 CN240-SQ-BANCO        PIC 9(03).
013200        03 CN240-SQ-LOTE         PIC 9(04).
013300        03 CN240-SQ-TIPO         PIC 9(01).
013400        03 CN240-SQ-SEQ          PIC 9(05).
013500        03 CN240-SQ-SEGMENTO     PIC X(01).
013600     02 FILLER                   PIC X(01).
013700     02 CN240-SQ-INSCR-TIPO      PIC X(02).
013800     02 CN240-SQ-DOCUMENTO       PIC 9(15).
013900     02 FILLER                   PIC X(01).
014000     02 CN240-SQ-NOME            PIC X(40).
014100     02 CN240-SQ-ENDERECO        PIC X(40).
014200     02 CN240-SQ-BAIRRO          PIC X(15).
014300     02 CN240-SQ-CEP             PIC 9(08).
014400     02 CN240-SQ-CIDADE          PIC X(15).
014500     02 CN240-SQ-UF              PIC X(02).
014600     02 FILLER                   PIC X(87).
014700*
014800******************************************************************
014900*   VISAO - SEGMENTO R (DESCONTO 2/3, MULTA, DEBITO AUTOMATICO)  *
015000******************************************************************
015100 01  CN240-SEGMENTO-R REDEFINES CN240-LINHA.
015200     02 CN240-SR-PREFIXO.
015300        03 CN240-SR-BANCO        PIC 9(03).
015400        03 CN240-SR-LOTE         PIC 9(04).
015500        03 CN240-SR-TIPO         PIC 9(01).
015600        03 CN240-SR-SEQ          PIC 9(05).
015700        03 CN240-SR-SEGMENTO     PIC X(01).
015800     02 FILLER                   PIC X(03).
015900     02 CN240-SR-DESC2-COD       PIC X(01).
016000     02 CN240-SR-DESC2-DATA      PIC 9(08).
016100     02 CN240-SR-DESC2-VALOR     PIC 9(15).
016200     02 CN240-SR-DESC3-COD       PIC X(01).
016300     02 CN240-SR-DESC3-DATA      PIC 9(08).
016400     02 CN240-SR-DESC3-VALOR     PIC 9(15).
016500     02 CN240-SR-MULTA-COD       PIC X(01).
016600     02 CN240-SR-MULTA-DATA      PIC 9(08).
016700     02 CN240-SR-MULTA-VALOR     PIC 9(15).
016800     02 FILLER                   PIC X(118).
016900     02 CN240-SR-DEB-BANCO       PIC X(03).
017000     02 CN240-SR-DEB-AGENCIA     PIC X(05).
017100     02 FILLER                   PIC X(01).
017200     02 CN240-SR-DEB-CONTA       PIC X(12).
017300     02 FILLER                   PIC X(12).
017400*
017500******************************************************************
017600*   VISAO - SEGMENTO A (ITAU SISDEB - DEBITO AUTOMATICO)         *
017700******************************************************************
017800 01  CN240-SEGMENTO-A REDEFINES CN240-LINHA.
017900     02 CN240-SA-PREFIXO.
018000        03 CN240-SA-BANCO-CAMPO  PIC 9(03).
018100        03 CN240-SA-LOTE         PIC 9(04).
018200        03 CN240-SA-TIPO         PIC 9(01).
018300        03 CN240-SA-SEQ          PIC 9(05).
018400        03 CN240-SA-SEGMENTO     PIC X(01).
018500     02 CN240-SA-MOV-INSTR       PIC 9(03).
018600     02 CN240-SA-CAMARA          PIC X(03).
018700     02 CN240-SA-BANCO           PIC 9(03).
018800     02 FILLER                   PIC X(01).
018900     02 CN240-SA-AGENCIA-DEB     PIC 9(04).
019000     02 FILLER                   PIC X(08).
019100     02 CN240-SA-CONTA-DEB       PIC 9(05).
019200     02 FILLER                   PIC X(01).
019300     02 CN240-SA-DAC             PIC 9(01).
019400     02 CN240-SA-NOME-DEB        PIC X(30).
019500     02 CN240-SA-SEU-NUMERO      PIC X(15).
019600     02 FILLER                   PIC X(05).
019700     02 CN240-SA-DATA-AGENDA     PIC 9(08).
019800     02 CN240-SA-MOEDA           PIC X(03).
019900     02 CN240-SA-QUANTIDADE      PIC 9(10)V9(05).
020000     02 CN240-SA-VALOR           PIC 9(13)V99.
020100     02 CN240-SA-NOSSO-NUMERO    PIC X(20).
020200     02 CN240-SA-DATA-COBRADA    PIC X(08).
020300     02 CN240-SA-VALOR-COBRADO   PIC X(15).
020400     02 CN240-SA-MORA-TIPO       PIC X(02).
020500     02 CN240-SA-MORA-VALOR      PIC 9(12)V9(05).
020600     02 FILLER                   PIC X(20).
020700     02 CN240-SA-DOC-DEBITADO    PIC 9(14).
020800     02 CN240-SA-OCORRENCIAS     PIC X(10).
020900*
021000******************************************************************
021100*   VISAO - CABECALHO DE LOTE SISDEB (TIPO 1, OP='D')            *
021200******************************************************************
021300 01  CN240-HEADER-LOTE-SISDEB REDEFINES CN240-LINHA.
021400     02 CN240-HLS-PREFIXO.
021500        03 CN240-HLS-BANCO       PIC 9(03).
021600        03 CN240-HLS-LOTE        PIC 9(04).
021700        03 CN240-HLS-TIPO        PIC 9(01).
021800        03 CN240-HLS-OPERACAO    PIC X(01).
021900        03 CN240-HLS-SERVICO     PIC X(02).
022000        03 CN240-HLS-FORMA       PIC X(02).
022100        03 CN240-HLS-VERSAO      PIC X(03).
022200     02 FILLER                   PIC X(01).
022300     02 CN240-HLS-INSCR-TIPO     PIC X(01).
022400     02 CN240-HLS-INSCR-NUMERO   PIC X(14).
022500     02 CN240-HLS-CONVENIO       PIC X(13).
022600     02 FILLER                   PIC X(08).
022700     02 CN240-HLS-AGENCIA        PIC X(04).
022800     02 FILLER                   PIC X(08).
022900     02 CN240-HLS-CONTA          PIC X(05).
023000     02 FILLER                   PIC X(170).
023100*
023200******************************************************************
023300*   VISAO - TRAILER DE LOTE SISDEB (TOTAIS DE VALOR/QUANTIDADE)  *
023400******************************************************************
023500 01  CN240-TRAILER-LOTE-SISDEB REDEFINES CN240-LINHA.
023600     02 CN240-TLS-PREFIXO.
023700        03 CN240-TLS-BANCO       PIC 9(03).
023800        03 CN240-TLS-LOTE        PIC 9(04).
023900        03 CN240-TLS-TIPO        PIC 9(01).
024000        03 FILLER                PIC X(09).
024100     02 CN240-TLS-QTD            PIC 9(06).
024200     02 CN240-TLS-VALOR-TOTAL    PIC 9(16)V99.
024300     02 CN240-TLS-QTD-TOTAL      PIC 9(13)V9(05).
024400     02 FILLER                   PIC X(181).
024500*
024600******************************************************************
024700*   VISAO - CABECALHO DE ARQUIVO SISDEB (DADOS DO CEDENTE)       *
024800******************************************************************
024900 01  CN240-HEADER-ARQ-SISDEB REDEFINES CN240-LINHA.
025000     02 CN240-HAS-PREFIXO.
025100        03 CN240-HAS-BANCO       PIC 9(03).
025200        03 CN240-HAS-LOTE        PIC 9(04).
025300        03 CN240-HAS-TIPO        PIC 9(01).
025400     02 FILLER                   PIC X(09).
025500     02 CN240-HAS-INSCR-TIPO     PIC X(01).
025600     02 CN240-HAS-INSCR-NUMERO   PIC 9(14).
025700     02 CN240-HAS-CONVENIO       PIC X(13).
025800     02 FILLER                   PIC X(08).
025900     02 CN240-HAS-AGENCIA        PIC 9(04).
026000     02 FILLER                   PIC X(08).
026100     02 CN240-HAS-CONTA          PIC 9(05).
026200     02 FILLER                   PIC X(170).
