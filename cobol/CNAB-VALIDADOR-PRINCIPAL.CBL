000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB001, VALIDADOR PRINCIPAL DE REMESSAS         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LE O ARQUIVO DE REMESSA (240 OU 400 POSICOES),   *
000800*             : DETECTA O LAYOUT E O BANCO, E DESPACHA PARA OS   *
000900*             : MODULOS DE VALIDACAO CORRESPONDENTES. NO FINAL   *
001000*             : IMPRIME O RELATORIO DE ACHADOS E O RESUMO.       *
001100* ARCHIVOS    : CNARQREM=E,CNARQCED=E,CNARQREL=S                 *
001200* ACCION (ES) : V=VALIDA                                        *
001300* INSTALADO   : 14/02/1989                                       *
001400* BPM/RATIONAL: 228866                                           *
001500* NOMBRE      : VALIDADOR DE REMESSAS CNAB                       *
001600* PROGRAMA(S) : CNAB010, CNAB020, CNAB240-ESTRUTURA,             *
001700*             : CNAB240-SEGMENTOS, CNAB240-BANCOBRASIL,          *
001800*             : CNAB240-SICREDI, CNAB240-SISDEB, CNAB-CEDENTE,   *
001900*             : CNAB400-VALIDADOR                                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. CNAB001.
002300 AUTHOR. J ALVARADO.
002400 INSTALLATION. SERES - COBRANZA BANCARIA.
002500 DATE-WRITTEN. 14/02/1989.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002800******************************************************************
002900*             H I S T O R I A L   D E   C A M B I O S            *
003000******************************************************************
003100* 14/02/1989 JAAL CNB-0007 VERSION INICIAL - LAYOUT 240 SOMENTE   CNB90001
003200* 11/01/1993 RFLO CNB-0072 SE AGREGA SUPORTE A LAYOUT 400         CNB90002
003300* 03/09/1991 JAAL CNB-0047 SE AGREGA ARQUIVO OPCIONAL DE DADOS    CNB90003
003400*            EXTERNOS DO CEDENTE (U11)                            CNB90004
003500* 22/05/1994 RFLO CNB-0099 SE AGREGA DESPACHO POR BANCO (U2)      CNB90005
003600* 19/11/1998 RFLO CNB-0152 AJUSTE Y2K NO RESUMO DE VENCIMENTOS    CNB90006
003700* 02/03/2003 MGAR CNB-0221 SE AGREGA DESPACHO SISDEB E BANESTES   CNB90007
003800* 02/03/2003 MGAR CNB-0222 SE AGREGA CONTADOR DE REGISTROS        CNB90008
003900*            OPCIONAIS TIPO 5 NO RESUMO                           CNB90009
003910* 05/08/1996 RFLO CNB-0130 SE AGREGA DESPACHO PARA O BANCO        CNB90010
003915*            SICREDI NO RESUMO DE ARQUIVO (U3)                    CNB90011
003920* 19/09/2005 WFS  CNB-0231 SE AGREGA LEITURA DO ARQUIVO DE        CNB90012
003925*            CEDENTE COM CODIFICACAO VARIAVEL DE REGISTRO         CNB90013
003930* 22/08/2009 MGAR CNB-0253 CORRECAO NA DATA DE PROCESSO PARA      CNB90014
003935*            EXECUCOES APOS MEIA-NOITE                            CNB90015
003940* 14/03/2010 WFS  CNB-0265 SE AGREGA CONTADOR BRUTO DE LINHAS,    CNB90016
003945*            INCLUINDO AS EM BRANCO, REPASSADO AO CNAB015 PARA    CNB90017
003950*            O TOTAL DE ARQUIVO DO LAYOUT 240 (U5)                CNB90018
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CNARQREM ASSIGN TO CNARQREM
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            FILE STATUS   IS FS-CNARQREM.
005000
005100     SELECT CNARQCED ASSIGN TO CNARQCED
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-CNARQCED.
005400
005500     SELECT CNARQREL ASSIGN TO CNARQREL
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-CNARQREL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006300******************************************************************
006400*   ARQUIVO DE REMESSA - 240 OU 400 POSICOES, TAMANHO VARIAVEL.
006500 FD  CNARQREM
006600     RECORD IS VARYING IN SIZE FROM 1 TO 400 CHARACTERS
006700     DEPENDING ON WKS-TAM-LIDO.
006800 01  CNARQREM-REG                PIC X(400).
006900*   ARQUIVO OPCIONAL DE DADOS EXTERNOS DO CEDENTE.
007000 FD  CNARQCED.
007100     COPY CNCEDREG.
007200*   RELATORIO DE ACHADOS.
007300 FD  CNARQREL.
007400 01  CNARQREL-REG                PIC X(120).
007500*
007600 WORKING-STORAGE SECTION.
007700 COPY CNWRKARE.
007800 COPY CNRPTREG.
007900 COPY CNBANCOS.
008000 COPY CN240REG.
008100 COPY CN400REG.
008200*
008300 01  WKS-FS-STATUS.
008400     02 FS-CNARQREM              PIC X(02) VALUE '00'.
008500     02 FS-CNARQCED              PIC X(02) VALUE '00'.
008600     02 FS-CNARQREL              PIC X(02) VALUE '00'.
008700     02 FILLER                   PIC X(04) VALUE SPACES.
008800*
008900 01  WKS-TAM-LIDO                PIC 9(04) COMP VALUE ZERO.
009000*
009100 01  WKS-DATA-SISTEMA.
009200     02 WKS-DS-ANO2              PIC 9(02).
009300     02 WKS-DS-MES               PIC 9(02).
009400     02 WKS-DS-DIA               PIC 9(02).
009500*
009600 COPY CNLINTAB.
009700*
009800 01  WKS-AREA-LAYOUT.
009900     02 WKS-TAM-DISTINTO-1       PIC 9(04) COMP VALUE ZERO.
010000     02 WKS-TAM-DISTINTO-2       PIC 9(04) COMP VALUE ZERO.
010100     02 WKS-QTD-TAM-DISTINTOS    PIC 9(02) COMP VALUE ZERO.
010200     02 WKS-LAYOUT-DESC          PIC X(12) VALUE SPACES.
010300     02 FILLER                   PIC X(04) VALUE SPACES.
010400*
010500 01  WKS-AREA-BANCO.
010600     02 WKS-BANCO-DETECTADO      PIC 9(03) VALUE ZERO.
010700     02 WKS-BANCO-NOME-IMP       PIC X(30) VALUE SPACES.
010800     02 WKS-BANCO-ACHADO         PIC X(01) VALUE 'N'.
010900        88 WKS-BANCO-FOI-ACHADO            VALUE 'S'.
011000     02 FILLER                   PIC X(06) VALUE SPACES.
011100*
011200 01  WKS-LINHA-DISPLAY           PIC X(80).
011300 01  WKS-LINHA-DISPLAY-R REDEFINES WKS-LINHA-DISPLAY.
011400     02 WKS-LD-ROTULO            PIC X(30).
011500     02 WKS-LD-VALOR             PIC X(50).
011600*
011700 01  WKS-VALOR-EDITADO           PIC ZZZ.ZZZ.ZZZ.ZZ9,99.
011800 01  WKS-VENCTO-EDITADO          PIC 99/99/9999.
011900 01  WKS-QTD-EDITADA             PIC ZZZZZ9.
012000 01  WKS-OPC-EDITADA             PIC ZZZZ9.
012100 01  WKS-TAM-EDITADO             PIC ZZZ9.
012200*
012300 LINKAGE SECTION.
012400*
012500 PROCEDURE DIVISION.
012600 000-MAIN SECTION.
012700     PERFORM 050-OBTER-DATA-PROCESSO THRU
012710        050-OBTER-DATA-PROCESSO-E
012800     PERFORM 100-ABRIR-ARQUIVOS THRU 100-ABRIR-ARQUIVOS-E
012900     PERFORM 200-LER-ARQUIVO-REMESSA THRU
012910        200-LER-ARQUIVO-REMESSA-E
013000     IF WKS-QTD-LINHAS > ZERO
013100        PERFORM 300-DETECTAR-LAYOUT THRU 300-DETECTAR-LAYOUT-E
013200        PERFORM 400-IDENTIFICAR-BANCO THRU 400-IDENTIFICAR-BANCO-E
013300        PERFORM 500-IMPRIME-CABECALHO THRU 500-IMPRIME-CABECALHO-E
013400        IF WKS-LAYOUT-240
013500           PERFORM 600-RODAR-PIPELINE-240 THRU
013510              600-RODAR-PIPELINE-240-E
013600        END-IF
013700        IF WKS-LAYOUT-400
013800           PERFORM 700-RODAR-PIPELINE-400 THRU
013810              700-RODAR-PIPELINE-400-E
013900        END-IF
014000        IF WKS-LAYOUT-240 OR WKS-LAYOUT-400
014100           PERFORM 800-LER-CEDENTE-EXTERNO THRU
014110              800-LER-CEDENTE-EXTERNO-E
014200           PERFORM 900-IMPRIME-RELATORIO THRU
014210              900-IMPRIME-RELATORIO-E
014300        END-IF
014400     ELSE
014500        DISPLAY 'CNAB001 - ARQUIVO DE REMESSA VAZIO, NADA A FAZER'
014600     END-IF
014700     PERFORM 999-FECHAR-ARQUIVOS THRU 999-FECHAR-ARQUIVOS-E
014800     STOP RUN.
014900 000-MAIN-E.            EXIT.
015000*
015100******************************************************************
015200*   DATA DE PROCESSO (USADA NAS REGRAS DE VENCIMENTO NO PASSADO) *
015300*   PIVO DE SECULO IGUAL AO DAS ROTINAS DE DATA DE 6 DIGITOS -   *
015400*   AA >= 70 VIRA 19AA, CASO CONTRARIO VIRA 20AA (AJUSTE Y2K).   *
015500******************************************************************
015600 050-OBTER-DATA-PROCESSO.
015700     ACCEPT WKS-DATA-SISTEMA FROM DATE
015800     IF WKS-DS-ANO2 >= 70
015900        COMPUTE WKS-ANO-HOJE = 1900 + WKS-DS-ANO2
016000     ELSE
016100        COMPUTE WKS-ANO-HOJE = 2000 + WKS-DS-ANO2
016200     END-IF
016300     MOVE WKS-DS-MES TO WKS-MES-HOJE
016400     MOVE WKS-DS-DIA TO WKS-DIA-HOJE.
016500 050-OBTER-DATA-PROCESSO-E.            EXIT.
016600*
016700******************************************************************
016800*   ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA                    *
016900******************************************************************
017000 100-ABRIR-ARQUIVOS.
017100     OPEN INPUT CNARQREM
017200     IF FS-CNARQREM NOT = '00'
017300        DISPLAY 'CNAB001 - ERRO AO ABRIR CNARQREM - FS='
017400                FS-CNARQREM
017500        MOVE 'S' TO WKS-SW-ARQUIVO-FIM
017600        GO TO 100-ABRIR-ARQUIVOS-E
017700     END-IF
017800     OPEN OUTPUT CNARQREL
017900     IF FS-CNARQREL NOT = '00'
018000        DISPLAY 'CNAB001 - ERRO AO ABRIR CNARQREL - FS='
018100                FS-CNARQREL
018200     END-IF.
018300 100-ABRIR-ARQUIVOS-E.            EXIT.
018400*
018500******************************************************************
018600*   LEITURA DO ARQUIVO DE REMESSA PARA A TABELA EM MEMORIA       *
018700*   (LINHAS TOTALMENTE EM BRANCO SAO IGNORADAS EM TODO TESTE)    *
018800******************************************************************
018900 200-LER-ARQUIVO-REMESSA.
019000     MOVE ZERO TO WKS-QTD-LINHAS
019050     MOVE ZERO TO WKS-QTD-LINHAS-BRUTA
019100     IF WKS-SW-ARQUIVO-FIM = 'S'
019200        GO TO 200-LER-ARQUIVO-REMESSA-E
019300     END-IF
019400     PERFORM 210-LER-UMA-LINHA THRU 210-LER-UMA-LINHA-E
019500        UNTIL WKS-FIM-ARQUIVO.
019600 200-LER-ARQUIVO-REMESSA-E.            EXIT.
019700*
019800 210-LER-UMA-LINHA.
019900     READ CNARQREM INTO WKS-LINHA-TEXTO(WKS-QTD-LINHAS + 1)
020000        AT END
020100           MOVE 'S' TO WKS-SW-ARQUIVO-FIM
020200           GO TO 210-LER-UMA-LINHA-E
020300     END-READ
020310     ADD 1 TO WKS-QTD-LINHAS-BRUTA
020400     IF CNARQREM-REG = SPACES
020500        GO TO 210-LER-UMA-LINHA-E
020600     END-IF
020700     ADD 1 TO WKS-QTD-LINHAS
020800     MOVE WKS-TAM-LIDO TO WKS-LINHA-TAM(WKS-QTD-LINHAS).
020900 210-LER-UMA-LINHA-E.            EXIT.
021000*
021100******************************************************************
021200*   U1 - DETECCAO DO LAYOUT PELOS TAMANHOS DE LINHA DISTINTOS    *
021300******************************************************************
021400 300-DETECTAR-LAYOUT.
021500     MOVE ZERO TO WKS-QTD-TAM-DISTINTOS
021600     MOVE ZERO TO WKS-TAM-DISTINTO-1
021700     MOVE ZERO TO WKS-TAM-DISTINTO-2
021800     SET WKS-IDX-TAB TO 1
021900     PERFORM 310-ACUMULA-TAMANHO THRU 310-ACUMULA-TAMANHO-E
022000        VARYING WKS-IDX-TAB FROM 1 BY 1
022100           UNTIL WKS-IDX-TAB > WKS-QTD-LINHAS
022200     MOVE SPACE TO WKS-SW-LAYOUT
022300     IF WKS-QTD-TAM-DISTINTOS = 1 AND WKS-TAM-DISTINTO-1 = 240
022400        SET WKS-LAYOUT-240 TO TRUE
022500        MOVE 'CNAB 240' TO WKS-LAYOUT-DESC
022600     END-IF
022700     IF WKS-QTD-TAM-DISTINTOS = 1 AND WKS-TAM-DISTINTO-1 = 400
022800        SET WKS-LAYOUT-400 TO TRUE
022900        MOVE 'CNAB 400' TO WKS-LAYOUT-DESC
023000     END-IF
023100     IF WKS-SW-LAYOUT = SPACE
023200        MOVE 'DESCONHECIDO' TO WKS-LAYOUT-DESC
023300        DISPLAY 'CNAB001 - LAYOUT MISTO OU DESCONHECIDO - '
023400                'TAMANHOS=' WKS-TAM-DISTINTO-1 ' / '
023500                WKS-TAM-DISTINTO-2
023600     ELSE
023700        PERFORM 320-VALIDAR-TAMANHOS THRU 320-VALIDAR-TAMANHOS-E
023800           VARYING WKS-IDX-TAB FROM 1 BY 1
023900              UNTIL WKS-IDX-TAB > WKS-QTD-LINHAS
024000     END-IF.
024100 300-DETECTAR-LAYOUT-E.            EXIT.
024200*
024300 310-ACUMULA-TAMANHO.
024400     IF WKS-TAM-DISTINTO-1 = ZERO
024500        OR WKS-LINHA-TAM(WKS-IDX-TAB) = WKS-TAM-DISTINTO-1
024600        MOVE WKS-LINHA-TAM(WKS-IDX-TAB) TO WKS-TAM-DISTINTO-1
024700        IF WKS-QTD-TAM-DISTINTOS = ZERO
024800           MOVE 1 TO WKS-QTD-TAM-DISTINTOS
024900        END-IF
025000     ELSE
025100        IF WKS-TAM-DISTINTO-2 = ZERO
025200           OR WKS-LINHA-TAM(WKS-IDX-TAB) = WKS-TAM-DISTINTO-2
025300           MOVE WKS-LINHA-TAM(WKS-IDX-TAB) TO WKS-TAM-DISTINTO-2
025400           IF WKS-QTD-TAM-DISTINTOS = 1
025500              MOVE 2 TO WKS-QTD-TAM-DISTINTOS
025600           END-IF
025700        ELSE
025800           MOVE 3 TO WKS-QTD-TAM-DISTINTOS
025900        END-IF
026000     END-IF.
026100 310-ACUMULA-TAMANHO-E.            EXIT.
026200*
026300 320-VALIDAR-TAMANHOS.
026400     IF WKS-SW-LAYOUT = '2' AND WKS-LINHA-TAM(WKS-IDX-TAB) NOT = 2
026500        SET CNRPT-AC-E-ERRO TO TRUE
026600        PERFORM 321-REGISTRAR-TAMANHO THRU 321-REGISTRAR-TAMANHO-E
026700     END-IF
026800     IF WKS-SW-LAYOUT = '4' AND WKS-LINHA-TAM(WKS-IDX-TAB) NOT = 4
026900        SET CNRPT-AC-E-ERRO TO TRUE
027000        PERFORM 321-REGISTRAR-TAMANHO THRU 321-REGISTRAR-TAMANHO-E
027100     END-IF.
027200 320-VALIDAR-TAMANHOS-E.            EXIT.
027300*
027400 321-REGISTRAR-TAMANHO.
027500     ADD 1 TO CNRPT-QTD-ACHADOS
027600     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
027700     MOVE 'ESTRUTURA BASICA'  TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
027800     MOVE WKS-IDX-TAB         TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHA
027900     MOVE WKS-LINHA-TAM(WKS-IDX-TAB) TO WKS-TAM-EDITADO
028000     STRING 'TAMANHO DE LINHA INESPERADO: '
028100            WKS-TAM-EDITADO
028200         DELIMITED BY SIZE
028300         INTO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO).
028400 321-REGISTRAR-TAMANHO-E.            EXIT.
028500*
028600******************************************************************
028700*   U2 - IDENTIFICACAO DO BANCO PELAS 3 PRIMEIRAS POSICOES       *
028800******************************************************************
028900 400-IDENTIFICAR-BANCO.
029000     MOVE WKS-LINHA-TEXTO(1)(1:3) TO WKS-BANCO-DETECTADO
029100     MOVE 'N' TO WKS-BANCO-ACHADO
029200     SET CNBAN-IDX-BANCO TO 1
029300     PERFORM 410-PROCURAR-BANCO THRU 410-PROCURAR-BANCO-E
029400        VARYING CNBAN-IDX-BANCO FROM 1 BY 1
029500           UNTIL CNBAN-IDX-BANCO > 10
029600     IF NOT WKS-BANCO-FOI-ACHADO
029700        MOVE 'BANCO NAO MAPEADO' TO WKS-BANCO-NOME-IMP
029800     END-IF.
029900 400-IDENTIFICAR-BANCO-E.            EXIT.
030000*
030100 410-PROCURAR-BANCO.
030200     IF NOT WKS-BANCO-FOI-ACHADO
030300        AND WKS-BANCO-DETECTADO = CNBAN-COD(CNBAN-IDX-BANCO)
030400        MOVE 'S' TO WKS-BANCO-ACHADO
030500        MOVE CNBAN-NOME(CNBAN-IDX-BANCO) TO WKS-BANCO-NOME-IMP
030600     END-IF.
030700 410-PROCURAR-BANCO-E.            EXIT.
030800*
030900******************************************************************
031000*   IMPRESSAO DO CABECALHO DO RELATORIO                         *
031100******************************************************************
031200 500-IMPRIME-CABECALHO.
031300     MOVE '=== VALIDADOR DE ARQUIVOS CNAB 240/400 ===' TO
031400          CNARQREL-REG
031500     WRITE CNARQREL-REG
031600     STRING 'LAYOUT DETECTADO: ' WKS-LAYOUT-DESC
031700         DELIMITED BY SIZE INTO CNARQREL-REG
031800     WRITE CNARQREL-REG
031900     STRING 'BANCO DETECTADO PELO HEADER: ' WKS-BANCO-DETECTADO
032000            ' - ' WKS-BANCO-NOME-IMP
032100         DELIMITED BY SIZE INTO CNARQREL-REG
032200     WRITE CNARQREL-REG.
032300 500-IMPRIME-CABECALHO-E.            EXIT.
032400*
032500******************************************************************
032600*   U5/U6/U7/U8/U9/U10/U21 - PIPELINE DO LAYOUT CNAB 240         *
032700******************************************************************
032800 600-RODAR-PIPELINE-240.
032900     CALL 'CNAB015' USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
032950                           WKS-QTD-LINHAS-BRUTA
033000                           WKS-BANCO-DETECTADO
033100                           CNRPT-TABELA-ACHADOS
033200     CALL 'CNAB020' USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
033300                           CNRPT-TABELA-ACHADOS CNRPT-RESUMO
033400                           WKS-BANCO-DETECTADO
033500     EVALUATE WKS-BANCO-DETECTADO
033600        WHEN 1
033700           CALL 'CNAB021' USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
033800                                CNRPT-TABELA-ACHADOS
033900                                WKS-DATA-HOJE-AAAAMMDD
034000        WHEN 748
034100           CALL 'CNAB022' USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
034200                                CNRPT-TABELA-ACHADOS
034300        WHEN 341
034400           CALL 'CNAB023' USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
034500                                CNRPT-TABELA-ACHADOS CNRPT-RESUMO
034600        WHEN OTHER
034700           CONTINUE
034800     END-EVALUATE.
034900 600-RODAR-PIPELINE-240-E.            EXIT.
035000*
035100******************************************************************
035200*   U12-U20 - PIPELINE DO LAYOUT CNAB 400 (ROTEADOR INTERNO)     *
035300******************************************************************
035400 700-RODAR-PIPELINE-400.
035500     CALL 'CNAB024' USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
035600                           WKS-BANCO-DETECTADO
035700                           CNRPT-TABELA-ACHADOS CNRPT-RESUMO.
035800 700-RODAR-PIPELINE-400-E.            EXIT.
035900*
036000******************************************************************
036100*   U11 - CONFRONTO COM DADOS EXTERNOS DO CEDENTE, SE INFORMADOS *
036200******************************************************************
036300 800-LER-CEDENTE-EXTERNO.
036400     OPEN INPUT CNARQCED
036500     IF FS-CNARQCED NOT = '00'
036600        GO TO 800-LER-CEDENTE-EXTERNO-E
036700     END-IF
036800     MOVE 'S' TO WKS-SW-CEDENTE-OK
036900     READ CNARQCED
037000        AT END
037100           MOVE 'N' TO WKS-SW-CEDENTE-OK
037200     END-READ
037300     IF WKS-HA-CEDENTE-EXTERNO
037400        CALL 'CNAB025' USING CNCED-REGISTRO-EXTERNO WKS-BANCO-DETE
037500                              WKS-TABELA-LINHAS WKS-QTD-LINHAS
037600                              WKS-SW-LAYOUT CNRPT-TABELA-ACHADOS
037700     END-IF
037800     CLOSE CNARQCED.
037900 800-LER-CEDENTE-EXTERNO-E.            EXIT.
038000*
038100******************************************************************
038200*   IMPRESSAO DOS ACHADOS E DO RESUMO FINAL                      *
038300******************************************************************
038400 900-IMPRIME-RELATORIO.
038500     SET CNRPT-IDX-ACHADO TO 1
038600     PERFORM 910-IMPRIME-UM-ACHADO THRU 910-IMPRIME-UM-ACHADO-E
038700        VARYING CNRPT-IDX-ACHADO FROM 1 BY 1
038800           UNTIL CNRPT-IDX-ACHADO > CNRPT-QTD-ACHADOS
038900     MOVE '=== RESUMO ===' TO CNARQREL-REG
039000     WRITE CNARQREL-REG
039100     MOVE CNRPT-RS-QTD-TITULOS TO WKS-QTD-EDITADA
039200     STRING 'TITULOS: ' WKS-QTD-EDITADA
039300         DELIMITED BY SIZE INTO CNARQREL-REG
039400     WRITE CNARQREL-REG
039500     MOVE CNRPT-RS-VALOR-TOTAL TO WKS-VALOR-EDITADO
039600     STRING 'VALOR TOTAL: R$ ' WKS-VALOR-EDITADO
039700         DELIMITED BY SIZE INTO CNARQREL-REG
039800     WRITE CNARQREL-REG
039900     IF CNRPT-RS-QTD-TITULOS > ZERO
040000        MOVE CNRPT-RS-VENCTO-ANTIGO(7:2) TO WKS-VENCTO-EDITADO(1:2
040100        MOVE CNRPT-RS-VENCTO-ANTIGO(5:2) TO WKS-VENCTO-EDITADO(4:2
040200        MOVE CNRPT-RS-VENCTO-ANTIGO(1:4) TO WKS-VENCTO-EDITADO(7:4
040300        STRING 'VENCIMENTO MAIS ANTIGO: ' WKS-VENCTO-EDITADO
040400            DELIMITED BY SIZE INTO CNARQREL-REG
040500        WRITE CNARQREL-REG
040600        MOVE CNRPT-RS-VENCTO-RECENTE(7:2) TO WKS-VENCTO-EDITADO(1:
040700        MOVE CNRPT-RS-VENCTO-RECENTE(5:2) TO WKS-VENCTO-EDITADO(4:
040800        MOVE CNRPT-RS-VENCTO-RECENTE(1:4) TO WKS-VENCTO-EDITADO(7:
040900        STRING 'VENCIMENTO MAIS RECENTE: ' WKS-VENCTO-EDITADO
041000            DELIMITED BY SIZE INTO CNARQREL-REG
041100        WRITE CNARQREL-REG
041200     END-IF
041300     IF CNRPT-RS-QTD-OPCIONAIS > ZERO
041400        MOVE CNRPT-RS-QTD-OPCIONAIS TO WKS-OPC-EDITADA
041500        STRING 'REGISTROS OPCIONAIS (TIPO 5): '
041600               WKS-OPC-EDITADA
041700            DELIMITED BY SIZE INTO CNARQREL-REG
041800        WRITE CNARQREL-REG
041900     END-IF.
042000 900-IMPRIME-RELATORIO-E.            EXIT.
042100*
042200 910-IMPRIME-UM-ACHADO.
042300     STRING '=== ' CNRPT-AC-SECAO(CNRPT-IDX-ACHADO) ' ==='
042400         DELIMITED BY SIZE INTO CNARQREL-REG
042500     IF CNRPT-AC-E-OK(CNRPT-IDX-ACHADO)
042600        WRITE CNARQREL-REG
042700     ELSE
042800        WRITE CNARQREL-REG
042900        STRING '   - ' CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
043000            DELIMITED BY SIZE INTO CNARQREL-REG
043100        WRITE CNARQREL-REG
043200     END-IF.
043300 910-IMPRIME-UM-ACHADO-E.            EXIT.
043400*
043500******************************************************************
043600*   FECHAMENTO DOS ARQUIVOS                                      *
043700******************************************************************
043800 999-FECHAR-ARQUIVOS.
043900     CLOSE CNARQREM CNARQREL.
044000 999-FECHAR-ARQUIVOS-E.            EXIT.
