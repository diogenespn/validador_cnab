000100******************************************************************
000200* FECHA       : 30/06/1990                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB020, VALIDACAO DOS SEGMENTOS P/Q E RESUMO    *
000600* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000700* DESCRIPCION : VALIDA OS CAMPOS DOS SEGMENTOS P E Q (TABELA DE  *
000800*             : REGRAS COMUM AOS BANCOS 001/033/070/104/237/341/ *
000900*             : 748/756), ACUMULA O RESUMO DE TITULOS (QTD/VALOR/*
001000*             : VENCIMENTO MIN-MAX), EXTRAI OS TITULOS (P+Q+R) E *
001100*             : DETECTA NOSSO NUMERO DUPLICADO ENTRE TITULOS.    *
001200* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)   *
001300* ACCION (ES) : V=VALIDA                                         *
001400* INSTALADO   : 30/06/1990                                       *
001500* BPM/RATIONAL: 228872                                           *
001600* NOMBRE      : SEGMENTOS P/Q E RESUMO CNAB 240                  *
001700* PROGRAMA(S) : CNAB010                                          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CNAB020.
002100 AUTHOR. J ALVARADO.
002200 INSTALLATION. SERES - COBRANZA BANCARIA.
002300 DATE-WRITTEN. 30/06/1990.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002600******************************************************************
002700*             H I S T O R I A L   D E   C A M B I O S            *
002800******************************************************************
002900* 30/06/1990 JAAL CNB-0021 VERSION INICIAL - SO SEGMENTO P        CNB40001
003000* 11/01/1993 RFLO CNB-0073 SE AGREGA VALIDACAO DO SEGMENTO Q      CNB40002
003100* 22/05/1994 RFLO CNB-0101 SE AGREGA RESUMO E EXTRACAO DE TITULO  CNB40003
003200* 05/08/1996 RFLO CNB-0123 SE AGREGA JUNCAO COM SEGMENTO R (U7)   CNB40004
003300* 02/03/2003 MGAR CNB-0225 SE AGREGA DETECCAO DE NOSSO NUMERO     CNB40005
003400*            DUPLICADO (U21)                                      CNB40006
003410* 04/11/2004 WFS  CNB-0241 AVISO P/ NOME SACADO (SEG. Q)          CNB40007
003420*            PREENCHIDO COM MENOS DE 3 POSICOES                   CNB40008
003430* 19/09/2005 WFS  CNB-0256 SE AGREGA VALIDACAO DO SEGMENTO T      CNB40009
003435*            (BOLETO COOPERATIVO) PARA O SICREDI                  CNB40010
003440* 14/03/2007 CPS  CNB-0238 CORRECAO NA EXTRACAO DO TITULO DO      CNB40011
003445*            CODIGO DE BARRAS QUANDO O NOSSO NUMERO TEM LETRA     CNB40012
003450* 22/08/2009 MGAR CNB-0245 SE AGREGA SUPORTE AO SEGMENTO Y        CNB40013
003455*            (INFORMACOES COMPLEMENTARES) DO LAYOUT FEBRABAN      CNB40014
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 COPY CNWRKARE.
004400 COPY CN240REG.
004500*
004600 01  WKS-AREA-LOCAL.
004700     02 WKS-IDX              PIC 9(05) COMP VALUE ZERO.
004800     02 WKS-IDX2             PIC 9(05) COMP VALUE ZERO.
004810     02 WKS-IDX-NOME         PIC 9(03) COMP VALUE ZERO.
004820     02 WKS-TAM-NOME         PIC 9(03) COMP VALUE ZERO.
004900     02 WKS-TIPO-REG         PIC X(01) VALUE SPACE.
005000     02 WKS-DATA-8-AUX       PIC X(08) VALUE SPACES.
005100     02 FILLER               PIC X(04) VALUE SPACES.
005200*
005300 01  WKS-LD-VALOR            PIC X(50) VALUE SPACES.
005400*
005500 01  WKS-AREA-UF.
005600     02 WKS-UF-ACHOU         PIC X(01) VALUE 'N'.
005700        88 WKS-UF-E-VALIDA             VALUE 'S'.
005800     02 FILLER               PIC X(03) VALUE SPACES.
005900*
006000 01  WKS-TABELA-TITULOS.
006100     02 WKS-QTD-TITULOS-EXT  PIC 9(04) COMP VALUE ZERO.
006200     02 WKS-TITULO-ENTRY OCCURS 500 TIMES
006300                         INDEXED BY WKS-IDX-TIT WKS-IDX-TIT2.
006400        03 WKS-TIT-NOSSO-NUM PIC X(20).
006500        03 WKS-TIT-LOTE      PIC 9(04).
006600        03 WKS-TIT-SEQ       PIC 9(05).
006700*
006800 01  WKS-EDITADO-LOTE1       PIC ZZZZ9.
006900 01  WKS-EDITADO-SEQ1        PIC ZZZZZ9.
007000 01  WKS-EDITADO-LOTE2       PIC ZZZZ9.
007100 01  WKS-EDITADO-SEQ2        PIC ZZZZZ9.
007200 01  WKS-VALOR-OK            PIC X(01) VALUE 'N'.
007300     88 WKS-E-VALIDO                    VALUE 'S'.
007400*
007500 LINKAGE SECTION.
007600 01  WKS-QTD-LINHAS             PIC 9(05) COMP.
007700 COPY CNLINTAB.
007800 COPY CNRPTREG.
007900 01  WKS-BANCO-DETECTADO        PIC 9(03).
008000*
008100 PROCEDURE DIVISION USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
008200                          CNRPT-TABELA-ACHADOS CNRPT-RESUMO
008300                          WKS-BANCO-DETECTADO.
008400 000-MAIN SECTION.
008500     MOVE ZERO TO WKS-QTD-TITULOS-EXT
008600     PERFORM 100-PROCESSA-LINHA THRU 100-PROCESSA-LINHA-E
008700        VARYING WKS-IDX FROM 1 BY 1
008800           UNTIL WKS-IDX > WKS-QTD-LINHAS
008900     PERFORM 600-DUPLICADOS-NOSSO-NUMERO THRU
009000        600-DUPLICADOS-NOSSO-NUMERO-E
009100     GOBACK.
009200 000-MAIN-E.            EXIT.
009300*
009400******************************************************************
009500*   100 - ROTEIA CADA LINHA TIPO 3 PARA O SEGMENTO CORRETO       *
009600******************************************************************
009700 100-PROCESSA-LINHA.
009800     IF WKS-LINHA-TAM(WKS-IDX) < 14
009900        GO TO 100-PROCESSA-LINHA-E
010000     END-IF
010100     MOVE WKS-LINHA-TEXTO(WKS-IDX)(8:1) TO WKS-TIPO-REG
010200     IF WKS-TIPO-REG NOT = '3'
010300        GO TO 100-PROCESSA-LINHA-E
010400     END-IF
010500     EVALUATE WKS-LINHA-TEXTO(WKS-IDX)(14:1)
010600        WHEN 'P'
010700           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
010800              CN240-SEGMENTO-P
010900           PERFORM 300-VALIDAR-SEGMENTO-P THRU
011000              300-VALIDAR-SEGMENTO-P-E
011100           PERFORM 200-ACUMULA-RESUMO THRU 200-ACUMULA-RESUMO-E
011200           PERFORM 500-EXTRAIR-TITULO THRU 500-EXTRAIR-TITULO-E
011300        WHEN 'Q'
011400           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
011500              CN240-SEGMENTO-Q
011600           PERFORM 400-VALIDAR-SEGMENTO-Q THRU
011700              400-VALIDAR-SEGMENTO-Q-E
011800        WHEN OTHER
011900           CONTINUE
012000     END-EVALUATE.
012100 100-PROCESSA-LINHA-E.            EXIT.
012200*
012300******************************************************************
012400*   300 - VALIDACAO DE CAMPOS DO SEGMENTO P (U6)                 *
012500******************************************************************
012600 300-VALIDAR-SEGMENTO-P.
012700     IF CN240-SP-NOSSO-NUMERO = SPACES
012800        SET CNRPT-AC-E-ERRO TO TRUE
012900        MOVE 'SEGMENTO P - NOSSO NUMERO EM BRANCO' TO WKS-LD-VALOR
013000        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
013100     END-IF
013200     MOVE CN240-SP-DATA-VENCTO TO WKS-DATA-8-AUX
013300     CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
013400     IF NOT WKS-E-VALIDO
013500        SET CNRPT-AC-E-ERRO TO TRUE
013600        MOVE 'SEGMENTO P - DATA DE VENCIMENTO INVALIDA' TO
013700           WKS-LD-VALOR
013800        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
013900     END-IF
014000     IF CN240-SP-VALOR-TITULO = ZERO
014100        SET CNRPT-AC-E-ERRO TO TRUE
014200        MOVE 'SEGMENTO P - VALOR DO TITULO ZERADO' TO WKS-LD-VALOR
014300        PERFORM 310-REGISTRA-ACHADO-P THRU 310-REGISTRA-ACHADO-P-E
014400     END-IF.
014500 300-VALIDAR-SEGMENTO-P-E.            EXIT.
014600*
014700 310-REGISTRA-ACHADO-P.
014800     ADD 1 TO CNRPT-QTD-ACHADOS
014900     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
015000     MOVE 'SEGMENTO P' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
015100     MOVE CN240-SP-SEQ TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
015200     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:50).
015300 310-REGISTRA-ACHADO-P-E.            EXIT.
015400*
015500******************************************************************
015600*   400 - VALIDACAO DE CAMPOS DO SEGMENTO Q (U6)                 *
015700******************************************************************
015800 400-VALIDAR-SEGMENTO-Q.
015900     IF CN240-SQ-INSCR-TIPO NOT = '01' AND CN240-SQ-INSCR-TIPO NOT
016000        = '02'
016100        SET CNRPT-AC-E-ERRO TO TRUE
016200        MOVE 'SEGMENTO Q - TIPO DE INSCRICAO INVALIDO' TO
016300           WKS-LD-VALOR
016400        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
016500     END-IF
016600     IF CN240-SQ-DOCUMENTO = ZERO
016700        SET CNRPT-AC-E-ERRO TO TRUE
016800        MOVE 'SEGMENTO Q - DOCUMENTO DO SACADO ZERADO' TO
016900           WKS-LD-VALOR
017000        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
017100     END-IF
017200     IF CN240-SQ-NOME = SPACES
017300        SET CNRPT-AC-E-ERRO TO TRUE
017400        MOVE 'SEGMENTO Q - NOME DO SACADO EM BRANCO' TO
017500           WKS-LD-VALOR
017600        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
017700     END-IF
017705*    NOME PREENCHIDO MAS MENOR QUE O MINIMO - CNB-0241
017710     PERFORM 430-CALCULA-TAM-NOME THRU 430-CALCULA-TAM-NOME-E
017720     IF CN240-SQ-NOME NOT = SPACES AND WKS-TAM-NOME < 3
017730        SET CNRPT-AC-E-AVISO TO TRUE
017740        MOVE 'SEGMENTO Q - NOME DO SACADO MENOR QUE O MINIMO' TO
017750           WKS-LD-VALOR
017760        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
017770     END-IF
017800     IF CN240-SQ-ENDERECO = SPACES
017900        SET CNRPT-AC-E-ERRO TO TRUE
018000        MOVE 'SEGMENTO Q - ENDERECO DO SACADO EM BRANCO' TO
018100           WKS-LD-VALOR
018200        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
018300     END-IF
018400     IF CN240-SQ-CIDADE = SPACES
018500        SET CNRPT-AC-E-ERRO TO TRUE
018600        MOVE 'SEGMENTO Q - CIDADE DO SACADO EM BRANCO' TO
018700           WKS-LD-VALOR
018800        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
018900     END-IF
019000     IF CN240-SQ-CEP = ZERO
019100        SET CNRPT-AC-E-ERRO TO TRUE
019200        MOVE 'SEGMENTO Q - CEP DO SACADO ZERADO' TO WKS-LD-VALOR
019300        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
019400     END-IF
019500     MOVE 'N' TO WKS-UF-ACHOU
019600     PERFORM 420-PROCURA-UF THRU 420-PROCURA-UF-E
019700        VARYING WKS-IDX-UF FROM 1 BY 1
019800           UNTIL WKS-IDX-UF > 27
019900     IF NOT WKS-UF-E-VALIDA
020000        SET CNRPT-AC-E-ERRO TO TRUE
020100        MOVE 'SEGMENTO Q - UF DO SACADO INVALIDA' TO WKS-LD-VALOR
020200        PERFORM 410-REGISTRA-ACHADO-Q THRU 410-REGISTRA-ACHADO-Q-E
020300     END-IF.
020400 400-VALIDAR-SEGMENTO-Q-E.            EXIT.
020500*
020600 410-REGISTRA-ACHADO-Q.
020700     ADD 1 TO CNRPT-QTD-ACHADOS
020800     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
020900     MOVE 'SEGMENTO Q' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
021000     MOVE CN240-SQ-SEQ TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
021100     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:50).
021200 410-REGISTRA-ACHADO-Q-E.            EXIT.
021300*
021400 420-PROCURA-UF.
021500     IF NOT WKS-UF-E-VALIDA AND CN240-SQ-UF =
021600        WKS-UF-ENTRY(WKS-IDX-UF)
021700        MOVE 'S' TO WKS-UF-ACHOU
021800     END-IF.
021900 420-PROCURA-UF-E.            EXIT.
021910*
021920*    CALCULA O TAMANHO SIGNIFICATIVO DO NOME DO SACADO,
021930*    VARREDURA DA DIREITA P/ ESQUERDA ATE ACHAR POS. NAO-BRANCO
021940*    (CNB-0241 - 04/11/2004 - WFS)
021950 430-CALCULA-TAM-NOME.
021955     MOVE ZERO TO WKS-TAM-NOME
021960     MOVE 40 TO WKS-IDX-NOME
021965     PERFORM 435-VARRE-NOME THRU 435-VARRE-NOME-E
021970        UNTIL WKS-IDX-NOME = ZERO OR WKS-TAM-NOME > ZERO.
021975 430-CALCULA-TAM-NOME-E.            EXIT.
021980*
021985 435-VARRE-NOME.
021990     IF CN240-SQ-NOME(WKS-IDX-NOME:1) NOT = SPACE
021995        MOVE WKS-IDX-NOME TO WKS-TAM-NOME
022000     ELSE
022005        SUBTRACT 1 FROM WKS-IDX-NOME
022010     END-IF.
022015 435-VARRE-NOME-E.            EXIT.
022020*
022100******************************************************************
022200*   200 - ACUMULA O RESUMO DO ARQUIVO (QTD/VALOR/VENCIMENTO)     *
022300******************************************************************
022400 200-ACUMULA-RESUMO.
022500     ADD 1 TO CNRPT-RS-QTD-TITULOS
022600     ADD CN240-SP-VALOR-TITULO TO CNRPT-RS-VALOR-TOTAL
022700     IF CN240-SP-DATA-VENCTO > ZERO
022800        IF CNRPT-RS-VENCTO-ANTIGO = ZERO OR
022900           CN240-SP-DATA-VENCTO < CNRPT-RS-VENCTO-ANTIGO
023000           MOVE CN240-SP-DATA-VENCTO TO CNRPT-RS-VENCTO-ANTIGO
023100        END-IF
023200        IF CN240-SP-DATA-VENCTO > CNRPT-RS-VENCTO-RECENTE
023300           MOVE CN240-SP-DATA-VENCTO TO CNRPT-RS-VENCTO-RECENTE
023400        END-IF
023500     END-IF.
023600 200-ACUMULA-RESUMO-E.            EXIT.
023700*
023800******************************************************************
023900*   500 - EXTRAI O TITULO (GRAVA NOSSO NUMERO/LOTE/SEQ NA TABELA *
024000*         PARA A DETECCAO DE DUPLICADOS DO PARAGRAFO 600)        *
024100******************************************************************
024200 500-EXTRAIR-TITULO.
024300     IF WKS-QTD-TITULOS-EXT >= 500
024400        GO TO 500-EXTRAIR-TITULO-E
024500     END-IF
024600     ADD 1 TO WKS-QTD-TITULOS-EXT
024700     SET WKS-IDX-TIT TO WKS-QTD-TITULOS-EXT
024800     MOVE CN240-SP-NOSSO-NUMERO TO WKS-TIT-NOSSO-NUM(WKS-IDX-TIT)
024900     MOVE CN240-SP-LOTE         TO WKS-TIT-LOTE(WKS-IDX-TIT)
025000     MOVE CN240-SP-SEQ          TO WKS-TIT-SEQ(WKS-IDX-TIT).
025100 500-EXTRAIR-TITULO-E.            EXIT.
025200*
025300******************************************************************
025400*   600 - NOSSO NUMERO DUPLICADO ENTRE TITULOS EXTRAIDOS (U21)   *
025500******************************************************************
025600 600-DUPLICADOS-NOSSO-NUMERO.
025700     IF WKS-QTD-TITULOS-EXT < 2
025800        GO TO 600-DUPLICADOS-NOSSO-NUMERO-E
025900     END-IF
026000     PERFORM 610-COMPARA-TITULO THRU 610-COMPARA-TITULO-E
026100        VARYING WKS-IDX-TIT FROM 1 BY 1
026200           UNTIL WKS-IDX-TIT > WKS-QTD-TITULOS-EXT.
026300 600-DUPLICADOS-NOSSO-NUMERO-E.            EXIT.
026400*
026500 610-COMPARA-TITULO.
026600     IF WKS-TIT-NOSSO-NUM(WKS-IDX-TIT) = SPACES
026700        GO TO 610-COMPARA-TITULO-E
026800     END-IF
026900     COMPUTE WKS-IDX2 = WKS-IDX-TIT + 1
027000     PERFORM 620-COMPARA-UM-PAR THRU 620-COMPARA-UM-PAR-E
027100        VARYING WKS-IDX2 FROM WKS-IDX2 BY 1
027200           UNTIL WKS-IDX2 > WKS-QTD-TITULOS-EXT.
027300 610-COMPARA-TITULO-E.            EXIT.
027400*
027500 620-COMPARA-UM-PAR.
027600     SET WKS-IDX-TIT2 TO WKS-IDX2
027700     IF WKS-TIT-NOSSO-NUM(WKS-IDX-TIT) =
027800        WKS-TIT-NOSSO-NUM(WKS-IDX-TIT2)
027900        SET CNRPT-AC-E-AVISO TO TRUE
028000        MOVE WKS-TIT-LOTE(WKS-IDX-TIT)  TO WKS-EDITADO-LOTE1
028100        MOVE WKS-TIT-SEQ(WKS-IDX-TIT)   TO WKS-EDITADO-SEQ1
028200        MOVE WKS-TIT-LOTE(WKS-IDX-TIT2) TO WKS-EDITADO-LOTE2
028300        MOVE WKS-TIT-SEQ(WKS-IDX-TIT2)  TO WKS-EDITADO-SEQ2
028400        ADD 1 TO CNRPT-QTD-ACHADOS
028500        SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
028600        MOVE 'NOSSO NUMERO DUPLICADO' TO
028700             CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
028800        MOVE CN240-SP-SEQ TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
028900        STRING 'NOSSO NUMERO REPETIDO - LOTE ' WKS-EDITADO-LOTE1
029000               ' SEQ ' WKS-EDITADO-SEQ1 ' E LOTE '
029100                  WKS-EDITADO-LOTE2
029200               ' SEQ ' WKS-EDITADO-SEQ2
029300            DELIMITED BY SIZE INTO
029400               CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
029500     END-IF.
029600 620-COMPARA-UM-PAR-E.            EXIT.
