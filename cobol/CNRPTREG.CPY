000100******************************************************************
000200*    C N R P T R E G   -   T A B E L A   D E   A C H A D O S     *
000300*    E   LINHAS   DE   IMPRESSAO   DO   RELATORIO                *
000400******************************************************************
000500* FECHA       : 14/02/1989                                      *
000600* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000700* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000800* MIEMBRO     : CNRPTREG                                         *
000900* DESCRIPCION : AREA COMPARTILHADA ONDE TODOS OS MODULOS DE      *
001000*             : VALIDACAO VAO DEPOSITANDO SEUS ACHADOS (OK,      *
001100*             : ERRO OU AVISO) PARA QUE O PROGRAMA PRINCIPAL     *
001200*             : IMPRIMA O RELATORIO NA ORDEM EM QUE AS SECOES    *
001300*             : FORAM EXECUTADAS.                                *
001400******************************************************************
001500*             H I S T O R I A L   D E   C A M B I O S            *
001600******************************************************************
001700* 14/02/1989 JAAL CNB-0004 VERSION INICIAL DEL MIEMBRO            CNB50001
001800* 11/01/1993 RFLO CNB-0070 SE AMPLIA A 500 ENTRADAS               CNB50002
001900* 02/03/2003 MGAR CNB-0217 SE AGREGA LINHA DE RESUMO E CONTADOR   CNB50003
002000*            DE OPCIONAIS (TIPO 5)                                CNB50004
002100******************************************************************
002200 01  CNRPT-TABELA-ACHADOS.
002300     02 CNRPT-QTD-ACHADOS          PIC 9(05) COMP VALUE ZERO.
002400     02 CNRPT-ACHADO OCCURS 500 TIMES
002500                      INDEXED BY CNRPT-IDX-ACHADO.
002600        03 CNRPT-AC-SECAO          PIC X(30).
002700        03 CNRPT-AC-TIPO           PIC X(01).
002800           88 CNRPT-AC-E-OK                  VALUE 'O'.
002900           88 CNRPT-AC-E-ERRO                VALUE 'E'.
003000           88 CNRPT-AC-E-AVISO               VALUE 'A'.
003100        03 CNRPT-AC-LINHA-NUM      PIC 9(05) COMP.
003200        03 CNRPT-AC-TEXTO          PIC X(90).
003300*
003400******************************************************************
003500*   LINHA DE IMPRESSAO PADRAO DO RELATORIO                      *
003600******************************************************************
003700 01  CNRPT-LINHA-IMPRESSAO.
003800     02 CNRPT-LI-TEXTO             PIC X(120).
003900*
004000 01  CNRPT-LINHA-SECAO REDEFINES CNRPT-LINHA-IMPRESSAO.
004100     02 CNRPT-LS-MARCADOR          PIC X(04) VALUE '=== '.
004200     02 CNRPT-LS-TITULO            PIC X(40).
004300     02 CNRPT-LS-FECHO             PIC X(04) VALUE ' ==='.
004400     02 FILLER                     PIC X(72).
004500*
004600 01  CNRPT-LINHA-ACHADO REDEFINES CNRPT-LINHA-IMPRESSAO.
004700     02 CNRPT-LA-MARCADOR          PIC X(05) VALUE '   - '.
004800     02 CNRPT-LA-TEXTO             PIC X(90).
004900     02 FILLER                     PIC X(25).
005000*
005100******************************************************************
005200*   LINHA DE RESUMO FINAL DO ARQUIVO                             *
005300******************************************************************
005400 01  CNRPT-RESUMO.
005500     02 CNRPT-RS-QTD-TITULOS       PIC 9(06) COMP-3 VALUE ZERO.
005600     02 CNRPT-RS-VALOR-TOTAL       PIC S9(13)V99 COMP-3 VALUE ZERO
005700     02 CNRPT-RS-VENCTO-ANTIGO     PIC 9(08) VALUE ZERO.
005800     02 CNRPT-RS-VENCTO-RECENTE    PIC 9(08) VALUE ZERO.
005900     02 CNRPT-RS-QTD-OPCIONAIS     PIC 9(05) COMP VALUE ZERO.
006000     02 FILLER                     PIC X(08) VALUE SPACES.
