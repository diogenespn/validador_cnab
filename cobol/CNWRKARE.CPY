000100******************************************************************
000200*    C N W R K A R E   -   A R E A   D E   T R A B A J O         *
000300*    COMUN A LOS VALIDADORES DE REMESAS CNAB 240/400             *
000400******************************************************************
000500* FECHA       : 14/02/1989                                      *
000600* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000700* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000800* MIEMBRO     : CNWRKARE                                         *
000900* DESCRIPCION : SWITCHES, CONTADORES Y TABLAS DE APOYO USADAS    *
001000*             : POR TODOS LOS MODULOS DEL VALIDADOR DE REMESAS   *
001100******************************************************************
001200*             H I S T O R I A L   D E   C A M B I O S            *
001300******************************************************************
001400* 14/02/1989 JAAL CNB-0001 VERSION INICIAL DEL MIEMBRO            CNB00001
001500* 03/09/1991 JAAL CNB-0044 SE AGREGA TABLA DE UF PARA CEP/UF      CNB00002
001600* 22/05/1994 RFLO CNB-0097 SE AGREGA TABLA DE MESES PARA VALIDAR  CNB00003
001700*            FECHAS DDMMAAAA (SE TOMA IDEA DEL MODULO DE FECHAS)  CNB00004
001800* 19/11/1998 RFLO CNB-0150 AJUSTE Y2K - WKS-ANO-4 EN VEZ DE AA    CNB00005
001900* 02/03/2003 MGAR CNB-0212 SE AGREGAN CONTADORES PARA EL ROUTER   CNB00006
002000*            DE CNAB 400 (U20)                                    CNB00007
002050* 19/09/2005 WFS  CNB-0264 SE AGREGA CONTADOR BRUTO DE LINHAS,    CNB00008
002060*            INCLUINDO AS EM BRANCO, PARA O TOTAL DE ARQUIVO      CNB00009
002070*            DO CNAB 240 (U5), QUE EXIGE O TOTAL LIDO E NAO O     CNB00010
002080*            TOTAL DE LINHAS UTEIS                                CNB00011
002100******************************************************************
002200 01  WKS-SWITCHES-GERAIS.
002300     02 WKS-SW-LAYOUT           PIC X(01) VALUE SPACE.
002400        88 WKS-LAYOUT-240                 VALUE '2'.
002500        88 WKS-LAYOUT-400                 VALUE '4'.
002600        88 WKS-LAYOUT-MIXTO               VALUE 'M'.
002700     02 WKS-SW-CEDENTE-OK       PIC X(01) VALUE 'N'.
002800        88 WKS-HA-CEDENTE-EXTERNO         VALUE 'S'.
002900     02 WKS-SW-ARQUIVO-FIM      PIC X(01) VALUE 'N'.
003000        88 WKS-FIM-ARQUIVO                VALUE 'S'.
003100     02 FILLER                  PIC X(04) VALUE SPACES.
003200*
003300 01  WKS-CONTADORES-GERAIS.
003400     02 WKS-QTD-LINHAS          PIC 9(05) COMP VALUE ZERO.
003500     02 WKS-IDX-LINHA           PIC 9(05) COMP VALUE ZERO.
003600     02 WKS-QTD-ERROS           PIC 9(05) COMP VALUE ZERO.
003700     02 WKS-QTD-AVISOS          PIC 9(05) COMP VALUE ZERO.
003800     02 WKS-QTD-TITULOS         PIC 9(07) COMP VALUE ZERO.
003900     02 WKS-QTD-LOTES           PIC 9(05) COMP VALUE ZERO.
004000     02 WKS-QTD-OPCIONAIS       PIC 9(05) COMP VALUE ZERO.
004050     02 WKS-QTD-LINHAS-BRUTA    PIC 9(05) COMP VALUE ZERO.
004100     02 FILLER                  PIC X(04) VALUE SPACES.
004200*
004300 01  WKS-ACUMULADORES-RESUMO.
004400     02 WKS-TOTAL-CENTAVOS      PIC S9(15) COMP-3 VALUE ZERO.
004500     02 WKS-VENCTO-MIN          PIC 9(08) VALUE 99999999.
004600     02 WKS-VENCTO-MAX          PIC 9(08) VALUE ZERO.
004700     02 WKS-NOSSO-NUMERO-ANT    PIC X(20) VALUE SPACES.
004800     02 FILLER                  PIC X(06) VALUE SPACES.
004900*
005000******************************************************************
005100*   TABELA DE DIAS POR MES - USADA PELO VALIDADOR DE FECHAS      *
005200*   (IDEIA TOMADA DO MODULO ANTIGO DE VALIDACAO DE FECHAS)       *
005300******************************************************************
005400 01  WKS-TABELA-MESES.
005500     02 FILLER                  PIC X(05) VALUE "01031".
005600     02 FILLER                  PIC X(05) VALUE "02028".
005700     02 FILLER                  PIC X(05) VALUE "03031".
005800     02 FILLER                  PIC X(05) VALUE "04030".
005900     02 FILLER                  PIC X(05) VALUE "05031".
006000     02 FILLER                  PIC X(05) VALUE "06030".
006100     02 FILLER                  PIC X(05) VALUE "07031".
006200     02 FILLER                  PIC X(05) VALUE "08031".
006300     02 FILLER                  PIC X(05) VALUE "09030".
006400     02 FILLER                  PIC X(05) VALUE "10031".
006500     02 FILLER                  PIC X(05) VALUE "11030".
006600     02 FILLER                  PIC X(05) VALUE "12031".
006700 01  WKS-TABELA-MESES-R REDEFINES WKS-TABELA-MESES.
006800     02 WKS-MES-ENTRY OCCURS 12 TIMES
006900                       INDEXED BY WKS-IDX-MES.
007000        03 WKS-MES-NUM           PIC 9(02).
007100        03 WKS-MES-ULT-DIA       PIC 9(02).
007200*
007300******************************************************************
007400*   TABELA DE UF VALIDAS (27 ESTADOS BRASILEIROS)                *
007500******************************************************************
007600 01  WKS-TABELA-UF.
007700     02 FILLER                  PIC X(54) VALUE
007800        "ACALAPAMBACEDFESGOMAMTMSMGPAPBPRPEPIRJRNRSRORRSCSPSETO".
007900 01  WKS-TABELA-UF-R REDEFINES WKS-TABELA-UF.
008000     02 WKS-UF-ENTRY OCCURS 27 TIMES
008100                      INDEXED BY WKS-IDX-UF
008200                      PIC X(02).
008300*
008400 01  WKS-DATA-PROCESSO.
008500     02 WKS-DATA-HOJE.
008600        03 WKS-ANO-HOJE          PIC 9(04).
008700        03 WKS-MES-HOJE          PIC 9(02).
008800        03 WKS-DIA-HOJE          PIC 9(02).
008900     02 WKS-DATA-HOJE-AAAAMMDD REDEFINES WKS-DATA-HOJE
009000                                PIC 9(08).
009100     02 FILLER                  PIC X(08) VALUE SPACES.
