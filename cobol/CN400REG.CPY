000100******************************************************************
000200*    C N 4 0 0 R E G   -   L A Y O U T   C N A B   4 0 0
000300******************************************************************
000400* FECHA       : 14/02/1989                                      *
000500* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000600* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000700* MIEMBRO     : CN400REG                                         *
000800* DESCRIPCION : REGISTRO DE 400 POSICOES, COM AS VISOES POR      *
000900*             : BANCO (BB, ITAU, BRADESCO, SANTANDER, CAIXA,     *
001000*             : SICREDI, BANESTES) DE CABECALHO, DETALHE E       *
001100*             : TRAILER. CAMPOS QUE SE SOBREPOEM NO LAYOUT       *
001200*             : ORIGINAL (EX. CAIXA PAYER-NAME/PROTEST-DAYS) NAO *
001300*             : GANHAM NOME NO MIEMBRO - SAO LIDOS POR REFEREN-  *
001400*             : CIA (REFERENCE MODIFICATION) NO PROGRAMA QUE OS  *
001500*             : USA, PARA NAO QUEBRAR O GROUP ITEM.              *
001600******************************************************************
001700*             H I S T O R I A L   D E   C A M B I O S            *
001800******************************************************************
001900* 14/02/1989 JAAL CNB-0003 VERSAO INICIAL - CABECALHO/DETALHE BB  CNB20001
002000* 30/06/1990 JAAL CNB-0020 SE AGREGA VISAO ITAU                   CNB20002
002100* 11/01/1993 RFLO CNB-0069 SE AGREGA BRADESCO/SANTANDER/CAIXA     CNB20003
002200* 05/08/1996 RFLO CNB-0120 SE AGREGA SICREDI E BANESTES           CNB20004
002300* 19/11/1998 RFLO CNB-0150 AJUSTE Y2K - FECHAS DE 6 DIGITOS       CNB20005
002400*            MANTIDAS POR COMPATIBILIDADE COM O LAYOUT DO BANCO   CNB20006
002500* 02/03/2003 MGAR CNB-0214 SE AGREGA VISAO DE TRAILER BANESTES    CNB20007
002600******************************************************************
002700 01  CN400-LINHA.
002800     02 CN400-TIPO-REGISTRO      PIC X(01).
002900     02 CN400-RESTO-LINHA        PIC X(393).
003000     02 CN400-SEQUENCIA          PIC 9(06).
003100*
003200******************************************************************
003300*   VISAO GENERICA DE CABECALHO - CAMPOS COMUNS A TODOS OS BANCOS*
003400******************************************************************
003500 01  CN400-HEADER-GEN REDEFINES CN400-LINHA.
003600     02 CN400-HG-TIPO            PIC X(01).
003700     02 CN400-HG-OPERACAO        PIC X(01).
003800     02 CN400-HG-LIT-REMESSA     PIC X(07).
003900     02 CN400-HG-SERVICO         PIC X(02).
004000     02 CN400-HG-LIT-SERVICO     PIC X(15).
004100     02 FILLER                   PIC X(50).
004200     02 CN400-HG-BANCO-COD       PIC 9(03).
004300     02 CN400-HG-BANCO-NOME      PIC X(15).
004400     02 CN400-HG-DATA-ARQ-6      PIC 9(06).
004500     02 FILLER                   PIC X(294).
004600     02 CN400-HG-SEQUENCIA       PIC 9(06).
004700*
004800******************************************************************
004900*   VISAO DE CABECALHO - BANCO DO BRASIL / BANESTES              *
005000******************************************************************
005100 01  CN400-HEADER-BB REDEFINES CN400-LINHA.
005200     02 CN400-HBB-TIPO           PIC X(01).
005300     02 CN400-HBB-OPERACAO       PIC X(01).
005400     02 CN400-HBB-LIT-REMESSA    PIC X(07).
005500     02 CN400-HBB-SERVICO        PIC X(02).
005600     02 CN400-HBB-LIT-SERVICO    PIC X(15).
005700     02 CN400-HBB-AGENCIA        PIC 9(04).
005800     02 CN400-HBB-AGENCIA-DV     PIC X(01).
005900     02 CN400-HBB-CONTA          PIC 9(08).
006000     02 CN400-HBB-CONTA-DV       PIC X(01).
006100     02 CN400-HBB-ZEROS          PIC X(06).
006200     02 CN400-HBB-RAZAO-SOCIAL   PIC X(30).
006300     02 CN400-HBB-BANCO-COD      PIC 9(03).
006400     02 CN400-HBB-BANCO-NOME     PIC X(15).
006500     02 CN400-HBB-DATA-ARQ       PIC 9(06).
006600     02 CN400-HBB-REMESSA-SEQ    PIC 9(07).
006700     02 FILLER                   PIC X(22).
006800     02 CN400-HBB-CONVENIO-LIDER PIC 9(07).
006900     02 FILLER                   PIC X(258).
007000     02 CN400-HBB-SEQUENCIA      PIC 9(06).
007100*
007200******************************************************************
007300*   VISAO DE CABECALHO - ITAU                                    *
007400******************************************************************
007500 01  CN400-HEADER-ITAU REDEFINES CN400-LINHA.
007600     02 CN400-HIT-TIPO           PIC X(01).
007700     02 CN400-HIT-OPERACAO       PIC X(01).
007800     02 CN400-HIT-LIT-REMESSA    PIC X(07).
007900     02 CN400-HIT-SERVICO        PIC X(02).
008000     02 CN400-HIT-LIT-SERVICO    PIC X(15).
008100     02 CN400-HIT-AGENCIA        PIC 9(04).
008200     02 FILLER                   PIC X(02).
008300     02 CN400-HIT-CONTA          PIC 9(05).
008400     02 CN400-HIT-DAC            PIC X(01).
008500     02 FILLER                   PIC X(08).
008600     02 CN400-HIT-RAZAO-SOCIAL   PIC X(30).
008700     02 CN400-HIT-BANCO-COD      PIC 9(03).
008800     02 CN400-HIT-BANCO-NOME     PIC X(15).
008900     02 CN400-HIT-DATA-ARQ       PIC 9(06).
009000     02 FILLER                   PIC X(294).
009100     02 CN400-HIT-SEQUENCIA      PIC 9(06).
009200*
009300******************************************************************
009400*   VISAO DE CABECALHO - BRADESCO / SANTANDER / CAIXA            *
009500******************************************************************
009600 01  CN400-HEADER-CLASSICO REDEFINES CN400-LINHA.
009700     02 CN400-HCL-TIPO           PIC X(01).
009800     02 CN400-HCL-OPERACAO       PIC X(01).
009900     02 CN400-HCL-LIT-REMESSA    PIC X(07).
010000     02 CN400-HCL-SERVICO        PIC X(02).
010100     02 CN400-HCL-LIT-SERVICO    PIC X(15).
010200     02 FILLER                   PIC X(04).
010300     02 CN400-HCL-CEDENTE-COD    PIC 9(07).
010400     02 FILLER                   PIC X(09).
010500     02 CN400-HCL-RAZAO-SOCIAL   PIC X(30).
010600     02 CN400-HCL-BANCO-COD      PIC 9(03).
010700     02 CN400-HCL-BANCO-NOME     PIC X(15).
010800     02 CN400-HCL-DATA-ARQ       PIC 9(06).
010900     02 CN400-HCL-LAYOUT-VERSAO  PIC 9(03).
011000     02 FILLER                   PIC X(286).
011100     02 CN400-HCL-ARQ-SEQ        PIC 9(05).
011200     02 CN400-HCL-SEQUENCIA      PIC 9(06).
011300*
011400******************************************************************
011500*   VISAO DE CABECALHO - SICREDI                                 *
011600******************************************************************
011700 01  CN400-HEADER-SICREDI REDEFINES CN400-LINHA.
011800     02 CN400-HSI-TIPO           PIC X(01).
011900     02 CN400-HSI-OPERACAO       PIC X(01).
012000     02 CN400-HSI-LIT-REMESSA    PIC X(07).
012100     02 CN400-HSI-SERVICO        PIC X(02).
012200     02 CN400-HSI-LIT-SERVICO    PIC X(15).
012300     02 CN400-HSI-CEDENTE-COD    PIC 9(05).
012400     02 CN400-HSI-DOCUMENTO      PIC 9(14).
012500     02 FILLER                   PIC X(01).
012600     02 CN400-HSI-RAZAO-SOCIAL   PIC X(30).
012700     02 CN400-HSI-BANCO-COD      PIC 9(03).
012800     02 CN400-HSI-BANCO-NOME     PIC X(15).
012900     02 CN400-HSI-DATA-ARQ-8     PIC 9(08).
013000     02 FILLER                   PIC X(08).
013100     02 CN400-HSI-REMESSA-NUM    PIC 9(07).
013200     02 FILLER                   PIC X(277).
013300     02 CN400-HSI-SEQUENCIA      PIC 9(06).
013400*
013500******************************************************************
013600*   VISAO DE DETALHE - BANCO DO BRASIL (TIPO 7)                  *
013700******************************************************************
013800 01  CN400-DETALHE-BB REDEFINES CN400-LINHA.
013900     02 CN400-DBB-TIPO           PIC X(01).
014000     02 CN400-DBB-INSCR-TIPO     PIC 9(02).
014100     02 CN400-DBB-BENEF-DOC      PIC 9(14).
014200     02 CN400-DBB-AGENCIA        PIC 9(04).
014300     02 CN400-DBB-AGENCIA-DV     PIC X(01).
014400     02 CN400-DBB-CONTA          PIC 9(08).
014500     02 CN400-DBB-CONTA-DV       PIC X(01).
014600     02 CN400-DBB-CONVENIO       PIC 9(07).
014700     02 FILLER                   PIC X(25).
014800     02 CN400-DBB-NOSSO-NUMERO   PIC 9(17).
014900     02 FILLER                   PIC X(11).
015000     02 CN400-DBB-VARIACAO       PIC 9(03).
015100     02 FILLER                   PIC X(07).
015200     02 CN400-DBB-TIPO-COBRANCA  PIC X(05).
015300     02 CN400-DBB-CARTEIRA       PIC 9(02).
015400     02 CN400-DBB-COMANDO        PIC 9(02).
015500     02 CN400-DBB-SEU-NUMERO     PIC X(10).
015600     02 CN400-DBB-DATA-VENCTO    PIC 9(06).
015700     02 CN400-DBB-VALOR          PIC 9(11)V99.
015800     02 CN400-DBB-BANCO          PIC 9(03).
015900     02 CN400-DBB-AGENCIA-COBR   PIC 9(04).
016000     02 FILLER                   PIC X(01).
016100     02 CN400-DBB-ESPECIE        PIC 9(02).
016200     02 CN400-DBB-ACEITE         PIC X(01).
016300     02 CN400-DBB-DATA-EMISSAO   PIC 9(06).
016400     02 CN400-DBB-INSTR1         PIC 9(02).
016500     02 CN400-DBB-INSTR2         PIC 9(02).
016600     02 CN400-DBB-JUROS-DIA      PIC 9(11)V99.
016700     02 CN400-DBB-DESC-DATA      PIC X(06).
016800     02 CN400-DBB-DESC-VALOR     PIC 9(11)V99.
016900     02 CN400-DBB-IOF            PIC 9(11)V99.
017000     02 CN400-DBB-ABATIMENTO     PIC 9(11)V99.
017100     02 CN400-DBB-SAC-INSCR-TIP  PIC 9(02).
017200     02 CN400-DBB-SAC-DOC        PIC 9(14).
017300     02 CN400-DBB-SAC-NOME       PIC X(37).
017400     02 FILLER                   PIC X(03).
017500     02 CN400-DBB-SAC-ENDERECO   PIC X(40).
017600     02 CN400-DBB-SAC-BAIRRO     PIC X(12).
017700     02 CN400-DBB-SAC-CEP        PIC 9(08).
017800     02 CN400-DBB-SAC-CIDADE     PIC X(15).
017900     02 CN400-DBB-SAC-UF         PIC X(02).
018000     02 CN400-DBB-OBSERVACOES    PIC X(40).
018100     02 CN400-DBB-PROTESTO-DIAS  PIC 9(02).
018200     02 CN400-DBB-INDIC-PARCIAL  PIC X(01).
018300     02 CN400-DBB-SEQUENCIA      PIC 9(06).
018400*
018500******************************************************************
018600*   VISAO DE REGISTRO OPCIONAL - BANCO DO BRASIL (TIPO 5)        *
018700******************************************************************
018800 01  CN400-OPCIONAL-BB REDEFINES CN400-LINHA.
018900     02 CN400-OBB-TIPO           PIC X(01).
019000     02 CN400-OBB-SERVICO-TIPO   PIC 9(02).
019100     02 CN400-OBB-DADOS          PIC X(391).
019200     02 CN400-OBB-SEQUENCIA      PIC 9(06).
019300*
019400******************************************************************
019500*   VISAO DE DETALHE - ITAU (TIPO 1)
019600******************************************************************
019700 01  CN400-DETALHE-ITAU REDEFINES CN400-LINHA.
019800     02 CN400-DIT-TIPO           PIC X(01).
019900     02 CN400-DIT-EMP-INSCR-TIP  PIC 9(02).
020000     02 CN400-DIT-EMP-DOC        PIC 9(14).
020100     02 CN400-DIT-AGENCIA        PIC 9(04).
020200     02 FILLER                   PIC X(02).
020300     02 CN400-DIT-CONTA          PIC 9(05).
020400     02 FILLER                   PIC X(09).
020500     02 CN400-DIT-USO-EMPRESA    PIC X(25).
020600     02 CN400-DIT-NOSSO-NUMERO   PIC 9(08).
020700     02 FILLER                   PIC X(37).
020800     02 CN400-DIT-CARTEIRA       PIC X(01).
020900     02 CN400-DIT-OCORRENCIA     PIC 9(02).
021000     02 CN400-DIT-DOCUMENTO-NUM  PIC X(10).
021100     02 CN400-DIT-DATA-VENCTO    PIC 9(06).
021200     02 CN400-DIT-VALOR          PIC 9(11)V99.
021300     02 CN400-DIT-BANCO          PIC 9(03).
021400     02 CN400-DIT-AGENCIA-COBR   PIC 9(05).
021500     02 CN400-DIT-ESPECIE        PIC 9(02).
021600     02 CN400-DIT-ACEITE         PIC X(01).
021700     02 CN400-DIT-DATA-EMISSAO   PIC 9(06).
021800     02 CN400-DIT-INSTR1         PIC 9(02).
021900     02 CN400-DIT-INSTR2         PIC 9(02).
022000     02 CN400-DIT-JUROS-DIA      PIC 9(11)V99.
022100     02 CN400-DIT-DESC-DATA      PIC X(06).
022200     02 CN400-DIT-DESC-VALOR     PIC 9(11)V99.
022300     02 CN400-DIT-IOF            PIC 9(11)V99.
022400     02 CN400-DIT-ABATIMENTO     PIC 9(11)V99.
022500     02 CN400-DIT-SAC-INSCR-TIP  PIC 9(02).
022600     02 CN400-DIT-SAC-DOC        PIC 9(14).
022700     02 CN400-DIT-SAC-NOME       PIC X(30).
022800     02 FILLER                   PIC X(10).
022900     02 CN400-DIT-SAC-ENDERECO   PIC X(40).
023000     02 CN400-DIT-SAC-BAIRRO     PIC X(12).
023100     02 CN400-DIT-SAC-CEP        PIC 9(08).
023200     02 CN400-DIT-SAC-CIDADE     PIC X(15).
023300     02 CN400-DIT-SAC-UF         PIC X(02).
023400     02 CN400-DIT-AVALISTA       PIC X(30).
023500     02 FILLER                   PIC X(04).
023600     02 CN400-DIT-DATA-MORA      PIC X(06).
023700     02 CN400-DIT-PRAZO-BAIXA    PIC 9(02).
023800     02 FILLER                   PIC X(01).
023900     02 CN400-DIT-SEQUENCIA      PIC 9(06).
024000*
024100******************************************************************
024200*   VISAO DE DETALHE - ITAU TIPO 2 (MULTA)                       *
024300******************************************************************
024400 01  CN400-ITAU-MULTA REDEFINES CN400-LINHA.
024500     02 CN400-IM-TIPO            PIC X(01).
024600     02 CN400-IM-CODIGO          PIC X(01).
024700     02 CN400-IM-MULTA-DATA      PIC X(08).
024800     02 CN400-IM-MULTA-VALOR     PIC 9(11)V99.
024900     02 FILLER                   PIC X(371).
025000     02 CN400-IM-SEQUENCIA       PIC 9(06).
025100*
025200******************************************************************
025300*   VISAO DE DETALHE - BRADESCO (TIPO 1)                         *
025400******************************************************************
025500 01  CN400-DETALHE-BRADESCO REDEFINES CN400-LINHA.
025600     02 CN400-DBR-TIPO           PIC X(01).
025700     02 FILLER                   PIC X(61).
025800     02 CN400-DBR-NOSSO-NUMERO   PIC 9(12).
025900     02 FILLER                   PIC X(42).
026000     02 CN400-DBR-SEU-NUMERO     PIC X(10).
026100     02 FILLER                   PIC X(20).
026200     02 CN400-DBR-DATA-VENCTO    PIC 9(06).
026300     02 CN400-DBR-VALOR          PIC 9(11)V99.
026400     02 FILLER                   PIC X(135).
026500     02 CN400-DBR-SAC-DOC        PIC 9(14).
026600     02 FILLER                   PIC X(10).
026700     02 CN400-DBR-SAC-NOME       PIC X(30).
026800     02 CN400-DBR-SAC-ENDERECO   PIC X(40).
026900     02 CN400-DBR-SEQUENCIA      PIC 9(06).
027000*
027100******************************************************************
027200*   VISAO DE DETALHE - SANTANDER (TIPO 1)                        *
027300******************************************************************
027400 01  CN400-DETALHE-SANTANDER REDEFINES CN400-LINHA.
027500     02 CN400-DSA-TIPO           PIC X(01).
027600     02 FILLER                   PIC X(62).
027700     02 CN400-DSA-NOSSO-NUMERO   PIC 9(17).
027800     02 FILLER                   PIC X(30).
027900     02 CN400-DSA-SEU-NUMERO     PIC X(10).
028000     02 CN400-DSA-DATA-VENCTO    PIC 9(06).
028100     02 CN400-DSA-VALOR          PIC 9(11)V99.
028200     02 FILLER                   PIC X(81).
028300     02 CN400-DSA-SAC-DOC        PIC 9(14).
028400     02 CN400-DSA-SAC-NOME       PIC X(40).
028500     02 CN400-DSA-SAC-ENDERECO   PIC X(40).
028600     02 FILLER                   PIC X(12).
028700     02 CN400-DSA-SAC-CEP        PIC 9(08).
028800     02 FILLER                   PIC X(60).
028900     02 CN400-DSA-SEQUENCIA      PIC 9(06).
029000*
029100******************************************************************
029200*   VISAO DE DETALHE - CAIXA (TIPO 1)
029300******************************************************************
029400 01  CN400-DETALHE-CAIXA REDEFINES CN400-LINHA.
029500     02 CN400-DCX-TIPO           PIC X(01).
029600     02 FILLER                   PIC X(61).
029700     02 CN400-DCX-NOSSO-NUMERO   PIC 9(10).
029800     02 FILLER                   PIC X(05).
029900     02 CN400-DCX-BANCO          PIC 9(03).
030000     02 FILLER                   PIC X(26).
030100     02 CN400-DCX-ESPECIE        PIC 9(02).
030200     02 CN400-DCX-COMANDO        PIC 9(02).
030300     02 CN400-DCX-DOCUMENTO-NUM  PIC X(10).
030400     02 CN400-DCX-DATA-VENCTO    PIC 9(06).
030500     02 CN400-DCX-VALOR          PIC 9(11)V99.
030600     02 FILLER                   PIC X(03).
030700     02 CN400-DCX-AGENCIA-COBR   PIC 9(04).
030800*       PAYER-NAME (234-253) E PROTEST-DAYS (275-276) SE SOBREPOEM
030900*       COM PAYER-DOC/ADDRESS NO LAYOUT ORIGINAL - LIDOS POR
031000*       REFERENCIA NO PROGRAMA, NAO DECLARADOS AQUI.
031100     02 FILLER                   PIC X(74).
031200     02 CN400-DCX-SAC-DOC        PIC 9(14).
031300     02 FILLER                   PIC X(40).
031400     02 CN400-DCX-SAC-ENDERECO   PIC X(40).
031500     02 FILLER                   PIC X(12).
031600     02 CN400-DCX-SAC-CEP        PIC 9(08).
031700     02 FILLER                   PIC X(60).
031800     02 CN400-DCX-SEQUENCIA      PIC 9(06).
031900*
032000******************************************************************
032100*   VISAO DE DETALHE - SICREDI (TIPO 1)
032200******************************************************************
032300 01  CN400-DETALHE-SICREDI REDEFINES CN400-LINHA.
032400     02 CN400-DSI-TIPO           PIC X(01).
032500     02 CN400-DSI-COBRANCA-TIPO  PIC X(01).
032600     02 CN400-DSI-CARTEIRA-TIPO  PIC X(01).
032700     02 CN400-DSI-IMPRESSAO-TIP  PIC X(01).
032800     02 FILLER                   PIC X(01).
032900     02 CN400-DSI-BOLETO-TIPO    PIC X(01).
033000     02 FILLER                   PIC X(10).
033100     02 CN400-DSI-MOEDA-TIPO     PIC X(01).
033200     02 CN400-DSI-DESCONTO-TIPO  PIC X(01).
033300     02 CN400-DSI-JUROS-TIPO     PIC X(01).
033400     02 FILLER                   PIC X(28).
033500     02 CN400-DSI-NOSSO-NUMERO   PIC 9(09).
033600     02 FILLER                   PIC X(06).
033700     02 CN400-DSI-DATA-INSTR     PIC 9(08).
033800     02 FILLER                   PIC X(01).
033900     02 CN400-DSI-POSTAGEM       PIC X(01).
034000     02 FILLER                   PIC X(01).
034100     02 CN400-DSI-IMPR-BOLETO    PIC X(01).
034200     02 FILLER                   PIC X(36).
034300     02 CN400-DSI-SEU-NUMERO     PIC X(10).
034400     02 CN400-DSI-DATA-VENCTO    PIC 9(06).
034500     02 CN400-DSI-VALOR          PIC 9(11)V99.
034600     02 FILLER                   PIC X(09).
034700     02 CN400-DSI-ESPECIE        PIC X(01).
034800     02 CN400-DSI-ACEITE         PIC X(01).
034900     02 CN400-DSI-DATA-EMISSAO   PIC 9(06).
035000     02 CN400-DSI-PROTESTO-INST  PIC 9(02).
035100     02 CN400-DSI-PROTESTO-DIAS  PIC 9(02).
035200     02 CN400-DSI-JUROS          PIC 9(11)V99.
035300     02 CN400-DSI-DESC-DATA      PIC X(06).
035400     02 CN400-DSI-DESC-VALOR     PIC 9(11)V99.
035500     02 CN400-DSI-NEGATIV-INST   PIC 9(02).
035600     02 CN400-DSI-NEGATIV-DIAS   PIC 9(02).
035700     02 FILLER                   PIC X(09).
035800     02 CN400-DSI-ABATIMENTO     PIC 9(11)V99.
035900     02 CN400-DSI-SAC-INSCR-TIP  PIC X(01).
036000     02 FILLER                   PIC X(01).
036100     02 CN400-DSI-SAC-DOC        PIC 9(14).
036200     02 CN400-DSI-SAC-NOME       PIC X(40).
036300     02 CN400-DSI-SAC-ENDERECO   PIC X(40).
036400     02 FILLER                   PIC X(12).
036500     02 CN400-DSI-SAC-CEP        PIC 9(08).
036600     02 CN400-DSI-SAC-CLIENTE    PIC X(05).
036700     02 CN400-DSI-BENEF-FIN-DOC  PIC X(14).
036800     02 CN400-DSI-BENEF-FIN-NOM  PIC X(41).
036900     02 CN400-DSI-SEQUENCIA      PIC 9(06).
037000*
037100******************************************************************
037200*   VISAO DE DETALHE - BANESTES (TIPO 1)                         *
037300******************************************************************
037400 01  CN400-DETALHE-BANESTES REDEFINES CN400-LINHA.
037500     02 CN400-DBN-TIPO           PIC X(01).
037600     02 FILLER                   PIC X(46).
037700     02 CN400-DBN-NOSSO-NUM-ALT  PIC 9(09).
037800     02 FILLER                   PIC X(07).
037900     02 CN400-DBN-NOSSO-NUMERO   PIC 9(17).
038000     02 FILLER                   PIC X(26).
038100     02 CN400-DBN-CARTEIRA       PIC 9(02).
038200     02 CN400-DBN-COMANDO        PIC 9(02).
038300     02 CN400-DBN-SEU-NUMERO     PIC X(10).
038400     02 CN400-DBN-DATA-VENCTO    PIC 9(06).
038500     02 CN400-DBN-VALOR          PIC 9(11)V99.
038600     02 FILLER                   PIC X(80).
038700     02 CN400-DBN-SAC-DOC        PIC 9(14).
038800     02 CN400-DBN-SAC-NOME       PIC X(41).
038900     02 FILLER                   PIC X(120).
039000     02 CN400-DBN-SEQUENCIA      PIC 9(06).
039100*
039200******************************************************************
039300*   VISAO GENERICA DE TRAILER - SANTANDER/CAIXA/SICREDI          *
039400******************************************************************
039500 01  CN400-TRAILER-GEN-A REDEFINES CN400-LINHA.
039600     02 CN400-TGA-TIPO           PIC X(01).
039700     02 CN400-TGA-OPERACAO       PIC X(01).
039800     02 CN400-TGA-BANCO          PIC 9(03).
039900     02 FILLER                   PIC X(389).
040000     02 CN400-TGA-SEQUENCIA      PIC 9(06).
040100*
040200******************************************************************
040300*   VISAO DE TRAILER - BRADESCO                                  *
040400******************************************************************
040500 01  CN400-TRAILER-BRADESCO REDEFINES CN400-LINHA.
040600     02 CN400-TBR-TIPO           PIC X(01).
040700     02 FILLER                   PIC X(75).
040800     02 CN400-TBR-BANCO          PIC 9(03).
040900     02 FILLER                   PIC X(315).
041000     02 CN400-TBR-SEQUENCIA      PIC 9(06).
041100*
041200******************************************************************
041300*   VISAO DE TRAILER - BANESTES (COM TOTAIS DE CONTROLE)         *
041400******************************************************************
041500 01  CN400-TRAILER-BANESTES REDEFINES CN400-LINHA.
041600     02 CN400-TBN-TIPO           PIC X(01).
041700     02 FILLER                   PIC X(01).
041800     02 CN400-TBN-BANCO          PIC 9(03).
041900     02 FILLER                   PIC X(12).
042000     02 CN400-TBN-QTD-TITULOS    PIC 9(08).
042100     02 CN400-TBN-VALOR-TOTAL    PIC 9(12)V99.
042200     02 FILLER                   PIC X(355).
042300     02 CN400-TBN-SEQUENCIA      PIC 9(06).
