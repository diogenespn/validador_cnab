000100******************************************************************
000200* FECHA       : 11/01/1993                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB024, VALIDADOR DO LAYOUT CNAB 400            *
000600*             : (CABECALHO, DETALHE, AUXILIARES E TRAILER)       *
000700* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000800* DESCRIPCION : IDENTIFICA O BANCO REAL DO ARQUIVO DE 400        *
000900*             : POSICOES (U20) E RODEIA PARA AS REGRAS DE CAMPO  *
001000*             : DE CADA BANCO (U12 A U19), ACUMULANDO O RESUMO   *
001100*             : DE TITULOS E CONFERINDO A SEQUENCIA DE REGISTROS.*
001200* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)   *
001300* ACCION (ES) : V=VALIDA                                         *
001400* INSTALADO   : 11/01/1993                                       *
001500* BPM/RATIONAL: 191144                                           *
001600* NOMBRE      : VALIDADOR CNAB 400                               *
001700* PROGRAMA(S) : NENHUM                                           *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CNAB024.
002100 AUTHOR. J ALVARADO.
002200 INSTALLATION. SERES - COBRANZA BANCARIA.
002300 DATE-WRITTEN. 11/01/1993.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002600******************************************************************
002700*             H I S T O R I A L   D E   C A M B I O S            *
002800******************************************************************
002900* 11/01/1993 JAAL CNB-0072 VERSION INICIAL - BANCO DO BRASIL      CNBD0001
003000*            SOMENTE (U12)                                        CNBD0002
003050* 05/08/1996 RFLO CNB-0132 SE AGREGA CALCULO DO FATOR DE          CNBD0009
003060*            VENCIMENTO PARA O LAYOUT 400                         CNBD0010
003100* 19/11/1998 RFLO CNB-0153 AJUSTE Y2K NAS VALIDACOES DE DATA      CNBD0003
003200*            DDMMAA (PIVOTE DE SECULO)                            CNBD0004
003300* 02/03/2003 MGAR CNB-0224 SE AMPLIA PARA ITAU, BRADESCO,         CNBD0005
003400*            SANTANDER, CAIXA E SICREDI (U13-U17)                 CNBD0006
003500* 19/09/2005 MGAR CNB-0242 SE AGREGA BANESTES E O LAYOUT PROPRIO  CNBD0007
003600*            DCB/075 DO BANCO DE BRASILIA (U18, U19)              CNBD0008
003650* 14/03/2007 CPS  CNB-0262 AJUSTE NA VALIDACAO DO CAMPO           CNBD0011
003660*            DE CARTEIRA QUANDO O BANCO E O ITAU                  CNBD0012
003670* 22/08/2009 MGAR CNB-0263 SE AGREGA CONFRONTO DO TOTAL DE        CNBD0013
003680*            REGISTROS CONTRA O TRAILER DO ARQUIVO                CNBD0014
003685* 05/11/2011 LTV  CNB-0267 SE AGREGA VALIDACAO DO DOCUMENTO DO    CNBD0015
003690*            BENEFICIARIO, DAS INSTRUCOES 1/2 E DOS DIAS DE       CNBD0016
003692*            PROTESTO QUANDO COMANDO=01 E INSTRUCAO=06, E O       CNBD0017
003694*            CONFRONTO DO NOSSO NUMERO COM O CONVENIO NAS         CNBD0018
003696*            CARTEIRAS 12/15/17 (U12)                             CNBD0019
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 COPY CNWRKARE.
004600 COPY CN400REG.
004700 COPY CNBRBREG.
004800*
004900 01  WKS-AREA-LOCAL.
005000     02 WKS-IDX                 PIC 9(05) COMP VALUE ZERO.
005100     02 WKS-IDX-AUX              PIC 9(05) COMP VALUE ZERO.
005200     02 WKS-TIPO-REG             PIC X(01) VALUE SPACE.
005300     02 WKS-BANCO-REAL           PIC 9(03) VALUE ZERO.
005400     02 WKS-BANCO-ROTEADO        PIC 9(03) VALUE ZERO.
005500     02 WKS-SEQ-ANTERIOR         PIC 9(06) COMP-3 VALUE ZERO.
005600     02 WKS-VIU-HEADER-400       PIC X(01) VALUE 'N'.
005700        88 WKS-JA-VIU-HEADER-400           VALUE 'S'.
005800     02 WKS-VIU-TRAILER-400      PIC X(01) VALUE 'N'.
005900        88 WKS-JA-VIU-TRAILER-400          VALUE 'S'.
006000     02 WKS-LAYOUT-BRB-SW        PIC X(01) VALUE 'N'.
006100        88 WKS-E-LAYOUT-BRB                VALUE 'S'.
006200     02 WKS-BANCO-IMPLEMENTADO   PIC X(01) VALUE 'S'.
006300        88 WKS-BANCO-NAO-IMPLEM            VALUE 'N'.
006400     02 WKS-UF-ACHADA            PIC X(01) VALUE 'N'.
006500        88 WKS-UF-FOI-ACHADA               VALUE 'S'.
006600     02 FILLER                   PIC X(06) VALUE SPACES.
006700*
006800 01  WKS-AREA-TOTAIS-BANESTES.
006900     02 WKS-BN-QTD-TITULOS       PIC 9(08) COMP-3 VALUE ZERO.
007000     02 WKS-BN-VALOR-TOTAL       PIC 9(12)V99 COMP-3 VALUE ZERO.
007100*
007200 01  WKS-AREA-BRB-CONTADOR.
007300     02 WKS-BRB-QTD-LINHAS       PIC 9(06) COMP VALUE ZERO.
007400*
007500 01  WKS-LD-VALOR                PIC X(70) VALUE SPACES.
007600 01  WKS-DATA-6-AUX               PIC X(06) VALUE SPACES.
007700 01  WKS-DATA-6-EMISSAO-AUX       PIC X(06) VALUE SPACES.
007800 01  WKS-DATA-8-AUX               PIC X(08) VALUE SPACES.
007900 01  WKS-DATA-8-CONVERTIDA        PIC 9(08) VALUE ZERO.
008000 01  WKS-VALOR-OK                 PIC X(01) VALUE 'N'.
008100     88 WKS-E-VALIDO                       VALUE 'S'.
008200 01  WKS-VALOR-OK-2               PIC X(01) VALUE 'N'.
008300     88 WKS-E-VALIDO-2                     VALUE 'S'.
008400 01  WKS-BANCO-151-AUX            PIC X(03) VALUE SPACES.
008500 01  WKS-SECULO-AUX               PIC 9(02) VALUE ZERO.
008600*
008700 LINKAGE SECTION.
008800 01  WKS-QTD-LINHAS              PIC 9(05) COMP.
008900 COPY CNLINTAB.
009000 01  LK-BANCO-DETECTADO          PIC 9(03).
009100 COPY CNRPTREG.
009200*
009300 PROCEDURE DIVISION USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
009400                          LK-BANCO-DETECTADO
009500                          CNRPT-TABELA-ACHADOS CNRPT-RESUMO.
009600 000-MAIN SECTION.
009700     PERFORM 050-DETERMINAR-BANCO THRU 050-DETERMINAR-BANCO-E
009800     PERFORM 100-PROCESSA-LINHA THRU 100-PROCESSA-LINHA-E
009900        VARYING WKS-IDX FROM 1 BY 1
010000           UNTIL WKS-IDX > WKS-QTD-LINHAS
010100     PERFORM 800-VERIFICA-FINAL THRU 800-VERIFICA-FINAL-E
010200     GOBACK.
010300 000-MAIN-E.            EXIT.
010400*
010500******************************************************************
010600*   050 - IDENTIFICA O BANCO REAL DO ARQUIVO DE 400 (U20)        *
010700******************************************************************
010800 050-DETERMINAR-BANCO.
010900     IF WKS-LINHA-TEXTO(1)(1:3) = 'DCB'
011000        OR WKS-LINHA-TEXTO(1)(7:3) = '075'
011100        MOVE 070 TO WKS-BANCO-REAL
011200        SET WKS-E-LAYOUT-BRB TO TRUE
011300     ELSE
011400        MOVE WKS-LINHA-TEXTO(1)(1:400) TO CN400-LINHA
011500        MOVE CN400-HG-BANCO-COD TO WKS-BANCO-REAL
011600        IF WKS-BANCO-REAL = ZERO
011700           PERFORM 060-PROCURA-DETALHE-01 THRU
011800              060-PROCURA-DETALHE-01-E
011900        END-IF
012000     END-IF
012100     EVALUATE WKS-BANCO-REAL
012200        WHEN 341 WHEN 748 WHEN 104 WHEN 237 WHEN 033 WHEN 070
012300           MOVE WKS-BANCO-REAL TO WKS-BANCO-ROTEADO
012400        WHEN OTHER
012500           MOVE 001 TO WKS-BANCO-ROTEADO
012600     END-EVALUATE
012700     IF WKS-BANCO-ROTEADO = 001
012800        AND WKS-BANCO-REAL NOT = 001 AND WKS-BANCO-REAL NOT = 021
012900        SET WKS-BANCO-NAO-IMPLEM TO TRUE
013000     END-IF
013100     MOVE 'BANCO IDENTIFICADO PELO HEADER 400 (POS 77-79 OU DET.)'
013200       TO WKS-LD-VALOR
013300     SET CNRPT-AC-E-OK TO TRUE
013400     MOVE 1 TO WKS-IDX
013500     PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
013600     IF WKS-BANCO-NAO-IMPLEM
013700        SET CNRPT-AC-E-AVISO TO TRUE
013800        MOVE 'BANCO NAO IMPLEMENTADO - VALIDACAO SOMENTE PARA BB'
013900          TO WKS-LD-VALOR
014000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
014100     END-IF.
014200 050-DETERMINAR-BANCO-E.            EXIT.
014300*
014400 060-PROCURA-DETALHE-01.
014500     PERFORM 065-TESTA-LINHA-01 THRU 065-TESTA-LINHA-01-E
014600        VARYING WKS-IDX-AUX FROM 2 BY 1
014700           UNTIL WKS-IDX-AUX > WKS-QTD-LINHAS
014800              OR WKS-BANCO-REAL NOT = ZERO.
014900 060-PROCURA-DETALHE-01-E.            EXIT.
015000*
015100 065-TESTA-LINHA-01.
015200     IF WKS-LINHA-TAM(WKS-IDX-AUX) >= 153
015300        AND WKS-LINHA-TEXTO(WKS-IDX-AUX)(1:2) = '01'
015400        MOVE WKS-LINHA-TEXTO(WKS-IDX-AUX)(151:3) TO
015500           WKS-BANCO-151-AUX
015600        IF WKS-BANCO-151-AUX IS NUMERIC
015700           MOVE WKS-BANCO-151-AUX TO WKS-BANCO-REAL
015800        END-IF
015900     END-IF.
016000 065-TESTA-LINHA-01-E.            EXIT.
016100*
016200******************************************************************
016300*   100 - ROTEIA CADA LINHA PELO TIPO DE REGISTRO E CONFERE A    *
016400*         SEQUENCIA DE 6 DIGITOS (U12-U19), EXCETO NO LAYOUT BRB *
016500******************************************************************
016600 100-PROCESSA-LINHA.
016700     IF WKS-LINHA-TAM(WKS-IDX) = ZERO
016800        OR WKS-LINHA-TEXTO(WKS-IDX) = SPACES
016900        GO TO 100-PROCESSA-LINHA-E
017000     END-IF
017100     IF WKS-E-LAYOUT-BRB
017200        ADD 1 TO WKS-BRB-QTD-LINHAS
017300        MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:400) TO CNBRB-LINHA
017400        IF WKS-IDX = 1
017500           PERFORM 280-VALIDAR-HEADER-BRB THRU
017600              280-VALIDAR-HEADER-BRB-E
017700        ELSE
017800           PERFORM 380-VALIDAR-DETALHE-BRB THRU
017900              380-VALIDAR-DETALHE-BRB-E
018000        END-IF
018100        GO TO 100-PROCESSA-LINHA-E
018200     END-IF
018300     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:400) TO CN400-LINHA
018400     MOVE CN400-TIPO-REGISTRO TO WKS-TIPO-REG
018500     IF WKS-IDX = 1
018600        MOVE CN400-SEQUENCIA TO WKS-SEQ-ANTERIOR
018700     ELSE
018800        IF CN400-SEQUENCIA NOT = WKS-SEQ-ANTERIOR + 1
018900           SET CNRPT-AC-E-ERRO TO TRUE
019000           MOVE 'SEQUENCIA DO REGTO NAO INCREMENTA 1 EM RELACAO'
019100             TO WKS-LD-VALOR
019200           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
019300        END-IF
019400        MOVE CN400-SEQUENCIA TO WKS-SEQ-ANTERIOR
019500     END-IF
019600     EVALUATE WKS-TIPO-REG
019700        WHEN '0'
019800           PERFORM 200-VALIDAR-HEADER THRU 200-VALIDAR-HEADER-E
019900        WHEN '9'
020000           PERFORM 600-VALIDAR-TRAILER THRU 600-VALIDAR-TRAILER-E
020100        WHEN '1' WHEN '7'
020200           IF WKS-BANCO-NAO-IMPLEM
020300              CONTINUE
020400           ELSE
020500              PERFORM 300-VALIDAR-DETALHE THRU
020600                 300-VALIDAR-DETALHE-E
020700           END-IF
020800        WHEN OTHER
020900           IF NOT WKS-BANCO-NAO-IMPLEM
021000              PERFORM 700-VALIDAR-AUXILIAR THRU
021100                 700-VALIDAR-AUXILIAR-E
021200           END-IF
021300     END-EVALUATE.
021400 100-PROCESSA-LINHA-E.            EXIT.
021500*
021600******************************************************************
021700*   200 - CABECALHO (TIPO 0) - ROTEIA PELO BANCO (U12-U18)       *
021800******************************************************************
021900 200-VALIDAR-HEADER.
022000     IF WKS-JA-VIU-HEADER-400
022100        SET CNRPT-AC-E-ERRO TO TRUE
022200        MOVE 'MAIS DE UM CABECALHO DE ARQUIVO ENCONTRADO' TO
022300           WKS-LD-VALOR
022400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
022500     END-IF
022600     MOVE 'S' TO WKS-VIU-HEADER-400
022700     IF CN400-HG-LIT-REMESSA NOT = 'REMESSA' AND
022800        CN400-HG-LIT-REMESSA NOT = 'TESTE  '
022900        SET CNRPT-AC-E-AVISO TO TRUE
023000        MOVE 'CAB. - LITERAL DE REMESSA DIFERE DE REMESSA/TESTE'
023100          TO WKS-LD-VALOR
023200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
023300     END-IF
023400     IF CN400-HG-SERVICO NOT = '01'
023500        SET CNRPT-AC-E-ERRO TO TRUE
023600        MOVE 'CABECALHO - SERVICO DIFERENTE DE 01' TO WKS-LD-VALOR
023700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
023800     END-IF
023900     EVALUATE WKS-BANCO-ROTEADO
024000        WHEN 001
024100           PERFORM 210-VALIDAR-HEADER-BB THRU
024200              210-VALIDAR-HEADER-BB-E
024300        WHEN 341
024400           PERFORM 220-VALIDAR-HEADER-ITAU THRU
024500              220-VALIDAR-HEADER-ITAU-E
024600        WHEN 237 WHEN 033 WHEN 104
024700           PERFORM 230-VALIDAR-HEADER-CLASSICO THRU
024800              230-VALIDAR-HEADER-CLASSICO-E
024900        WHEN 748
025000           PERFORM 240-VALIDAR-HEADER-SICREDI THRU
025100              240-VALIDAR-HEADER-SICREDI-E
025200     END-EVALUATE.
025300 200-VALIDAR-HEADER-E.            EXIT.
025400*
025500 210-VALIDAR-HEADER-BB.
025600     IF CN400-HBB-BANCO-COD NOT = 001 AND CN400-HBB-BANCO-COD NOT
025700        = 021
025800        SET CNRPT-AC-E-ERRO TO TRUE
025900        MOVE
026000           'CABECALHO BB/BANESTES - CODIGO DE BANCO INCONSISTENTE'
026100          TO WKS-LD-VALOR
026200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
026300     END-IF
026400     IF CN400-HBB-AGENCIA IS NOT NUMERIC OR CN400-HBB-CONTA IS NOT
026500        NUMERIC
026600        SET CNRPT-AC-E-ERRO TO TRUE
026700        MOVE
026800           'CABECALHO BB/BANESTES - AGENCIA OU CONTA NAO NUMERICA'
026900          TO WKS-LD-VALOR
027000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
027100     END-IF
027200     IF CN400-HBB-SEQUENCIA NOT = 1
027300        SET CNRPT-AC-E-AVISO TO TRUE
027400        MOVE 'CAB. BB/BANESTES - SEQUENCIA DO REGTO DIFERE DE 1'
027500          TO WKS-LD-VALOR
027600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
027700     END-IF.
027800 210-VALIDAR-HEADER-BB-E.            EXIT.
027900*
028000 220-VALIDAR-HEADER-ITAU.
028100     IF CN400-HIT-BANCO-COD NOT = 341
028200        SET CNRPT-AC-E-ERRO TO TRUE
028300        MOVE 'CABECALHO ITAU - CODIGO DE BANCO DIFERENTE DE 341'
028400          TO WKS-LD-VALOR
028500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
028600     END-IF
028700     IF CN400-HIT-CONTA IS NOT NUMERIC
028800        SET CNRPT-AC-E-ERRO TO TRUE
028900        MOVE 'CABECALHO ITAU - CONTA NAO NUMERICA' TO WKS-LD-VALOR
029000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
029100     END-IF.
029200 220-VALIDAR-HEADER-ITAU-E.            EXIT.
029300*
029400 230-VALIDAR-HEADER-CLASSICO.
029500     IF CN400-HCL-BANCO-COD NOT = WKS-BANCO-ROTEADO
029600        SET CNRPT-AC-E-ERRO TO TRUE
029700        MOVE 'CAB. - CODIGO DE BANCO NAO CORRESPONDE AO DETECTADO'
029800          TO WKS-LD-VALOR
029900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
030000     END-IF
030100     IF CN400-HCL-CEDENTE-COD IS NOT NUMERIC
030200        SET CNRPT-AC-E-ERRO TO TRUE
030300        MOVE 'CABECALHO - CODIGO DO CEDENTE NAO NUMERICO' TO
030400           WKS-LD-VALOR
030500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
030600     END-IF.
030700 230-VALIDAR-HEADER-CLASSICO-E.            EXIT.
030800*
030900 240-VALIDAR-HEADER-SICREDI.
031000     IF CN400-HSI-BANCO-COD NOT = 748
031100        SET CNRPT-AC-E-ERRO TO TRUE
031200        MOVE
031300           'CABECALHO SICREDI - CODIGO DE BANCO DIFERENTE DE 748'
031400          TO WKS-LD-VALOR
031500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
031600     END-IF
031700     IF CN400-HSI-DOCUMENTO IS NOT NUMERIC
031800        SET CNRPT-AC-E-ERRO TO TRUE
031900        MOVE
032000           'CABECALHO SICREDI - DOCUMENTO DO CEDENTE NAO NUMERICO'
032100          TO WKS-LD-VALOR
032200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
032300     END-IF.
032400 240-VALIDAR-HEADER-SICREDI-E.            EXIT.
032500*
032600******************************************************************
032700*   280 - CABECALHO DO LAYOUT PROPRIO DCB/075 (U19)              *
032800******************************************************************
032900 280-VALIDAR-HEADER-BRB.
033000     IF CNBRB-HD-VERSAO NOT = '001' OR CNBRB-HD-ARQUIVO NOT =
033100        '075'
033200        SET CNRPT-AC-E-ERRO TO TRUE
033300        MOVE 'CAB. DCB/075 - VERSAO OU ARQUIVO DIFERE DO ESPERADO'
033400          TO WKS-LD-VALOR
033500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
033600     END-IF
033700     IF CNBRB-HD-CEDENTE-COD IS NOT NUMERIC
033800        SET CNRPT-AC-E-ERRO TO TRUE
033900        MOVE 'CABECALHO DCB/075 - CODIGO DO CEDENTE NAO NUMERICO'
034000          TO WKS-LD-VALOR
034100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
034200     END-IF
034300     MOVE CNBRB-HD-DATA-FORMATO TO WKS-DATA-8-AUX
034400     CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
034500     IF NOT WKS-E-VALIDO
034600        SET CNRPT-AC-E-ERRO TO TRUE
034700        MOVE 'CABECALHO DCB/075 - DATA DE FORMATACAO INVALIDA'
034800          TO WKS-LD-VALOR
034900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
035000     END-IF
035100     IF CNBRB-HD-HORA-FORMATO IS NOT NUMERIC
035200        OR CNBRB-HD-HORA-FORMATO > 235959
035300        SET CNRPT-AC-E-ERRO TO TRUE
035400        MOVE 'CAB. DCB/075 - HORA DE FORMATACAO FORA DO INTERVALO'
035500          TO WKS-LD-VALOR
035600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
035700     END-IF
035800     IF CNBRB-HD-QTD-REGISTROS IS NOT NUMERIC
035900        SET CNRPT-AC-E-ERRO TO TRUE
036000        MOVE 'CAB. DCB/075 - QUANTIDADE DE REGISTROS NAO NUMERICA'
036100          TO WKS-LD-VALOR
036200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
036300     END-IF.
036400 280-VALIDAR-HEADER-BRB-E.            EXIT.
036500*
036600******************************************************************
036700*   300 - DETALHE (TIPO 1 OU 7) - ROTEIA PELO BANCO (U12-U18)    *
036800******************************************************************
036900 300-VALIDAR-DETALHE.
037000     EVALUATE WKS-BANCO-ROTEADO
037100        WHEN 001
037200           PERFORM 310-VALIDAR-DETALHE-BB THRU
037300              310-VALIDAR-DETALHE-BB-E
037400        WHEN 341
037500           PERFORM 320-VALIDAR-DETALHE-ITAU THRU
037600              320-VALIDAR-DETALHE-ITAU-E
037700        WHEN 237
037800           PERFORM 330-VALIDAR-DETALHE-BRADESCO THRU
037900              330-VALIDAR-DETALHE-BRADESCO-E
038000        WHEN 033
038100           PERFORM 340-VALIDAR-DETALHE-SANTANDER THRU
038200              340-VALIDAR-DETALHE-SANTANDER-E
038300        WHEN 104
038400           PERFORM 350-VALIDAR-DETALHE-CAIXA THRU
038500              350-VALIDAR-DETALHE-CAIXA-E
038600        WHEN 748
038700           PERFORM 360-VALIDAR-DETALHE-SICREDI THRU
038800              360-VALIDAR-DETALHE-SICREDI-E
038900     END-EVALUATE.
039000 300-VALIDAR-DETALHE-E.            EXIT.
039100*
039200******************************************************************
039300*   310 - DETALHE BANCO DO BRASIL / BANESTES (TIPO 7) (U12, U18) *
039400******************************************************************
039500 310-VALIDAR-DETALHE-BB.
039600     IF CN400-DBB-INSCR-TIPO NOT = 01 AND CN400-DBB-INSCR-TIPO NOT
039700        = 02
039800        SET CNRPT-AC-E-ERRO TO TRUE
039900        MOVE 'DET. BB - TIPO DE INSCRICAO DO BENEFIC. INVALIDO'
040000          TO WKS-LD-VALOR
040100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
040200     END-IF
040210     IF CN400-DBB-BENEF-DOC IS NOT NUMERIC
040220        SET CNRPT-AC-E-ERRO TO TRUE
040230        MOVE 'DETALHE BB - DOCUMENTO DO BENEFICIARIO NAO NUMERICO'
040240          TO WKS-LD-VALOR
040250        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
040260     ELSE
040270        IF CN400-DBB-INSCR-TIPO = 01
040280           AND CN400-DBB-BENEF-DOC(1:3) NOT = '000'
040290           SET CNRPT-AC-E-ERRO TO TRUE
040300           MOVE 'DET. BB - DOC. DO BENEFIC. CPF DEVE TER 11 DIGITOS'
040310             TO WKS-LD-VALOR
040320           PERFORM 900-REGISTRA-ACHADO THRU
040330              900-REGISTRA-ACHADO-E
040340        END-IF
040350     END-IF
040360     IF CN400-DBB-AGENCIA NOT = CN400-HBB-AGENCIA
040400        OR CN400-DBB-CONTA NOT = CN400-HBB-CONTA
040500        SET CNRPT-AC-E-AVISO TO TRUE
040600        MOVE 'DETALHE BB - AGENCIA OU CONTA DIFERE DO CABECALHO'
040700          TO WKS-LD-VALOR
040800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
040900     END-IF
041000     IF CN400-DBB-CARTEIRA NOT = 11 AND CN400-DBB-CARTEIRA NOT =
041100        12
041200        AND CN400-DBB-CARTEIRA NOT = 15 AND CN400-DBB-CARTEIRA NOT
041300           = 17
041400        AND CN400-DBB-CARTEIRA NOT = 31 AND CN400-DBB-CARTEIRA NOT
041500           = 51
041600        SET CNRPT-AC-E-ERRO TO TRUE
041700        MOVE 'DETALHE BB - CARTEIRA FORA DO CONJUNTO VALIDO' TO
041800           WKS-LD-VALOR
041900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
042000     ELSE
042100        IF CN400-DBB-CARTEIRA = 11 OR CN400-DBB-CARTEIRA = 12
042200           OR CN400-DBB-CARTEIRA = 15 OR CN400-DBB-CARTEIRA = 17
042300           IF CN400-DBB-TIPO-COBRANCA NOT = SPACES
042400              AND CN400-DBB-TIPO-COBRANCA NOT = '04DSC'
042500              AND CN400-DBB-TIPO-COBRANCA NOT = '02VIN'
042600              AND CN400-DBB-TIPO-COBRANCA NOT = '08VDR'
042700              SET CNRPT-AC-E-AVISO TO TRUE
042800              MOVE 'DET. BB - TIPO DE COBR. NAO PREVISTO P/ CART.'
042900                TO WKS-LD-VALOR
043000              PERFORM 900-REGISTRA-ACHADO THRU
043100                 900-REGISTRA-ACHADO-E
043200           END-IF
043300        ELSE
043400           IF CN400-DBB-TIPO-COBRANCA NOT = SPACES
043500              SET CNRPT-AC-E-AVISO TO TRUE
043600              MOVE 'DET. BB - TIPO DE COBRANCA DEVE VIR EM BRANCO'
043700                TO WKS-LD-VALOR
043800              PERFORM 900-REGISTRA-ACHADO THRU
043900                 900-REGISTRA-ACHADO-E
044000           END-IF
044100        END-IF
044200     END-IF
044300     IF CN400-DBB-COMANDO NOT = 01 AND CN400-DBB-COMANDO NOT = 02
044400        AND CN400-DBB-COMANDO NOT = 03 AND CN400-DBB-COMANDO NOT =
044500           04
044600        AND CN400-DBB-COMANDO NOT = 05 AND CN400-DBB-COMANDO NOT =
044700           06
044800        AND CN400-DBB-COMANDO NOT = 07 AND CN400-DBB-COMANDO NOT =
044900           08
045000        AND CN400-DBB-COMANDO NOT = 09 AND CN400-DBB-COMANDO NOT =
045100           10
045200        AND CN400-DBB-COMANDO NOT = 11 AND CN400-DBB-COMANDO NOT =
045300           12
045400        AND CN400-DBB-COMANDO NOT = 13 AND CN400-DBB-COMANDO NOT =
045500           16
045600        AND CN400-DBB-COMANDO NOT = 18 AND CN400-DBB-COMANDO NOT =
045700           31
045800        AND CN400-DBB-COMANDO NOT = 32 AND CN400-DBB-COMANDO NOT =
045900           35
046000        AND CN400-DBB-COMANDO NOT = 36 AND CN400-DBB-COMANDO NOT =
046100           40
046200        SET CNRPT-AC-E-ERRO TO TRUE
046300        MOVE 'DETALHE BB - COMANDO FORA DO CONJUNTO VALIDO' TO
046400           WKS-LD-VALOR
046500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
046600     END-IF
046700     MOVE CN400-DBB-DATA-VENCTO TO WKS-DATA-6-AUX
046800     CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
046900     MOVE CN400-DBB-DATA-EMISSAO TO WKS-DATA-6-EMISSAO-AUX
047000     CALL 'CNUFEC6' USING WKS-DATA-6-EMISSAO-AUX WKS-VALOR-OK-2
047100     IF NOT WKS-E-VALIDO OR NOT WKS-E-VALIDO-2
047200        SET CNRPT-AC-E-ERRO TO TRUE
047300        MOVE 'DETALHE BB - DATA DE VENCIMENTO OU EMISSAO INVALIDA'
047400          TO WKS-LD-VALOR
047500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
047600     ELSE
047700        IF CN400-DBB-DATA-EMISSAO > CN400-DBB-DATA-VENCTO
047800           SET CNRPT-AC-E-ERRO TO TRUE
047900           MOVE 'DET. BB - DATA DE EMISSAO POSTERIOR AO VCTO'
048000             TO WKS-LD-VALOR
048100           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
048200        END-IF
048300     END-IF
048400     IF CN400-DBB-VALOR IS NOT NUMERIC OR CN400-DBB-VALOR = ZERO
048500        SET CNRPT-AC-E-ERRO TO TRUE
048600        MOVE 'DETALHE BB - VALOR DO TITULO NAO NUMERICO OU ZERADO'
048700          TO WKS-LD-VALOR
048800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
048900     END-IF
049000     IF CN400-DBB-ESPECIE NOT = 01 AND CN400-DBB-ESPECIE NOT = 02
049100        AND CN400-DBB-ESPECIE NOT = 03 AND CN400-DBB-ESPECIE NOT =
049200           05
049300        AND CN400-DBB-ESPECIE NOT = 08 AND CN400-DBB-ESPECIE NOT =
049400           09
049500        AND CN400-DBB-ESPECIE NOT = 10 AND CN400-DBB-ESPECIE NOT =
049600           12
049700        AND CN400-DBB-ESPECIE NOT = 13 AND CN400-DBB-ESPECIE NOT =
049800           15
049900        AND CN400-DBB-ESPECIE NOT = 25 AND CN400-DBB-ESPECIE NOT =
050000           26
050100        AND CN400-DBB-ESPECIE NOT = 27
050200        SET CNRPT-AC-E-ERRO TO TRUE
050300        MOVE 'DET. BB - ESPECIE DO TITULO FORA DO CONJUNTO VALIDO'
050400          TO WKS-LD-VALOR
050500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
050600     END-IF
050700     IF CN400-DBB-ACEITE NOT = 'A' AND CN400-DBB-ACEITE NOT = 'N'
050800        SET CNRPT-AC-E-ERRO TO TRUE
050900        MOVE 'DETALHE BB - ACEITE DIFERENTE DE A OU N' TO
051000           WKS-LD-VALOR
051100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
051200     END-IF
051300     IF CN400-DBB-COMANDO = 35 OR CN400-DBB-COMANDO = 36
051400        PERFORM 315-VALIDAR-MULTA-BB THRU 315-VALIDAR-MULTA-BB-E
051500     ELSE
051600        IF CN400-DBB-DESC-DATA NOT = '000000' AND
051700           CN400-DBB-DESC-DATA NOT = '777777'
051800           MOVE CN400-DBB-DESC-DATA TO WKS-DATA-6-AUX
051900           CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
052000           IF NOT WKS-E-VALIDO
052100              SET CNRPT-AC-E-ERRO TO TRUE
052200              MOVE 'DETALHE BB - DATA DE DESCONTO INVALIDA' TO
052300                 WKS-LD-VALOR
052400              PERFORM 900-REGISTRA-ACHADO THRU
052500                 900-REGISTRA-ACHADO-E
052600           ELSE
052700              IF CN400-DBB-DESC-DATA > CN400-DBB-DATA-VENCTO
052800                 SET CNRPT-AC-E-ERRO TO TRUE
052900                 MOVE 'DET. BB - DATA DE DESCONTO POST. AO VCTO'
053000                   TO WKS-LD-VALOR
053100                 PERFORM 900-REGISTRA-ACHADO THRU
053200                    900-REGISTRA-ACHADO-E
053300              END-IF
053400           END-IF
053500        END-IF
053600        IF CN400-DBB-COMANDO = 32 AND CN400-DBB-DESC-VALOR NOT =
053700           ZERO
053800           SET CNRPT-AC-E-ERRO TO TRUE
053900           MOVE 'DET. BB - COMANDO 32 EXIGE VALOR DE DESC. ZERADO'
054000             TO WKS-LD-VALOR
054100           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
054200        END-IF
054300     END-IF
054400     IF CN400-DBB-SAC-INSCR-TIP NOT = 01 AND
054500        CN400-DBB-SAC-INSCR-TIP NOT = 02
054600        SET CNRPT-AC-E-ERRO TO TRUE
054700        MOVE 'DETALHE BB - TIPO DE INSCRICAO DO SACADO INVALIDO'
054800          TO WKS-LD-VALOR
054900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
055000     END-IF
055100     IF CN400-DBB-SAC-DOC IS NOT NUMERIC
055200        SET CNRPT-AC-E-ERRO TO TRUE
055300        MOVE 'DETALHE BB - DOCUMENTO DO SACADO NAO NUMERICO' TO
055400           WKS-LD-VALOR
055500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
055600     END-IF
055700     IF CN400-DBB-SAC-NOME = SPACES
055800        SET CNRPT-AC-E-ERRO TO TRUE
055900        MOVE 'DETALHE BB - NOME DO SACADO EM BRANCO' TO
056000           WKS-LD-VALOR
056100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
056200     END-IF
056300     IF CN400-DBB-SAC-CEP IS NOT NUMERIC OR CN400-DBB-SAC-CEP =
056400        ZERO
056500        SET CNRPT-AC-E-ERRO TO TRUE
056600        MOVE 'DETALHE BB - CEP DO SACADO INVALIDO' TO WKS-LD-VALOR
056700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
056800     END-IF
056900     PERFORM 318-VALIDAR-UF-BB THRU 318-VALIDAR-UF-BB-E
057000     IF CN400-DBB-INDIC-PARCIAL NOT = 'S' AND
057100        CN400-DBB-INDIC-PARCIAL NOT = 'N'
057200        AND CN400-DBB-INDIC-PARCIAL NOT = SPACE
057300        SET CNRPT-AC-E-ERRO TO TRUE
057400        MOVE 'DETALHE BB - INDICADOR DE PARCIAL INVALIDO' TO
057500           WKS-LD-VALOR
057600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
057700     END-IF
057800     IF CN400-DBB-INSTR1 IS NOT NUMERIC
057810        SET CNRPT-AC-E-ERRO TO TRUE
057820        MOVE 'DETALHE BB - INSTRUCAO 1 NAO NUMERICA' TO
057830           WKS-LD-VALOR
057840        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
057850     END-IF
057860     IF CN400-DBB-INSTR2 IS NOT NUMERIC
057870        SET CNRPT-AC-E-ERRO TO TRUE
057880        MOVE 'DETALHE BB - INSTRUCAO 2 NAO NUMERICA' TO
057890           WKS-LD-VALOR
057895        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
057900     END-IF
057910     IF CN400-DBB-PROTESTO-DIAS IS NOT NUMERIC
057920        SET CNRPT-AC-E-ERRO TO TRUE
058000        MOVE 'DETALHE BB - DIAS DE PROTESTO NAO NUMERICOS' TO
058100           WKS-LD-VALOR
058200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
058210     ELSE
058220        IF CN400-DBB-COMANDO = 01
058230           IF CN400-DBB-INSTR1 = 06 OR CN400-DBB-INSTR2 = 06
058240              IF CN400-DBB-PROTESTO-DIAS < 06
058250                 SET CNRPT-AC-E-ERRO TO TRUE
058260                 MOVE 'DET. BB - DIAS DE PROTESTO FORA DO CONJ. P/'
058270                   TO WKS-LD-VALOR
058280                 PERFORM 900-REGISTRA-ACHADO THRU
058290                    900-REGISTRA-ACHADO-E
058295              ELSE
058300                 IF CN400-DBB-PROTESTO-DIAS > 29
058305                    AND CN400-DBB-PROTESTO-DIAS NOT = 35
058310                    AND CN400-DBB-PROTESTO-DIAS NOT = 40
058315                    SET CNRPT-AC-E-ERRO TO TRUE
058320                    MOVE 'DET. BB - DIAS DE PROTESTO FORA DO CONJ. P/'
058325                      TO WKS-LD-VALOR
058330                    PERFORM 900-REGISTRA-ACHADO THRU
058335                       900-REGISTRA-ACHADO-E
058340                 END-IF
058345              END-IF
058350           END-IF
058355        END-IF
058360     END-IF
058400     IF CN400-DBB-NOSSO-NUMERO IS NOT NUMERIC
058500        SET CNRPT-AC-E-ERRO TO TRUE
058600        MOVE 'DETALHE BB - NOSSO NUMERO NAO NUMERICO' TO
058700           WKS-LD-VALOR
058800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
058900     ELSE
059000        IF CN400-DBB-CARTEIRA = 11 OR CN400-DBB-CARTEIRA = 31
059100           OR CN400-DBB-CARTEIRA = 51
059200           IF CN400-DBB-NOSSO-NUMERO NOT = ZERO
059300              SET CNRPT-AC-E-ERRO TO TRUE
059400              MOVE 'DET. BB - NOSSO NUM. DEVE VIR ZERADO NA CART.'
059500                TO WKS-LD-VALOR
059600              PERFORM 900-REGISTRA-ACHADO THRU
059700                 900-REGISTRA-ACHADO-E
059800           END-IF
059850        ELSE
059860           IF CN400-DBB-CARTEIRA = 12 OR CN400-DBB-CARTEIRA = 15
059870              OR CN400-DBB-CARTEIRA = 17
059880              IF CN400-DBB-NOSSO-NUMERO(1:7) NOT = CN400-DBB-CONVENIO
059890                 SET CNRPT-AC-E-AVISO TO TRUE
059892                 MOVE 'DET. BB - NOSSO NUM. NAO INICIA PELO CONVENIO'
059894                   TO WKS-LD-VALOR
059896                 PERFORM 900-REGISTRA-ACHADO THRU
059898                    900-REGISTRA-ACHADO-E
059899              END-IF
059900           END-IF
059950        END-IF
060000     END-IF
060100     IF CN400-DBB-CARTEIRA = 001
060200        SET CNRPT-AC-E-ERRO TO TRUE
060300        MOVE 'DETALHE BB - CARTEIRA NAO PODE SER ZERO' TO
060400           WKS-LD-VALOR
060500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
060600     END-IF
060700     IF CN400-DBB-BANCO NOT = WKS-BANCO-REAL
060800        SET CNRPT-AC-E-AVISO TO TRUE
060900        MOVE 'DET. BB - CODIGO DE BANCO DO TITULO DIFERE DO CAB.'
061000          TO WKS-LD-VALOR
061100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
061200     END-IF
061300     ADD 1 TO CNRPT-RS-QTD-TITULOS
061400     ADD CN400-DBB-VALOR TO CNRPT-RS-VALOR-TOTAL
061500     IF WKS-BANCO-REAL = 021
061600        ADD 1 TO WKS-BN-QTD-TITULOS
061700        ADD CN400-DBB-VALOR TO WKS-BN-VALOR-TOTAL
061800     END-IF
061900     MOVE CN400-DBB-DATA-VENCTO TO WKS-DATA-6-AUX
062000     PERFORM 750-CONVERTE-DATA-6-PARA-8 THRU
062100        750-CONVERTE-DATA-6-PARA-8-E
062200     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
062300        760-ACUMULA-MIN-MAX-VENCTO-E.
062400 310-VALIDAR-DETALHE-BB-E.            EXIT.
062500*
062600 315-VALIDAR-MULTA-BB.
062700     IF WKS-LINHA-TEXTO(WKS-IDX)(174:1) NOT = '1'
062800        AND WKS-LINHA-TEXTO(WKS-IDX)(174:1) NOT = '2'
062900        AND WKS-LINHA-TEXTO(WKS-IDX)(174:1) NOT = '9'
063000        SET CNRPT-AC-E-AVISO TO TRUE
063100        MOVE
063200           'DETALHE BB - CODIGO DE MULTA (COMANDO 35/36) INVALIDO'
063300          TO WKS-LD-VALOR
063400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
063500     ELSE
063600        IF WKS-LINHA-TEXTO(WKS-IDX)(174:1) = '1'
063700           OR WKS-LINHA-TEXTO(WKS-IDX)(174:1) = '2'
063800           MOVE WKS-LINHA-TEXTO(WKS-IDX)(175:6) TO WKS-DATA-6-AUX
063900           CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
064000           IF NOT WKS-E-VALIDO
064100              SET CNRPT-AC-E-ERRO TO TRUE
064200              MOVE 'DETALHE BB - DATA DE INICIO DA MULTA INVALIDA'
064300                TO WKS-LD-VALOR
064400              PERFORM 900-REGISTRA-ACHADO THRU
064500                 900-REGISTRA-ACHADO-E
064600           END-IF
064700        END-IF
064800     END-IF
064900     IF WKS-LINHA-TEXTO(WKS-IDX)(181:12) IS NOT NUMERIC
065000        SET CNRPT-AC-E-ERRO TO TRUE
065100        MOVE 'DETALHE BB - VALOR DA MULTA NAO NUMERICO' TO
065200           WKS-LD-VALOR
065300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
065400     END-IF.
065500 315-VALIDAR-MULTA-BB-E.            EXIT.
065600*
065700 318-VALIDAR-UF-BB.
065800     MOVE 'N' TO WKS-UF-ACHADA
065900     SET WKS-IDX-UF TO 1
066000     PERFORM 319-PROCURA-UF-BB THRU 319-PROCURA-UF-BB-E
066100        VARYING WKS-IDX-UF FROM 1 BY 1 UNTIL WKS-IDX-UF > 27
066200     IF NOT WKS-UF-FOI-ACHADA
066300        SET CNRPT-AC-E-ERRO TO TRUE
066400        MOVE 'DETALHE BB - UF DO SACADO INVALIDA' TO WKS-LD-VALOR
066500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
066600     END-IF.
066700 318-VALIDAR-UF-BB-E.            EXIT.
066800*
066900 319-PROCURA-UF-BB.
067000     IF CN400-DBB-SAC-UF = WKS-UF-ENTRY(WKS-IDX-UF)
067100        MOVE 'S' TO WKS-UF-ACHADA
067200     END-IF.
067300 319-PROCURA-UF-BB-E.            EXIT.
067400*
067500******************************************************************
067600*   320 - DETALHE ITAU (TIPO 1) (U13)                            *
067700******************************************************************
067800 320-VALIDAR-DETALHE-ITAU.
067900     IF CN400-DIT-EMP-INSCR-TIP NOT = 01 AND
068000        CN400-DIT-EMP-INSCR-TIP NOT = 02
068100        SET CNRPT-AC-E-ERRO TO TRUE
068200        MOVE
068300           'DETALHE ITAU - TIPO DE INSCRICAO DA EMPRESA INVALIDO'
068400          TO WKS-LD-VALOR
068500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
068600     END-IF
068700     IF CN400-DIT-CARTEIRA = SPACE
068800        SET CNRPT-AC-E-ERRO TO TRUE
068900        MOVE 'DETALHE ITAU - CARTEIRA EM BRANCO' TO WKS-LD-VALOR
069000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
069100     END-IF
069200     MOVE CN400-DIT-DATA-VENCTO TO WKS-DATA-6-AUX
069300     CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
069400     MOVE CN400-DIT-DATA-EMISSAO TO WKS-DATA-6-EMISSAO-AUX
069500     CALL 'CNUFEC6' USING WKS-DATA-6-EMISSAO-AUX WKS-VALOR-OK-2
069600     IF NOT WKS-E-VALIDO OR NOT WKS-E-VALIDO-2
069700        SET CNRPT-AC-E-ERRO TO TRUE
069800        MOVE
069900           'DETALHE ITAU - DATA DE VENCIMENTO OU EMISSAO INVALIDA'
070000          TO WKS-LD-VALOR
070100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
070200     END-IF
070300     IF CN400-DIT-VALOR IS NOT NUMERIC OR CN400-DIT-VALOR = ZERO
070400        SET CNRPT-AC-E-ERRO TO TRUE
070500        MOVE
070600           'DETALHE ITAU - VALOR DO TITULO NAO NUMERICO OU ZERADO'
070700          TO WKS-LD-VALOR
070800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
070900     END-IF
071000     IF CN400-DIT-BANCO NOT = 341
071100        SET CNRPT-AC-E-ERRO TO TRUE
071200        MOVE 'DETALHE ITAU - CODIGO DE BANCO DIFERENTE DE 341' TO
071300           WKS-LD-VALOR
071400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
071500     END-IF
071600     IF CN400-DIT-ESPECIE NOT = 01 AND CN400-DIT-ESPECIE NOT = 02
071700        AND CN400-DIT-ESPECIE NOT = 03 AND CN400-DIT-ESPECIE NOT =
071800           04
071900        AND CN400-DIT-ESPECIE NOT = 05 AND CN400-DIT-ESPECIE NOT =
072000           06
072100        AND CN400-DIT-ESPECIE NOT = 07 AND CN400-DIT-ESPECIE NOT =
072200           08
072300        AND CN400-DIT-ESPECIE NOT = 09 AND CN400-DIT-ESPECIE NOT =
072400           10
072500        AND CN400-DIT-ESPECIE NOT = 13 AND CN400-DIT-ESPECIE NOT =
072600           99
072700        SET CNRPT-AC-E-AVISO TO TRUE
072800        MOVE 'DETALHE ITAU - ESPECIE FORA DO CONJUNTO USUAL' TO
072900           WKS-LD-VALOR
073000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
073100     END-IF
073200     IF CN400-DIT-ACEITE NOT = 'A' AND CN400-DIT-ACEITE NOT = 'N'
073300        SET CNRPT-AC-E-ERRO TO TRUE
073400        MOVE 'DETALHE ITAU - ACEITE DIFERENTE DE A OU N' TO
073500           WKS-LD-VALOR
073600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
073700     END-IF
073800     IF CN400-DIT-SAC-INSCR-TIP NOT = 01 AND
073900        CN400-DIT-SAC-INSCR-TIP NOT = 02
074000        SET CNRPT-AC-E-ERRO TO TRUE
074100        MOVE 'DETALHE ITAU - TIPO DE INSCRICAO DO SACADO INVALIDO'
074200          TO WKS-LD-VALOR
074300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
074400     END-IF
074500     IF CN400-DIT-SAC-DOC IS NOT NUMERIC
074600        SET CNRPT-AC-E-ERRO TO TRUE
074700        MOVE 'DETALHE ITAU - DOCUMENTO DO SACADO NAO NUMERICO'
074800          TO WKS-LD-VALOR
074900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
075000     END-IF
075100     IF CN400-DIT-SAC-NOME = SPACES
075200        SET CNRPT-AC-E-ERRO TO TRUE
075300        MOVE 'DETALHE ITAU - NOME DO SACADO EM BRANCO' TO
075400           WKS-LD-VALOR
075500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
075600     END-IF
075700     IF CN400-DIT-SAC-CEP IS NOT NUMERIC OR CN400-DIT-SAC-CEP =
075800        ZERO
075900        SET CNRPT-AC-E-ERRO TO TRUE
076000        MOVE 'DETALHE ITAU - CEP DO SACADO INVALIDO' TO
076100           WKS-LD-VALOR
076200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
076300     END-IF
076400     ADD 1 TO CNRPT-RS-QTD-TITULOS
076500     ADD CN400-DIT-VALOR TO CNRPT-RS-VALOR-TOTAL
076600     MOVE CN400-DIT-DATA-VENCTO TO WKS-DATA-6-AUX
076700     PERFORM 750-CONVERTE-DATA-6-PARA-8 THRU
076800        750-CONVERTE-DATA-6-PARA-8-E
076900     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
077000        760-ACUMULA-MIN-MAX-VENCTO-E.
077100 320-VALIDAR-DETALHE-ITAU-E.            EXIT.
077200*
077300******************************************************************
077400*   330 - DETALHE BRADESCO (TIPO 1) (U14)                        *
077500******************************************************************
077600 330-VALIDAR-DETALHE-BRADESCO.
077700     IF CN400-DBR-NOSSO-NUMERO IS NOT NUMERIC
077800        SET CNRPT-AC-E-ERRO TO TRUE
077900        MOVE 'DETALHE BRADESCO - NOSSO NUMERO NAO NUMERICO' TO
078000           WKS-LD-VALOR
078100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
078200     END-IF
078300     MOVE CN400-DBR-DATA-VENCTO TO WKS-DATA-6-AUX
078400     CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
078500     IF NOT WKS-E-VALIDO
078600        SET CNRPT-AC-E-ERRO TO TRUE
078700        MOVE 'DETALHE BRADESCO - DATA DE VENCIMENTO INVALIDA' TO
078800           WKS-LD-VALOR
078900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
079000     END-IF
079100     IF CN400-DBR-VALOR IS NOT NUMERIC OR CN400-DBR-VALOR = ZERO
079200        SET CNRPT-AC-E-ERRO TO TRUE
079300        MOVE 'DET. BRAD. - VALOR DO TITULO NAO NUMER. OU ZERADO'
079400          TO WKS-LD-VALOR
079500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
079600     END-IF
079700     IF CN400-DBR-SAC-DOC IS NOT NUMERIC
079800        SET CNRPT-AC-E-ERRO TO TRUE
079900        MOVE 'DETALHE BRADESCO - DOCUMENTO DO SACADO NAO NUMERICO'
080000          TO WKS-LD-VALOR
080100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
080200     END-IF
080300     IF CN400-DBR-SAC-NOME = SPACES
080400        SET CNRPT-AC-E-ERRO TO TRUE
080500        MOVE 'DETALHE BRADESCO - NOME DO SACADO EM BRANCO' TO
080600           WKS-LD-VALOR
080700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
080800     END-IF
080900     ADD 1 TO CNRPT-RS-QTD-TITULOS
081000     ADD CN400-DBR-VALOR TO CNRPT-RS-VALOR-TOTAL
081100     MOVE CN400-DBR-DATA-VENCTO TO WKS-DATA-6-AUX
081200     PERFORM 750-CONVERTE-DATA-6-PARA-8 THRU
081300        750-CONVERTE-DATA-6-PARA-8-E
081400     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
081500        760-ACUMULA-MIN-MAX-VENCTO-E.
081600 330-VALIDAR-DETALHE-BRADESCO-E.            EXIT.
081700*
081800******************************************************************
081900*   340 - DETALHE SANTANDER (TIPO 1) (U15)                       *
082000******************************************************************
082100 340-VALIDAR-DETALHE-SANTANDER.
082200     IF CN400-DSA-NOSSO-NUMERO IS NOT NUMERIC
082300        SET CNRPT-AC-E-ERRO TO TRUE
082400        MOVE 'DETALHE SANTANDER - NOSSO NUMERO NAO NUMERICO' TO
082500           WKS-LD-VALOR
082600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
082700     END-IF
082800     MOVE CN400-DSA-DATA-VENCTO TO WKS-DATA-6-AUX
082900     CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
083000     IF NOT WKS-E-VALIDO
083100        SET CNRPT-AC-E-ERRO TO TRUE
083200        MOVE 'DETALHE SANTANDER - DATA DE VENCIMENTO INVALIDA'
083300          TO WKS-LD-VALOR
083400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
083500     END-IF
083600     IF CN400-DSA-VALOR IS NOT NUMERIC OR CN400-DSA-VALOR = ZERO
083700        SET CNRPT-AC-E-ERRO TO TRUE
083800        MOVE 'DET. SANTANDER - VALOR DO TITULO NAO NUMER./ZERADO'
083900          TO WKS-LD-VALOR
084000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
084100     END-IF
084200     IF CN400-DSA-SAC-DOC IS NOT NUMERIC
084300        SET CNRPT-AC-E-ERRO TO TRUE
084400        MOVE
084500           'DETALHE SANTANDER - DOCUMENTO DO SACADO NAO NUMERICO'
084600          TO WKS-LD-VALOR
084700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
084800     END-IF
084900     IF CN400-DSA-SAC-NOME = SPACES
085000        SET CNRPT-AC-E-ERRO TO TRUE
085100        MOVE 'DETALHE SANTANDER - NOME DO SACADO EM BRANCO' TO
085200           WKS-LD-VALOR
085300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
085400     END-IF
085500     IF CN400-DSA-SAC-CEP IS NOT NUMERIC OR CN400-DSA-SAC-CEP =
085600        ZERO
085700        SET CNRPT-AC-E-ERRO TO TRUE
085800        MOVE 'DETALHE SANTANDER - CEP DO SACADO INVALIDO' TO
085900           WKS-LD-VALOR
086000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
086100     END-IF
086200     ADD 1 TO CNRPT-RS-QTD-TITULOS
086300     ADD CN400-DSA-VALOR TO CNRPT-RS-VALOR-TOTAL
086400     MOVE CN400-DSA-DATA-VENCTO TO WKS-DATA-6-AUX
086500     PERFORM 750-CONVERTE-DATA-6-PARA-8 THRU
086600        750-CONVERTE-DATA-6-PARA-8-E
086700     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
086800        760-ACUMULA-MIN-MAX-VENCTO-E.
086900 340-VALIDAR-DETALHE-SANTANDER-E.            EXIT.
087000*
087100******************************************************************
087200*   350 - DETALHE CAIXA (TIPO 1) (U16)                           *
087300******************************************************************
087400 350-VALIDAR-DETALHE-CAIXA.
087500     IF CN400-DCX-NOSSO-NUMERO IS NOT NUMERIC
087600        SET CNRPT-AC-E-ERRO TO TRUE
087700        MOVE 'DETALHE CAIXA - NOSSO NUMERO NAO NUMERICO' TO
087800           WKS-LD-VALOR
087900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
088000     END-IF
088100     IF CN400-DCX-BANCO NOT = 104
088200        SET CNRPT-AC-E-ERRO TO TRUE
088300        MOVE 'DETALHE CAIXA - CODIGO DE BANCO DIFERENTE DE 104' TO
088400           WKS-LD-VALOR
088500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
088600     END-IF
088700     MOVE CN400-DCX-DATA-VENCTO TO WKS-DATA-6-AUX
088800     CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
088900     IF NOT WKS-E-VALIDO
089000        SET CNRPT-AC-E-ERRO TO TRUE
089100        MOVE 'DETALHE CAIXA - DATA DE VENCIMENTO INVALIDA' TO
089200           WKS-LD-VALOR
089300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
089400     END-IF
089500     IF CN400-DCX-VALOR IS NOT NUMERIC OR CN400-DCX-VALOR = ZERO
089600        SET CNRPT-AC-E-ERRO TO TRUE
089700        MOVE 'DET. CAIXA - VALOR DO TITULO NAO NUMERICO OU ZERADO'
089800          TO WKS-LD-VALOR
089900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
090000     END-IF
090100     IF CN400-DCX-SAC-DOC IS NOT NUMERIC
090200        SET CNRPT-AC-E-ERRO TO TRUE
090300        MOVE 'DETALHE CAIXA - DOCUMENTO DO SACADO NAO NUMERICO'
090400          TO WKS-LD-VALOR
090500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
090600     END-IF
090700     IF CN400-DCX-SAC-CEP IS NOT NUMERIC OR CN400-DCX-SAC-CEP =
090800        ZERO
090900        SET CNRPT-AC-E-ERRO TO TRUE
091000        MOVE 'DETALHE CAIXA - CEP DO SACADO INVALIDO' TO
091100           WKS-LD-VALOR
091200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
091300     END-IF
091400     ADD 1 TO CNRPT-RS-QTD-TITULOS
091500     ADD CN400-DCX-VALOR TO CNRPT-RS-VALOR-TOTAL
091600     MOVE CN400-DCX-DATA-VENCTO TO WKS-DATA-6-AUX
091700     PERFORM 750-CONVERTE-DATA-6-PARA-8 THRU
091800        750-CONVERTE-DATA-6-PARA-8-E
091900     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
092000        760-ACUMULA-MIN-MAX-VENCTO-E.
092100 350-VALIDAR-DETALHE-CAIXA-E.            EXIT.
092200*
092300******************************************************************
092400*   360 - DETALHE SICREDI (TIPO 1) (U17)                         *
092500******************************************************************
092600 360-VALIDAR-DETALHE-SICREDI.
092700     IF CN400-DSI-COBRANCA-TIPO NOT = 'A' AND
092800        CN400-DSI-COBRANCA-TIPO NOT = 'C'
092900        SET CNRPT-AC-E-AVISO TO TRUE
093000        MOVE 'DET. SICREDI - TIPO DE COBR. FORA DO CONJUNTO USUAL'
093100          TO WKS-LD-VALOR
093200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
093300     END-IF
093400     IF CN400-DSI-CARTEIRA-TIPO NOT = 'A'
093500        SET CNRPT-AC-E-AVISO TO TRUE
093600        MOVE 'DET. SICREDI - TIPO DE CART. FORA DO CONJUNTO USUAL'
093700          TO WKS-LD-VALOR
093800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
093900     END-IF
094000     IF CN400-DSI-MOEDA-TIPO NOT = 'A'
094100        SET CNRPT-AC-E-AVISO TO TRUE
094200        MOVE 'DET. SICREDI - TIPO DE MOEDA FORA DO CONJUNTO USUAL'
094300          TO WKS-LD-VALOR
094400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
094500     END-IF
094600     IF CN400-DSI-DESCONTO-TIPO NOT = 'A' AND
094700        CN400-DSI-DESCONTO-TIPO NOT = 'B'
094800        SET CNRPT-AC-E-AVISO TO TRUE
094900        MOVE 'DET. SICREDI - TIPO DE DESC. FORA DO CONJUNTO USUAL'
095000          TO WKS-LD-VALOR
095100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
095200     END-IF
095300     IF CN400-DSI-JUROS-TIPO NOT = 'A' AND CN400-DSI-JUROS-TIPO
095400        NOT = 'B'
095500        SET CNRPT-AC-E-AVISO TO TRUE
095600        MOVE 'DET. SICREDI - TIPO DE JUROS FORA DO CONJUNTO USUAL'
095700          TO WKS-LD-VALOR
095800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
095900     END-IF
096000     IF CN400-DSI-ESPECIE NOT = 'A' AND CN400-DSI-ESPECIE NOT =
096100        'B'
096200        AND CN400-DSI-ESPECIE NOT = 'C' AND CN400-DSI-ESPECIE NOT
096300           = 'D'
096400        AND CN400-DSI-ESPECIE NOT = 'J' AND CN400-DSI-ESPECIE NOT
096500           = 'K'
096600        AND CN400-DSI-ESPECIE NOT = 'N' AND CN400-DSI-ESPECIE NOT
096700           = 'O'
096800        AND CN400-DSI-ESPECIE NOT = 'R' AND CN400-DSI-ESPECIE NOT
096900           = 'S'
097000        SET CNRPT-AC-E-AVISO TO TRUE
097100        MOVE 'DETALHE SICREDI - ESPECIE FORA DO CONJUNTO USUAL' TO
097200           WKS-LD-VALOR
097300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
097400     END-IF
097500     IF CN400-DSI-SEU-NUMERO = SPACES
097600        SET CNRPT-AC-E-ERRO TO TRUE
097700        MOVE 'DETALHE SICREDI - SEU NUMERO EM BRANCO' TO
097800           WKS-LD-VALOR
097900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
098000     END-IF
098100     MOVE CN400-DSI-DATA-VENCTO TO WKS-DATA-6-AUX
098200     CALL 'CNUFEC6' USING WKS-DATA-6-AUX WKS-VALOR-OK
098300     IF NOT WKS-E-VALIDO
098400        SET CNRPT-AC-E-ERRO TO TRUE
098500        MOVE 'DETALHE SICREDI - DATA DE VENCIMENTO INVALIDA' TO
098600           WKS-LD-VALOR
098700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
098800     END-IF
098900     IF CN400-DSI-VALOR IS NOT NUMERIC OR CN400-DSI-VALOR = ZERO
099000        SET CNRPT-AC-E-ERRO TO TRUE
099100        MOVE 'DET. SICREDI - VALOR DO TITULO NAO NUMER. OU ZERADO'
099200          TO WKS-LD-VALOR
099300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
099400     END-IF
099500     IF CN400-DSI-SAC-INSCR-TIP NOT = '1' AND
099600        CN400-DSI-SAC-INSCR-TIP NOT = '2'
099700        SET CNRPT-AC-E-ERRO TO TRUE
099800        MOVE 'DET. SICREDI - TIPO DE INSCRICAO DO SACADO INVALIDO'
099900          TO WKS-LD-VALOR
100000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
100100     END-IF
100200     IF CN400-DSI-SAC-DOC IS NOT NUMERIC
100300        SET CNRPT-AC-E-ERRO TO TRUE
100400        MOVE 'DETALHE SICREDI - DOCUMENTO DO SACADO NAO NUMERICO'
100500          TO WKS-LD-VALOR
100600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
100700     END-IF
100800     IF CN400-DSI-SAC-CEP IS NOT NUMERIC OR CN400-DSI-SAC-CEP =
100900        ZERO
101000        SET CNRPT-AC-E-ERRO TO TRUE
101100        MOVE 'DETALHE SICREDI - CEP DO SACADO INVALIDO' TO
101200           WKS-LD-VALOR
101300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
101400     END-IF
101500     ADD 1 TO CNRPT-RS-QTD-TITULOS
101600     ADD CN400-DSI-VALOR TO CNRPT-RS-VALOR-TOTAL
101700     MOVE CN400-DSI-DATA-VENCTO TO WKS-DATA-6-AUX
101800     PERFORM 750-CONVERTE-DATA-6-PARA-8 THRU
101900        750-CONVERTE-DATA-6-PARA-8-E
102000     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
102100        760-ACUMULA-MIN-MAX-VENCTO-E.
102200 360-VALIDAR-DETALHE-SICREDI-E.            EXIT.
102300*
102400******************************************************************
102500*   380 - DETALHE DO LAYOUT PROPRIO DCB/075 (U19)                *
102600******************************************************************
102700 380-VALIDAR-DETALHE-BRB.
102800     IF CNBRB-DT-ID NOT = '01'
102900        SET CNRPT-AC-E-ERRO TO TRUE
103000        MOVE 'DET. DCB/075 - IDENTIF. DE REGISTRO DIFERENTE DE 01'
103100          TO WKS-LD-VALOR
103200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
103300     END-IF
103400     IF CNBRB-DT-CEDENTE-COD NOT = CNBRB-HD-CEDENTE-COD
103500        SET CNRPT-AC-E-AVISO TO TRUE
103600        MOVE 'DETALHE DCB/075 - CODIGO DO CEDENTE DIFERE DO CAB.'
103700          TO WKS-LD-VALOR
103800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
103900     END-IF
104000     IF CNBRB-DT-SAC-CEP IS NOT NUMERIC OR CNBRB-DT-SAC-CEP = ZERO
104100        SET CNRPT-AC-E-ERRO TO TRUE
104200        MOVE 'DETALHE DCB/075 - CEP DO SACADO INVALIDO' TO
104300           WKS-LD-VALOR
104400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
104500     END-IF
104600     IF CNBRB-DT-SAC-TIPO-PESSOA = '1'
104700        IF CNBRB-DT-SAC-DOC(1:11) IS NOT NUMERIC
104800           SET CNRPT-AC-E-ERRO TO TRUE
104900           MOVE 'DETALHE DCB/075 - CPF DO SACADO NAO NUMERICO' TO
105000              WKS-LD-VALOR
105100           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
105200        END-IF
105300     ELSE
105400        IF CNBRB-DT-SAC-TIPO-PESSOA = '2'
105500           IF CNBRB-DT-SAC-DOC IS NOT NUMERIC
105600              SET CNRPT-AC-E-ERRO TO TRUE
105700              MOVE 'DETALHE DCB/075 - CNPJ DO SACADO NAO NUMERICO'
105800                TO WKS-LD-VALOR
105900              PERFORM 900-REGISTRA-ACHADO THRU
106000                 900-REGISTRA-ACHADO-E
106100           END-IF
106200        ELSE
106300           SET CNRPT-AC-E-ERRO TO TRUE
106400           MOVE 'DET. DCB/075 - TIPO DE PESSOA DO SACADO INVALIDO'
106500             TO WKS-LD-VALOR
106600           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
106700        END-IF
106800     END-IF
106900     IF CNBRB-DT-SEU-NUMERO = SPACES
107000        SET CNRPT-AC-E-ERRO TO TRUE
107100        MOVE 'DETALHE DCB/075 - SEU NUMERO EM BRANCO' TO
107200           WKS-LD-VALOR
107300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
107400     END-IF
107500     IF CNBRB-DT-MODALIDADE NOT = '1' AND CNBRB-DT-MODALIDADE NOT
107600        = '2'
107700        AND CNBRB-DT-MODALIDADE NOT = '3'
107800        SET CNRPT-AC-E-ERRO TO TRUE
107900        MOVE 'DETALHE DCB/075 - MODALIDADE INVALIDA' TO
108000           WKS-LD-VALOR
108100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
108200     END-IF
108300     MOVE CNBRB-DT-DATA-EMISSAO TO WKS-DATA-8-AUX
108400     CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
108500     IF NOT WKS-E-VALIDO
108600        SET CNRPT-AC-E-ERRO TO TRUE
108700        MOVE 'DETALHE DCB/075 - DATA DE EMISSAO INVALIDA' TO
108800           WKS-LD-VALOR
108900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
109000     END-IF
109100     IF CNBRB-DT-TIPO-DOCUMENTO NOT = 21 AND
109200        CNBRB-DT-TIPO-DOCUMENTO NOT = 22
109300        AND CNBRB-DT-TIPO-DOCUMENTO NOT = 25 AND
109400           CNBRB-DT-TIPO-DOCUMENTO NOT = 31
109500        AND CNBRB-DT-TIPO-DOCUMENTO NOT = 32 AND
109600           CNBRB-DT-TIPO-DOCUMENTO NOT = 39
109700        SET CNRPT-AC-E-ERRO TO TRUE
109800        MOVE 'DETALHE DCB/075 - TIPO DE DOCUMENTO INVALIDO' TO
109900           WKS-LD-VALOR
110000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
110100     END-IF
110200     IF CNBRB-DT-MOEDA NOT = '02'
110300        SET CNRPT-AC-E-ERRO TO TRUE
110400        MOVE 'DETALHE DCB/075 - MOEDA DIFERENTE DE 02' TO
110500           WKS-LD-VALOR
110600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
110700     END-IF
110800     IF CNBRB-DT-BANCO NOT = 070
110900        SET CNRPT-AC-E-ERRO TO TRUE
111000        MOVE 'DETALHE DCB/075 - CODIGO DE BANCO DIFERENTE DE 070'
111100           TO WKS-LD-VALOR
111200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
111300     END-IF
111400     MOVE CNBRB-DT-DATA-VENCTO TO WKS-DATA-8-AUX
111500     CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
111600     IF NOT WKS-E-VALIDO
111700        SET CNRPT-AC-E-ERRO TO TRUE
111800        MOVE 'DETALHE DCB/075 - DATA DE VENCIMENTO INVALIDA' TO
111900           WKS-LD-VALOR
112000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
112100     END-IF
112200     IF CNBRB-DT-VALOR IS NOT NUMERIC OR CNBRB-DT-VALOR = ZERO
112300        SET CNRPT-AC-E-ERRO TO TRUE
112400        MOVE 'DET. DCB/075 - VALOR DO TITULO NAO NUMER. OU ZERADO'
112500          TO WKS-LD-VALOR
112600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
112700     END-IF
112800     IF CNBRB-DT-NOSSO-NUMERO(8:3) NOT = '070'
112900        SET CNRPT-AC-E-ERRO TO TRUE
113000        MOVE 'DETALHE DCB/075 - NOSSO NUMERO SEM O PREFIXO 070' TO
113100           WKS-LD-VALOR
113200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
113300     END-IF
113400     IF CNBRB-DT-NOSSO-NUMERO(2:6) = '000000'
113500        SET CNRPT-AC-E-AVISO TO TRUE
113600        MOVE 'DET. DCB/075 - PARTE SEQ. DO NOSSO NUMERO ZERADA'
113700          TO WKS-LD-VALOR
113800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
113900     END-IF
114000     IF CNBRB-DT-TIPO-JUROS NOT = '00' AND CNBRB-DT-TIPO-JUROS NOT
114100        = '50'
114200        AND CNBRB-DT-TIPO-JUROS NOT = '51'
114300        SET CNRPT-AC-E-ERRO TO TRUE
114400        MOVE 'DETALHE DCB/075 - TIPO DE JUROS INVALIDO' TO
114500           WKS-LD-VALOR
114600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
114700     ELSE
114800        IF CNBRB-DT-TIPO-JUROS = '00' AND CNBRB-DT-JUROS NOT =
114900           ZERO
115000           SET CNRPT-AC-E-AVISO TO TRUE
115100           MOVE 'DET. DCB075 - TIPO DE JUROS 00 COM VLR PREENCH.'
115200             TO WKS-LD-VALOR
115300           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
115400        END-IF
115500     END-IF
115600     IF CNBRB-DT-COD-DESCONTO NOT = '00' AND CNBRB-DT-COD-DESCONTO
115700        NOT = '52'
115800        AND CNBRB-DT-COD-DESCONTO NOT = '53'
115900        SET CNRPT-AC-E-ERRO TO TRUE
116000        MOVE 'DETALHE DCB/075 - CODIGO DE DESCONTO INVALIDO' TO
116100           WKS-LD-VALOR
116200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
116300     ELSE
116400        IF CNBRB-DT-COD-DESCONTO = '00' AND
116500           CNBRB-DT-VALOR-DESCONTO NOT = ZERO
116600           SET CNRPT-AC-E-AVISO TO TRUE
116700           MOVE 'DET. DCB/075 - CODIGO 00 COM DESCONTO PREENCHIDO'
116800             TO WKS-LD-VALOR
116900           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
117000        END-IF
117100        IF (CNBRB-DT-COD-DESCONTO = '52' OR CNBRB-DT-COD-DESCONTO
117200           = '53')
117300           AND CNBRB-DT-VALOR-DESCONTO = ZERO
117400           SET CNRPT-AC-E-AVISO TO TRUE
117500           MOVE 'DET. DCB/075 - CODIGO DE DESC. ATIVO SEM VALOR'
117600             TO WKS-LD-VALOR
117700           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
117800        END-IF
117900     END-IF
118000     IF CNBRB-DT-INSTR1-COD NOT = '00' AND CNBRB-DT-INSTR1-COD NOT
118100        = '01'
118200        AND CNBRB-DT-INSTR1-COD NOT = '02' AND CNBRB-DT-INSTR1-COD
118300           NOT = '03'
118400        AND CNBRB-DT-INSTR1-COD NOT = '04' AND CNBRB-DT-INSTR1-COD
118500           NOT = '05'
118600        AND CNBRB-DT-INSTR1-COD NOT = '06' AND CNBRB-DT-INSTR1-COD
118700           NOT = '08'
118800        AND CNBRB-DT-INSTR1-COD NOT = '09' AND CNBRB-DT-INSTR1-COD
118900           NOT = '13'
119000        AND CNBRB-DT-INSTR1-COD NOT = '94'
119100        SET CNRPT-AC-E-ERRO TO TRUE
119200        MOVE 'DETALHE DCB/075 - CODIGO DA INSTRUCAO 1 INVALIDO' TO
119300           WKS-LD-VALOR
119400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
119500     END-IF
119600     IF CNBRB-DT-EMISSOR = SPACES
119700        SET CNRPT-AC-E-AVISO TO TRUE
119800        MOVE 'DETALHE DCB/075 - EMISSOR EM BRANCO' TO WKS-LD-VALOR
119900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
120000     END-IF
120100     ADD 1 TO CNRPT-RS-QTD-TITULOS
120200     ADD CNBRB-DT-VALOR TO CNRPT-RS-VALOR-TOTAL
120300     MOVE CNBRB-DT-DATA-VENCTO TO WKS-DATA-8-CONVERTIDA
120400     PERFORM 760-ACUMULA-MIN-MAX-VENCTO THRU
120500        760-ACUMULA-MIN-MAX-VENCTO-E.
120600 380-VALIDAR-DETALHE-BRB-E.            EXIT.
120700*
120800******************************************************************
120900*   600 - TRAILER (TIPO 9) - ROTEIA PELO BANCO (U12-U18)         *
121000******************************************************************
121100 600-VALIDAR-TRAILER.
121200     IF WKS-JA-VIU-TRAILER-400
121300        SET CNRPT-AC-E-ERRO TO TRUE
121400        MOVE 'MAIS DE UM TRAILER DE ARQUIVO ENCONTRADO' TO
121500           WKS-LD-VALOR
121600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
121700     END-IF
121800     MOVE 'S' TO WKS-VIU-TRAILER-400
121900     EVALUATE WKS-BANCO-ROTEADO
122000        WHEN 001
122100           IF WKS-BANCO-REAL = 001
122200              IF CN400-LINHA(2:393) NOT = SPACES
122300                 SET CNRPT-AC-E-ERRO TO TRUE
122400                 MOVE 'TRLR BB - AREA RESERV. NAO ESTA EM BRANCO'
122500                   TO WKS-LD-VALOR
122600                 PERFORM 900-REGISTRA-ACHADO THRU
122700                    900-REGISTRA-ACHADO-E
122800              END-IF
122900           ELSE
123000              IF WKS-BANCO-REAL = 021
123100                 PERFORM 610-VALIDAR-TRAILER-BANESTES THRU
123200                    610-VALIDAR-TRAILER-BANESTES-E
123300              END-IF
123400           END-IF
123500        WHEN 237
123600           IF CN400-TBR-BANCO NOT = 237
123700              SET CNRPT-AC-E-ERRO TO TRUE
123800              MOVE 'TRLR BRADESCO - CODIGO DE BANCO DIFERE DE 237'
123900                TO WKS-LD-VALOR
124000              PERFORM 900-REGISTRA-ACHADO THRU
124100                 900-REGISTRA-ACHADO-E
124200           END-IF
124300        WHEN OTHER
124400           IF CN400-TGA-BANCO NOT = WKS-BANCO-REAL
124500              SET CNRPT-AC-E-ERRO TO TRUE
124600              MOVE 'TRAILER - CODIGO DE BANCO DIFERENTE DO CAB.'
124700                TO WKS-LD-VALOR
124800              PERFORM 900-REGISTRA-ACHADO THRU
124900                 900-REGISTRA-ACHADO-E
125000           END-IF
125100     END-EVALUATE.
125200 600-VALIDAR-TRAILER-E.            EXIT.
125300*
125400 610-VALIDAR-TRAILER-BANESTES.
125500     IF CN400-TBN-BANCO NOT = 021
125600        SET CNRPT-AC-E-ERRO TO TRUE
125700        MOVE 'TRAILER BANESTES - CODIGO DE BANCO DIFERENTE DE 021'
125800          TO WKS-LD-VALOR
125900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
126000     END-IF
126100     IF CN400-TBN-QTD-TITULOS NOT = WKS-BN-QTD-TITULOS
126200        SET CNRPT-AC-E-AVISO TO TRUE
126300        MOVE 'TRAILER BANESTES - QTDE DE TITULOS DIFERE DA ACUM.'
126400          TO WKS-LD-VALOR
126500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
126600     END-IF
126700     IF CN400-TBN-VALOR-TOTAL NOT = WKS-BN-VALOR-TOTAL
126800        SET CNRPT-AC-E-AVISO TO TRUE
126900        MOVE 'TRAILER BANESTES - VALOR TOTAL DIFERE DO ACUMULADO'
127000          TO WKS-LD-VALOR
127100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
127200     END-IF.
127300 610-VALIDAR-TRAILER-BANESTES-E.            EXIT.
127400*
127500******************************************************************
127600*   700 - REGISTROS AUXILIARES (TIPOS 2,5,6,8) (U12)             *
127700******************************************************************
127800 700-VALIDAR-AUXILIAR.
127900     IF WKS-TIPO-REG = '5' AND WKS-BANCO-ROTEADO = 001
128000        ADD 1 TO CNRPT-RS-QTD-OPCIONAIS
128100        IF CN400-OBB-SERVICO-TIPO IS NOT NUMERIC
128200           SET CNRPT-AC-E-ERRO TO TRUE
128300           MOVE 'REGTO OPCIONAL BB - TIPO DE SERVICO NAO NUMER.'
128400             TO WKS-LD-VALOR
128500           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
128600        END-IF
128700     END-IF
128800     IF WKS-TIPO-REG = '2' AND WKS-BANCO-ROTEADO = 341
128900        IF CN400-IM-MULTA-VALOR IS NOT NUMERIC
129000           SET CNRPT-AC-E-ERRO TO TRUE
129100           MOVE 'REGISTRO DE MULTA ITAU - VALOR NAO NUMERICO' TO
129200              WKS-LD-VALOR
129300           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
129400        END-IF
129500     END-IF.
129600 700-VALIDAR-AUXILIAR-E.            EXIT.
129700*
129800******************************************************************
129900*   750 - CONVERTE DATA DDMMAA (6 DIGITOS) PARA DDMMAAAA, COM    *
130000*         PIVOTE DE SECULO (AA >= 70 -> 19AA, SENAO 20AA)        *
130100******************************************************************
130200 750-CONVERTE-DATA-6-PARA-8.
130300     MOVE WKS-DATA-6-AUX(5:2) TO WKS-SECULO-AUX
130400     MOVE WKS-DATA-6-AUX(1:4) TO WKS-DATA-8-AUX(1:4)
130500     IF WKS-SECULO-AUX >= 70
130600        MOVE '19' TO WKS-DATA-8-AUX(5:2)
130700     ELSE
130800        MOVE '20' TO WKS-DATA-8-AUX(5:2)
130900     END-IF
131000     MOVE WKS-DATA-6-AUX(5:2) TO WKS-DATA-8-AUX(7:2)
131100     MOVE WKS-DATA-8-AUX TO WKS-DATA-8-CONVERTIDA.
131200 750-CONVERTE-DATA-6-PARA-8-E.            EXIT.
131300*
131400******************************************************************
131500*   760 - ACUMULA O VENCIMENTO MAIS ANTIGO E MAIS RECENTE        *
131600******************************************************************
131700 760-ACUMULA-MIN-MAX-VENCTO.
131800     IF CNRPT-RS-VENCTO-ANTIGO = ZERO
131900        OR WKS-DATA-8-CONVERTIDA < CNRPT-RS-VENCTO-ANTIGO
132000        MOVE WKS-DATA-8-CONVERTIDA TO CNRPT-RS-VENCTO-ANTIGO
132100     END-IF
132200     IF WKS-DATA-8-CONVERTIDA > CNRPT-RS-VENCTO-RECENTE
132300        MOVE WKS-DATA-8-CONVERTIDA TO CNRPT-RS-VENCTO-RECENTE
132400     END-IF.
132500 760-ACUMULA-MIN-MAX-VENCTO-E.            EXIT.
132600*
132700******************************************************************
132800*   800 - CONFERENCIAS FINAIS DE CABECALHO/TRAILER/CONTAGEM      *
132900******************************************************************
133000 800-VERIFICA-FINAL.
133100     MOVE 1 TO WKS-IDX
133200     IF WKS-E-LAYOUT-BRB
133300        IF CNBRB-HD-QTD-REGISTROS NOT = WKS-BRB-QTD-LINHAS
133400           SET CNRPT-AC-E-ERRO TO TRUE
133500           MOVE 'CAB. DCB/075 - QTDE DE REGISTROS DIFERE DA REAL'
133600             TO WKS-LD-VALOR
133700           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
133800        END-IF
133900     ELSE
134000        IF NOT WKS-JA-VIU-HEADER-400
134100           SET CNRPT-AC-E-ERRO TO TRUE
134200           MOVE 'ARQUIVO SEM REGISTRO DE CABECALHO (TIPO 0)' TO
134300              WKS-LD-VALOR
134400           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
134500        END-IF
134600        IF NOT WKS-JA-VIU-TRAILER-400
134700           SET CNRPT-AC-E-ERRO TO TRUE
134800           MOVE 'ARQUIVO SEM REGISTRO DE TRAILER (TIPO 9)' TO
134900              WKS-LD-VALOR
135000           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
135100        END-IF
135200     END-IF.
135300 800-VERIFICA-FINAL-E.            EXIT.
135400*
135500******************************************************************
135600*   900 - REGISTRA UM ACHADO NA TABELA COMPARTILHADA             *
135700******************************************************************
135800 900-REGISTRA-ACHADO.
135900     ADD 1 TO CNRPT-QTD-ACHADOS
136000     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
136100     MOVE 'VALIDADOR CNAB 400' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
136200     MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
136300     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:70).
136400 900-REGISTRA-ACHADO-E.            EXIT.
