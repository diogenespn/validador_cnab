000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB010, RUTINAS COMUNS DE VALIDACAO             *
000600* TIPO        : BATCH - SUBPROGRAMA COM MULTIPLAS ENTRADAS       *
000700* DESCRIPCION : CONCENTRA AS ROTINAS ELEMENTARES QUE TODOS OS    *
000800*             : VALIDADORES DE REMESSA CNAB PRECISAM - LIMPEZA   *
000900*             : DE DIGITOS, VALIDACAO DE DATAS, VALIDACAO DE     *
001000*             : VALOR, DIGITO VERIFICADOR DE CPF/CNPJ E OS       *
001100*             : MODULOS 10/11 USADOS NO BOLETO E NOS SEGMENTOS.  *
001200* ARCHIVOS    : NO APLICA                                        *
001300* ACCION (ES) : C=CALCULA, V=VALIDA                              *
001400* INSTALADO   : 14/02/1989                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : UTILITARIOS CNAB                                 *
001700* PROGRAMA(S) : CHAMADO POR CNAB-VALIDADOR-PRINCIPAL, CNAB-BOLETO*
001800*             : CNAB240-ESTRUTURA, CNAB240-SEGMENTOS E DEMAIS
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. CNAB010.
002200 AUTHOR. J ALVARADO.
002300 INSTALLATION. SERES - COBRANZA BANCARIA.
002400 DATE-WRITTEN. 14/02/1989.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002700******************************************************************
002800*             H I S T O R I A L   D E   C A M B I O S            *
002900******************************************************************
003000* 14/02/1989 JAAL CNB-0006 VERSION INICIAL - LIMPIA/FECHA/VALOR   CNB80001
003100* 03/09/1991 JAAL CNB-0046 SE AGREGA ENTRADA DE CPF/CNPJ          CNB80002
003200* 22/05/1994 RFLO CNB-0098 SE AGREGA MOD10 E MOD11 PARA BOLETO    CNB80003
003210* 05/08/1996 RFLO CNB-0129 SE AGREGA ROTINA DE MOD10 PARA O       CNB80008
003215*            NUMERO DE AGENCIA/CONTA DO CEDENTE                   CNB80009
003300* 19/11/1998 RFLO CNB-0151 AJUSTE Y2K NA VALIDACAO DE ANO DE      CNB80004
003400*            4 DIGITOS EM CNU-FECHA-DDMMAAAA                      CNB80005
003500* 02/03/2003 MGAR CNB-0220 SE AGREGA ENTRADA CNU-FECHA-DDMMAA     CNB80006
003600*            PARA OS CAMPOS DE 6 DIGITOS DO CNAB 400              CNB80007
003610* 19/09/2005 WFS  CNB-0230 AJUSTE NA ROTINA DE DATA PARA          CNB80010
003615*            ACEITAR SECULO 21 NO PIVOTE DE 2 DIGITOS             CNB80011
003620* 14/03/2007 CPS  CNB-0235 SE AGREGA ROTINA DE MOD11 COM PESO     CNB80012
003625*            VARIAVEL 2 A 9 PARA O CODIGO DE BARRAS               CNB80013
003630* 22/08/2009 MGAR CNB-0241 CORRECAO NA LIMPEZA DE VALOR           CNB80014
003635*            MONETARIO COM SEPARADOR DE MILHAR                    CNB80015
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 COPY CNWRKARE.
004600*
004700 01  WKS-DATA-SCRATCH.
004800     02 WKS-DSC-DIA            PIC 9(02).
004900     02 WKS-DSC-MES            PIC 9(02).
005000     02 WKS-DSC-ANO            PIC 9(04).
005100     02 FILLER                 PIC X(02).
005200*
005300 01  WKS-AREA-MOD10.
005400     02 WKS-M10-DIGITOS        PIC X(44).
005500     02 WKS-M10-TAMANHO        PIC 9(02) COMP.
005600     02 WKS-M10-IDX            PIC 9(02) COMP.
005700     02 WKS-M10-PESO           PIC 9(01) COMP.
005800     02 WKS-M10-PRODUTO        PIC 9(02) COMP.
005900     02 WKS-M10-SOMA           PIC 9(05) COMP.
006000     02 FILLER                 PIC X(04) VALUE SPACES.
006100*
006200 01  WKS-AREA-MOD11.
006300     02 WKS-M11-DIGITOS        PIC X(44).
006400     02 WKS-M11-TAMANHO        PIC 9(02) COMP.
006500     02 WKS-M11-IDX            PIC 9(02) COMP.
006600     02 WKS-M11-PESO           PIC 9(01) COMP.
006700     02 WKS-M11-SOMA           PIC 9(06) COMP.
006800     02 WKS-M11-RESTO          PIC 9(02) COMP.
006900     02 FILLER                 PIC X(04) VALUE SPACES.
007000*
007100 01  WKS-AREA-DOCUMENTO.
007200     02 WKS-DOC-PESO           PIC 9(02) COMP.
007300     02 WKS-DOC-IDX            PIC 9(02) COMP.
007400     02 WKS-DOC-SOMA           PIC 9(06) COMP.
007500     02 WKS-DOC-RESTO          PIC 9(02) COMP.
007600     02 WKS-DOC-DV1-CALC       PIC 9(01) COMP.
007700     02 WKS-DOC-DV2-CALC       PIC 9(01) COMP.
007800     02 FILLER                 PIC X(04) VALUE SPACES.
007900*
008000******************************************************************
008100*   CONVERSOR DE 1 DIGITO CARACTER PARA NUMERICO SEM USO DE      *
008200*   FUNCAO INTRINSECA - SO COM REDEFINES, COMO DE COSTUME.       *
008300******************************************************************
008400 01  WKS-DIGITO-CHAR          PIC X(01).
008500 01  WKS-DIGITO-NUM REDEFINES WKS-DIGITO-CHAR PIC 9(01).
008600*
008700 01  WKS-PESOS-CNPJ1           PIC X(12) VALUE "543298765432".
008800 01  WKS-PESOS-CNPJ1-R REDEFINES WKS-PESOS-CNPJ1.
008900     02 WKS-PCNPJ1-D OCCURS 12 TIMES PIC 9(01).
009000 01  WKS-PESOS-CNPJ2           PIC X(13) VALUE "6543298765432".
009100 01  WKS-PESOS-CNPJ2-R REDEFINES WKS-PESOS-CNPJ2.
009200     02 WKS-PCNPJ2-D OCCURS 13 TIMES PIC 9(01).
009300*
009400 LINKAGE SECTION.
009500 01  LK-ENTRADA               PIC X(60).
009600 01  LK-SAIDA                 PIC X(60).
009700 01  LK-TAMANHO               PIC 9(02) COMP.
009800 01  LK-DATA-6                PIC X(06).
009900 01  LK-DATA-8                PIC X(08).
010000 01  LK-VALOR-OK              PIC X(01).
010100     88 LK-E-VALIDO                      VALUE 'S'.
010200     88 LK-NAO-E-VALIDO                  VALUE 'N'.
010300 01  LK-DOCUMENTO             PIC X(14).
010400 01  LK-CAMPO-43               PIC X(43).
010500 01  LK-CAMPO-44               PIC X(44).
010600 01  LK-DIGITO-CALC            PIC 9(01).
010700*
010800 PROCEDURE DIVISION.
010900 000-SEM-USO SECTION.
011000*    ESTE PROGRAMA SO E UTIL VIA AS ENTRADAS ABAIXO.
011100     GOBACK.
011200 000-SEM-USO-E.            EXIT.
011300*
011400******************************************************************
011500*   CNU-LIMPIA-DIGITOS - DEIXA SOMENTE OS DIGITOS 0-9 DO CAMPO   *
011600******************************************************************
011700 ENTRY "CNULIMDIG" USING LK-ENTRADA, LK-SAIDA, LK-TAMANHO.
011800     MOVE SPACES TO LK-SAIDA
011900     MOVE ZERO TO WKS-IDX-LINHA
012000     MOVE ZERO TO LK-TAMANHO
012100     PERFORM 100-VARRE-ENTRADA THRU 100-VARRE-ENTRADA-E
012200        VARYING WKS-IDX-LINHA FROM 1 BY 1
012300           UNTIL WKS-IDX-LINHA > 60
012400     GOBACK.
012500*
012600 100-VARRE-ENTRADA.
012700     IF LK-ENTRADA(WKS-IDX-LINHA:1) >= '0'
012800        AND LK-ENTRADA(WKS-IDX-LINHA:1) <= '9'
012900        ADD 1 TO LK-TAMANHO
013000        MOVE LK-ENTRADA(WKS-IDX-LINHA:1)
013100          TO LK-SAIDA(LK-TAMANHO:1)
013200     END-IF.
013300 100-VARRE-ENTRADA-E.            EXIT.
013400*
013500******************************************************************
013600*   CNU-FECHA-DDMMAA - VALIDA DATA DE 6 DIGITOS DDMMAA           *
013700******************************************************************
013800 ENTRY "CNUFEC6" USING LK-DATA-6, LK-VALOR-OK.
013900     SET LK-E-VALIDO TO FALSE
014000     SET LK-NAO-E-VALIDO TO TRUE
014100     IF LK-DATA-6 IS NOT NUMERIC
014200        GOBACK
014300     END-IF
014400     MOVE LK-DATA-6(1:2) TO WKS-DSC-DIA
014500     MOVE LK-DATA-6(3:2) TO WKS-DSC-MES
014600     PERFORM 200-VALIDA-DIA-MES THRU 200-VALIDA-DIA-MES-E
014700     GOBACK.
014800*
014900******************************************************************
015000*   CNU-FECHA-DDMMAAAA - VALIDA DATA DE 8 DIGITOS DDMMAAAA       *
015100******************************************************************
015200 ENTRY "CNUFEC8" USING LK-DATA-8, LK-VALOR-OK.
015300     SET LK-E-VALIDO TO FALSE
015400     SET LK-NAO-E-VALIDO TO TRUE
015500     IF LK-DATA-8 IS NOT NUMERIC
015600        GOBACK
015700     END-IF
015800     MOVE LK-DATA-8(1:2) TO WKS-DSC-DIA
015900     MOVE LK-DATA-8(3:2) TO WKS-DSC-MES
016000     MOVE LK-DATA-8(5:4) TO WKS-DSC-ANO
016100     IF WKS-DSC-ANO < 1900 OR WKS-DSC-ANO > 2099
016200        GOBACK
016300     END-IF
016400     PERFORM 200-VALIDA-DIA-MES THRU 200-VALIDA-DIA-MES-E
016500     GOBACK.
016600*
016700 200-VALIDA-DIA-MES.
016800     IF WKS-DSC-MES < 1 OR WKS-DSC-MES > 12
016900        GO TO 200-VALIDA-DIA-MES-E
017000     END-IF
017100     SET WKS-IDX-MES TO WKS-DSC-MES
017200     IF WKS-MES-ENTRY(WKS-IDX-MES) IS NOT NUMERIC
017300        GO TO 200-VALIDA-DIA-MES-E
017400     END-IF
017500     IF WKS-DSC-DIA < 1
017600        OR WKS-DSC-DIA > WKS-MES-ULT-DIA(WKS-IDX-MES)
017700        GO TO 200-VALIDA-DIA-MES-E
017800     END-IF
017900     SET LK-E-VALIDO TO TRUE.
018000 200-VALIDA-DIA-MES-E.            EXIT.
018100*
018200******************************************************************
018300*   CNU-VALOR - VALIDA CAMPO NUMERICO (TODO DIGITO)              *
018400******************************************************************
018500 ENTRY "CNUVALOR" USING LK-ENTRADA, LK-VALOR-OK.
018600     SET LK-NAO-E-VALIDO TO TRUE
018700     IF LK-ENTRADA(1:15) IS NUMERIC
018800        SET LK-E-VALIDO TO TRUE
018900     END-IF
019000     GOBACK.
019100*
019200******************************************************************
019300*   CNU-CPF - DIGITO VERIFICADOR DO CPF (11 DIGITOS)             *
019400******************************************************************
019500 ENTRY "CNUCPF" USING LK-DOCUMENTO, LK-VALOR-OK.
019600     SET LK-NAO-E-VALIDO TO TRUE
019700     IF LK-DOCUMENTO(1:11) IS NOT NUMERIC
019800        GOBACK
019900     END-IF
020000     MOVE ZERO TO WKS-DOC-SOMA
020100     PERFORM 300-SOMA-CPF1 THRU 300-SOMA-CPF1-E
020200        VARYING WKS-DOC-IDX FROM 1 BY 1 UNTIL WKS-DOC-IDX > 9
020300     DIVIDE WKS-DOC-SOMA BY 11 GIVING WKS-DOC-PESO
020400        REMAINDER WKS-DOC-RESTO
020500     IF WKS-DOC-RESTO < 2
020600        MOVE 0 TO WKS-DOC-DV1-CALC
020700     ELSE
020800        COMPUTE WKS-DOC-DV1-CALC = 11 - WKS-DOC-RESTO
020900     END-IF
021000     MOVE ZERO TO WKS-DOC-SOMA
021100     PERFORM 310-SOMA-CPF2 THRU 310-SOMA-CPF2-E
021200        VARYING WKS-DOC-IDX FROM 1 BY 1 UNTIL WKS-DOC-IDX > 10
021300     DIVIDE WKS-DOC-SOMA BY 11 GIVING WKS-DOC-PESO
021400        REMAINDER WKS-DOC-RESTO
021500     IF WKS-DOC-RESTO < 2
021600        MOVE 0 TO WKS-DOC-DV2-CALC
021700     ELSE
021800        COMPUTE WKS-DOC-DV2-CALC = 11 - WKS-DOC-RESTO
021900     END-IF
022000     MOVE LK-DOCUMENTO(10:1) TO WKS-DIGITO-CHAR
022100     IF WKS-DOC-DV1-CALC = WKS-DIGITO-NUM
022200        MOVE LK-DOCUMENTO(11:1) TO WKS-DIGITO-CHAR
022300        IF WKS-DOC-DV2-CALC = WKS-DIGITO-NUM
022400           SET LK-E-VALIDO TO TRUE
022500        END-IF
022600     END-IF
022700     GOBACK.
022800*
022900 300-SOMA-CPF1.
023000     MOVE LK-DOCUMENTO(WKS-DOC-IDX:1) TO WKS-DIGITO-CHAR
023100     COMPUTE WKS-DOC-SOMA = WKS-DOC-SOMA +
023200        (WKS-DIGITO-NUM * (11 - WKS-DOC-IDX)).
023300 300-SOMA-CPF1-E.            EXIT.
023400*
023500 310-SOMA-CPF2.
023600     MOVE LK-DOCUMENTO(WKS-DOC-IDX:1) TO WKS-DIGITO-CHAR
023700     COMPUTE WKS-DOC-SOMA = WKS-DOC-SOMA +
023800        (WKS-DIGITO-NUM * (12 - WKS-DOC-IDX)).
023900 310-SOMA-CPF2-E.            EXIT.
024000*
024100******************************************************************
024200*   CNU-CNPJ - DIGITO VERIFICADOR DO CNPJ (14 DIGITOS)           *
024300******************************************************************
024400 ENTRY "CNUCNPJ" USING LK-DOCUMENTO, LK-VALOR-OK.
024500     SET LK-NAO-E-VALIDO TO TRUE
024600     IF LK-DOCUMENTO(1:14) IS NOT NUMERIC
024700        GOBACK
024800     END-IF
024900     MOVE ZERO TO WKS-DOC-SOMA
025000     PERFORM 320-SOMA-CNPJ1 THRU 320-SOMA-CNPJ1-E
025100        VARYING WKS-DOC-IDX FROM 1 BY 1 UNTIL WKS-DOC-IDX > 12
025200     DIVIDE WKS-DOC-SOMA BY 11 GIVING WKS-DOC-PESO
025300        REMAINDER WKS-DOC-RESTO
025400     IF WKS-DOC-RESTO < 2
025500        MOVE 0 TO WKS-DOC-DV1-CALC
025600     ELSE
025700        COMPUTE WKS-DOC-DV1-CALC = 11 - WKS-DOC-RESTO
025800     END-IF
025900     MOVE ZERO TO WKS-DOC-SOMA
026000     PERFORM 330-SOMA-CNPJ2 THRU 330-SOMA-CNPJ2-E
026100        VARYING WKS-DOC-IDX FROM 1 BY 1 UNTIL WKS-DOC-IDX > 13
026200     DIVIDE WKS-DOC-SOMA BY 11 GIVING WKS-DOC-PESO
026300        REMAINDER WKS-DOC-RESTO
026400     IF WKS-DOC-RESTO < 2
026500        MOVE 0 TO WKS-DOC-DV2-CALC
026600     ELSE
026700        COMPUTE WKS-DOC-DV2-CALC = 11 - WKS-DOC-RESTO
026800     END-IF
026900     MOVE LK-DOCUMENTO(13:1) TO WKS-DIGITO-CHAR
027000     IF WKS-DOC-DV1-CALC = WKS-DIGITO-NUM
027100        MOVE LK-DOCUMENTO(14:1) TO WKS-DIGITO-CHAR
027200        IF WKS-DOC-DV2-CALC = WKS-DIGITO-NUM
027300           SET LK-E-VALIDO TO TRUE
027400        END-IF
027500     END-IF
027600     GOBACK.
027700*
027800 320-SOMA-CNPJ1.
027900     MOVE LK-DOCUMENTO(WKS-DOC-IDX:1) TO WKS-DIGITO-CHAR
028000     COMPUTE WKS-DOC-SOMA = WKS-DOC-SOMA +
028100        (WKS-DIGITO-NUM * WKS-PCNPJ1-D(WKS-DOC-IDX)).
028200 320-SOMA-CNPJ1-E.            EXIT.
028300*
028400 330-SOMA-CNPJ2.
028500     MOVE LK-DOCUMENTO(WKS-DOC-IDX:1) TO WKS-DIGITO-CHAR
028600     COMPUTE WKS-DOC-SOMA = WKS-DOC-SOMA +
028700        (WKS-DIGITO-NUM * WKS-PCNPJ2-D(WKS-DOC-IDX)).
028800 330-SOMA-CNPJ2-E.            EXIT.
028900*
029000******************************************************************
029100*   CNU-MOD10 - DIGITO VERIFICADOR MODULO 10 (CAMPOS DO BOLETO)  *
029200******************************************************************
029300 ENTRY "CNUMOD10" USING LK-CAMPO-44, LK-TAMANHO, LK-DIGITO-CALC.
029400     MOVE LK-CAMPO-44 TO WKS-M10-DIGITOS
029500     MOVE ZERO TO WKS-M10-SOMA
029600     MOVE 2 TO WKS-M10-PESO
029700     PERFORM 400-MOD10-DIGITO THRU 400-MOD10-DIGITO-E
029800        VARYING WKS-M10-IDX FROM LK-TAMANHO BY -1
029900           UNTIL WKS-M10-IDX < 1
030000     DIVIDE WKS-M10-SOMA BY 10 GIVING WKS-M10-IDX
030100        REMAINDER WKS-M10-PRODUTO
030200     IF WKS-M10-PRODUTO = 0
030300        MOVE 0 TO LK-DIGITO-CALC
030400     ELSE
030500        COMPUTE LK-DIGITO-CALC = 10 - WKS-M10-PRODUTO
030600     END-IF
030700     GOBACK.
030800*
030900 400-MOD10-DIGITO.
031000     MOVE WKS-M10-DIGITOS(WKS-M10-IDX:1) TO WKS-DIGITO-CHAR
031100     COMPUTE WKS-M10-PRODUTO = WKS-DIGITO-NUM * WKS-M10-PESO
031200     IF WKS-M10-PRODUTO > 9
031300        SUBTRACT 9 FROM WKS-M10-PRODUTO
031400     END-IF
031500     ADD WKS-M10-PRODUTO TO WKS-M10-SOMA
031600     IF WKS-M10-PESO = 2
031700        MOVE 1 TO WKS-M10-PESO
031800     ELSE
031900        MOVE 2 TO WKS-M10-PESO
032000     END-IF.
032100 400-MOD10-DIGITO-E.            EXIT.
032200*
032300******************************************************************
032400*   CNU-MOD11-BOLETO - DIGITO GERAL (MODULO 11, PESOS 2 A 9)     *
032500******************************************************************
032600 ENTRY "CNUMOD11" USING LK-CAMPO-43, LK-DIGITO-CALC.
032700     MOVE ZERO TO WKS-M11-SOMA
032800     MOVE 2 TO WKS-M11-PESO
032900     PERFORM 500-MOD11-DIGITO THRU 500-MOD11-DIGITO-E
033000        VARYING WKS-M11-IDX FROM 43 BY -1 UNTIL WKS-M11-IDX < 1
033100     DIVIDE WKS-M11-SOMA BY 11 GIVING WKS-M11-TAMANHO
033200        REMAINDER WKS-M11-RESTO
033300     COMPUTE LK-DIGITO-CALC = 11 - WKS-M11-RESTO
033400     IF LK-DIGITO-CALC = 0 OR LK-DIGITO-CALC = 1
033500         OR LK-DIGITO-CALC > 9
033600        MOVE 1 TO LK-DIGITO-CALC
033700     END-IF
033800     GOBACK.
033900*
034000 500-MOD11-DIGITO.
034100     MOVE LK-CAMPO-43(WKS-M11-IDX:1) TO WKS-DIGITO-CHAR
034200     COMPUTE WKS-M11-SOMA = WKS-M11-SOMA +
034300        (WKS-DIGITO-NUM * WKS-M11-PESO)
034400     IF WKS-M11-PESO = 9
034500        MOVE 2 TO WKS-M11-PESO
034600     ELSE
034700        ADD 1 TO WKS-M11-PESO
034800     END-IF.
034900 500-MOD11-DIGITO-E.            EXIT.
