000100******************************************************************
000200*    C N L I N T A B   -   T A B E L A   E M   M E M O R I A     *
000300*    DAS LINHAS DO ARQUIVO DE REMESSA                            *
000400******************************************************************
000500* FECHA       : 02/03/2003                                      *
000600* PROGRAMADOR : M. GARCIA (MGAR)                                 *
000700* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000800* MIEMBRO     : CNLINTAB                                         *
000900* DESCRIPCION : MESMA AREA DA TABELA EM MEMORIA (ANTES DECLARADA *
001000*             : SOMENTE NO CNAB001) AGORA EM COPYBOOK, PARA QUE  *
001100*             : OS MODULOS CALLED A RECEBAM PELA LINKAGE COM A   *
001200*             : MESMA ESTRUTURA.                                 *
001300******************************************************************
001400*             H I S T O R I A L   D E   C A M B I O S            *
001500******************************************************************
001600* 02/03/2003 MGAR CNB-0223 VERSION INICIAL - EXTRAIDO DO CNAB001  CNB20001
001700******************************************************************
001800 01  WKS-TABELA-LINHAS.
001900     02 WKS-LINHA-ENTRY OCCURS 1 TO 9999 TIMES
002000                    DEPENDING ON WKS-QTD-LINHAS
002100                    INDEXED BY WKS-IDX-TAB.
002200        03 WKS-LINHA-TEXTO       PIC X(400).
002300        03 WKS-LINHA-TAM         PIC 9(04) COMP.
002400        03 FILLER                PIC X(02).
