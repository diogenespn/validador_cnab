000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB015, ESTRUTURA BASICA DO ARQUIVO CNAB 240
000600* TIPO        : BATCH - SUBPROGRAMA CALLED
000700* DESCRIPCION : VALIDA A ESTRUTURA GERAL DO ARQUIVO CNAB 240:
000800*             : CABECALHO/TRAILER DE ARQUIVO, CONSISTENCIA DO
000900*             : BANCO, ESTRUTURA E CONTAGEM DOS LOTES, TOTAIS DE
001000*             : ARQUIVO E SEQUENCIA DOS DETALHES DENTRO DO LOTE.
001100* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)
001200* ACCION (ES) : V=VALIDA                                         *
001300* INSTALADO   : 30/06/1990                                       *
001400* BPM/RATIONAL: 228871                                           *
001500* NOMBRE      : ESTRUTURA BASICA CNAB 240                        *
001600* PROGRAMA(S) : CNAB010                                          *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. CNAB015.
002000 AUTHOR. J ALVARADO.
002100 INSTALLATION. SERES - COBRANZA BANCARIA.
002200 DATE-WRITTEN. 30/06/1990.
002300 DATE-COMPILED.
002400 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002500******************************************************************
002600*             H I S T O R I A L   D E   C A M B I O S            *
002700******************************************************************
002800* 30/06/1990 JAAL CNB-0020 VERSION INICIAL - SO CABECALHO/TRAILER CNB30001
002900* 11/01/1993 RFLO CNB-0069 SE AGREGA ESTRUTURA E CONTAGEM DE LOTE CNB30002
003000* 22/05/1994 RFLO CNB-0100 SE AGREGA SEQUENCIA DE DETALHE (U5)    CNB30003
003050* 05/08/1996 RFLO CNB-0131 SE AMPLIA TABELA DE LOTES PARA 50      CNB30006
003100* 19/11/1998 RFLO CNB-0151 AJUSTE Y2K NO CONTADOR DE LOTE         CNB30004
003200* 02/03/2003 MGAR CNB-0224 SE AMPLIA TABELA DE LOTES PARA 200     CNB30005
003220* 19/09/2005 WFS  CNB-0255 SE AGREGA VALIDACAO DE SEQUENCIA       CNB30007
003225*            DE LOTE DUPLICADO NO ARQUIVO                         CNB30008
003230* 14/03/2007 CPS  CNB-0237 AJUSTE NA CONTAGEM DE REGISTROS        CNB30009
003235*            TIPO 1 QUANDO O ARQUIVO TEM MULTIPLOS LOTES          CNB30010
003240* 22/08/2009 MGAR CNB-0244 SE AGREGA CONFRONTO DO TOTAL DE        CNB30011
003245*            LOTES DO TRAILER DE ARQUIVO                          CNB30012
003250* 05/11/2011 LTV  CNB-0248 CORRECAO NA BUSCA DA ULTIMA LINHA      CNB30013
003255*            NAO BRANCA QUANDO O ARQUIVO TERMINA EM BRANCOS       CNB30014
003260* 14/03/2012 WFS  CNB-0266 O QTY-RECORDS DO TRAILER DE ARQUIVO    CNB30015
003265*            PASSA A SER CONFRONTADO COM O TOTAL BRUTO DE        CNB30016
003270*            LINHAS LIDAS, INCLUINDO AS EM BRANCO (U5)            CNB30017
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 COPY CNWRKARE.
004200*
004300 01  WKS-AREA-LOCAL.
004400     02 WKS-IDX              PIC 9(05) COMP VALUE ZERO.
004500     02 WKS-IDX-LOTE         PIC 9(03) COMP VALUE ZERO.
004600     02 WKS-TIPO-REG         PIC X(01) VALUE SPACE.
004700     02 WKS-ULT-LINHA-NB     PIC 9(05) COMP VALUE ZERO.
004800     02 WKS-QTD-TIPO1        PIC 9(05) COMP VALUE ZERO.
004900     02 FILLER               PIC X(04) VALUE SPACES.
005000*
005100 01  WKS-TABELA-LOTES.
005200     02 WKS-LOTE-ENTRY OCCURS 200 TIMES
005300                       INDEXED BY WKS-IDX-TL.
005400        03 WKS-TL-NUMERO        PIC 9(04) COMP.
005500        03 WKS-TL-TEM-HEADER    PIC X(01) VALUE 'N'.
005600           88 WKS-TL-HEADER-OK            VALUE 'S'.
005700        03 WKS-TL-TEM-TRAILER   PIC X(01) VALUE 'N'.
005800           88 WKS-TL-TRAILER-OK           VALUE 'S'.
005900        03 WKS-TL-TEM-DETALHE   PIC X(01) VALUE 'N'.
006000           88 WKS-TL-DETALHE-OK           VALUE 'S'.
006100        03 WKS-TL-QTD-LINHAS    PIC 9(06) COMP VALUE ZERO.
006200        03 WKS-TL-QTD-DECLARADA PIC 9(06) VALUE ZERO.
006300        03 WKS-TL-TEM-QTD-DECL  PIC X(01) VALUE 'N'.
006400           88 WKS-TL-QTD-DECL-OK          VALUE 'S'.
006500        03 WKS-TL-ULT-SEQ       PIC 9(05) COMP VALUE ZERO.
006600        03 FILLER               PIC X(02).
006700*
006800 01  WKS-DADOS-LOTE-ATUAL       PIC 9(04) VALUE ZERO.
006900 01  WKS-ACHOU-LOTE-ATUAL       PIC X(01) VALUE 'N'.
007000    88 WKS-LOTE-ATUAL-OK                  VALUE 'S'.
007100 01  WKS-EDITADO-NUM            PIC ZZZZZ9.
007200 01  WKS-EDITADO-NUM2           PIC ZZZZZ9.
007300 01  WKS-QTD-TIPO1-ZPAD         PIC 9(06).
007450 01  WKS-QTD-LINHAS-BRUTA-ZPAD  PIC 9(06).
007500*
007600 LINKAGE SECTION.
007700 01  WKS-QTD-LINHAS             PIC 9(05) COMP.
007750 01  WKS-QTD-LINHAS-BRUTA       PIC 9(05) COMP.
007800 COPY CNLINTAB.
007900 01  WKS-BANCO-DETECTADO        PIC 9(03).
008000 COPY CNRPTREG.
008100*
008200 PROCEDURE DIVISION USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
008250                          WKS-QTD-LINHAS-BRUTA
008300                          WKS-BANCO-DETECTADO
008400                          CNRPT-TABELA-ACHADOS.
008500 000-MAIN SECTION.
008600     PERFORM 100-ESTRUTURA-BASICA THRU 100-ESTRUTURA-BASICA-E
008700     PERFORM 200-CONSISTENCIA-BANCO THRU 200-CONSISTENCIA-BANCO-E
008800     PERFORM 300-ESTRUTURA-LOTE THRU 300-ESTRUTURA-LOTE-E
008900     PERFORM 400-CONTAGEM-LOTE THRU 400-CONTAGEM-LOTE-E
009000     PERFORM 500-TOTAIS-ARQUIVO THRU 500-TOTAIS-ARQUIVO-E
009100     PERFORM 600-SEQUENCIA-DETALHE THRU 600-SEQUENCIA-DETALHE-E
009200     GOBACK.
009300 000-MAIN-E.            EXIT.
009400*
009500******************************************************************
009600*   100 - LINHA 1 DEVE SER TIPO 0, ULTIMA NAO-BRANCA TIPO 9,
009700*         TODO TIPO EM {0,1,2,3,4,5,9}, LINHAS CURTAS SAO ERRO
009800******************************************************************
009900 100-ESTRUTURA-BASICA.
010000     MOVE WKS-LINHA-TAM(1) TO WKS-EDITADO-NUM
010100     IF WKS-LINHA-TAM(1) < 8
010200        SET CNRPT-AC-E-ERRO TO TRUE
010300        MOVE 1 TO WKS-EDITADO-NUM
010400        PERFORM 110-ACHADO-LINHA-CURTA THRU
010410           110-ACHADO-LINHA-CURTA-E
010500     ELSE
010600        MOVE WKS-LINHA-TEXTO(1)(8:1) TO WKS-TIPO-REG
010700        IF WKS-TIPO-REG NOT = '0'
010800           SET CNRPT-AC-E-ERRO TO TRUE
010900           PERFORM 120-ACHADO-SEM-HEADER THRU
010910              120-ACHADO-SEM-HEADER-E
011000        END-IF
011100     END-IF
011200     MOVE ZERO TO WKS-ULT-LINHA-NB
011300     SET WKS-IDX TO 1
011400     PERFORM 130-PROCURA-ULT-NAO-BRANCA THRU
011410        130-PROCURA-ULT-NAO-BRANCA-E
011500        VARYING WKS-IDX FROM 1 BY 1
011600           UNTIL WKS-IDX > WKS-QTD-LINHAS
011700     IF WKS-ULT-LINHA-NB = ZERO
011800        GO TO 100-ESTRUTURA-BASICA-E
011900     END-IF
012000     IF WKS-LINHA-TEXTO(WKS-ULT-LINHA-NB)(8:1) NOT = '9'
012100        SET CNRPT-AC-E-ERRO TO TRUE
012200        PERFORM 140-ACHADO-SEM-TRAILER THRU
012210           140-ACHADO-SEM-TRAILER-E
012300     END-IF
012400     SET WKS-IDX TO 1
012500     PERFORM 150-VALIDA-TIPO-REGISTRO THRU
012510        150-VALIDA-TIPO-REGISTRO-E
012600        VARYING WKS-IDX FROM 1 BY 1
012700           UNTIL WKS-IDX > WKS-QTD-LINHAS.
012800 100-ESTRUTURA-BASICA-E.            EXIT.
012900*
013000 110-ACHADO-LINHA-CURTA.
013100     ADD 1 TO CNRPT-QTD-ACHADOS
013200     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
013300     MOVE 'ESTRUTURA BASICA' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
013400     MOVE 1 TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
013500     MOVE 'LINHA 1 TEM MENOS DE 8 POSICOES' TO
013600          CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO).
013700 110-ACHADO-LINHA-CURTA-E.            EXIT.
013800*
013900 120-ACHADO-SEM-HEADER.
014000     ADD 1 TO CNRPT-QTD-ACHADOS
014100     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
014200     MOVE 'ESTRUTURA BASICA' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
014300     MOVE 1 TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
014400     MOVE 'LINHA 1 NAO E UM CABECALHO DE ARQUIVO (TIPO 0)' TO
014500          CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO).
014600 120-ACHADO-SEM-HEADER-E.            EXIT.
014700*
014800 130-PROCURA-ULT-NAO-BRANCA.
014900     IF WKS-LINHA-TEXTO(WKS-IDX) NOT = SPACES
015000        MOVE WKS-IDX TO WKS-ULT-LINHA-NB
015100     END-IF.
015200 130-PROCURA-ULT-NAO-BRANCA-E.            EXIT.
015300*
015400 140-ACHADO-SEM-TRAILER.
015500     ADD 1 TO CNRPT-QTD-ACHADOS
015600     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
015700     MOVE 'ESTRUTURA BASICA' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
015800     MOVE WKS-ULT-LINHA-NB TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
015900     MOVE 'ULTIMA LINHA NAO-BRANCA NAO E UM TRAILER DE ARQUIVO' TO
016000          CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO).
016100 140-ACHADO-SEM-TRAILER-E.            EXIT.
016200*
016300 150-VALIDA-TIPO-REGISTRO.
016400     IF WKS-LINHA-TAM(WKS-IDX) < 8
016500        GO TO 150-VALIDA-TIPO-REGISTRO-E
016600     END-IF
016700     MOVE WKS-LINHA-TEXTO(WKS-IDX)(8:1) TO WKS-TIPO-REG
016800     IF WKS-TIPO-REG = '0' OR WKS-TIPO-REG = '1' OR
016900        WKS-TIPO-REG = '2' OR WKS-TIPO-REG = '3' OR
017000        WKS-TIPO-REG = '4' OR WKS-TIPO-REG = '5' OR
017100        WKS-TIPO-REG = '9'
017200        CONTINUE
017300     ELSE
017400        SET CNRPT-AC-E-ERRO TO TRUE
017500        ADD 1 TO CNRPT-QTD-ACHADOS
017600        SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
017700        MOVE 'ESTRUTURA BASICA' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO
017800        MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
017900        STRING 'TIPO DE REGISTRO INVALIDO (POS 8): ' WKS-TIPO-REG
018000            DELIMITED BY SIZE INTO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO
018100     END-IF.
018200 150-VALIDA-TIPO-REGISTRO-E.            EXIT.
018300*
018400******************************************************************
018500*   200 - TODA LINHA NAO-BRANCA DEVE TRAZER O MESMO CODIGO DE
018600*         BANCO DO CABECALHO (POS 1-3)
018700******************************************************************
018800 200-CONSISTENCIA-BANCO.
018900     SET WKS-IDX TO 1
019000     PERFORM 210-VALIDA-BANCO-LINHA THRU 210-VALIDA-BANCO-LINHA-E
019100        VARYING WKS-IDX FROM 1 BY 1
019200           UNTIL WKS-IDX > WKS-QTD-LINHAS.
019300 200-CONSISTENCIA-BANCO-E.            EXIT.
019400*
019500 210-VALIDA-BANCO-LINHA.
019600     IF WKS-LINHA-TAM(WKS-IDX) < 3
019700        GO TO 210-VALIDA-BANCO-LINHA-E
019800     END-IF
019900     IF WKS-LINHA-TEXTO(WKS-IDX)(1:3) NOT = WKS-BANCO-DETECTADO
020000        SET CNRPT-AC-E-ERRO TO TRUE
020100        ADD 1 TO CNRPT-QTD-ACHADOS
020200        SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
020300        MOVE 'CONSISTENCIA DO BANCO' TO
020400             CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
020500        MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
020600        MOVE 'CODIGO DE BANCO DA LINHA DIFERE DO CABECALHO' TO
020700             CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
020800     END-IF.
020900 210-VALIDA-BANCO-LINHA-E.            EXIT.
021000*
021100******************************************************************
021200*   300/400 - CADA LOTE (NUMERO DE LOTE DISTINTO DE 0000/9999)
021300*         DEVE TER CABECALHO (1), TRAILER (5) E AO MENOS UM
021400*         DETALHE (3); A QTD-REGS DO TRAILER DEVE BATER COM A
021500*         CONTAGEM REAL DE LINHAS DO LOTE (TIPOS 1,2,3,4,5)
021600******************************************************************
021700 300-ESTRUTURA-LOTE.
021800     MOVE ZERO TO WKS-IDX-LOTE
021900     SET WKS-IDX TO 1
022000     PERFORM 310-CLASSIFICA-LINHA-LOTE THRU
022010        310-CLASSIFICA-LINHA-LOTE-E
022100        VARYING WKS-IDX FROM 1 BY 1
022200           UNTIL WKS-IDX > WKS-QTD-LINHAS
022300     SET WKS-IDX-TL TO 1
022400     PERFORM 320-VALIDA-UM-LOTE THRU 320-VALIDA-UM-LOTE-E
022500        VARYING WKS-IDX-TL FROM 1 BY 1
022600           UNTIL WKS-IDX-TL > WKS-IDX-LOTE.
022700 300-ESTRUTURA-LOTE-E.            EXIT.
022800*
022900 310-CLASSIFICA-LINHA-LOTE.
023000     IF WKS-LINHA-TAM(WKS-IDX) < 8
023100        GO TO 310-CLASSIFICA-LINHA-LOTE-E
023200     END-IF
023300     MOVE WKS-LINHA-TEXTO(WKS-IDX)(4:4) TO WKS-DADOS-LOTE-ATUAL
023400     IF WKS-DADOS-LOTE-ATUAL = 0 OR WKS-DADOS-LOTE-ATUAL = 9999
023500        GO TO 310-CLASSIFICA-LINHA-LOTE-E
023600     END-IF
023700     MOVE WKS-LINHA-TEXTO(WKS-IDX)(8:1) TO WKS-TIPO-REG
023800     MOVE 'N' TO WKS-ACHOU-LOTE-ATUAL
023900     SET WKS-IDX-TL TO 1
024000     PERFORM 311-PROCURA-LOTE THRU 311-PROCURA-LOTE-E
024100        VARYING WKS-IDX-TL FROM 1 BY 1
024200           UNTIL WKS-IDX-TL > WKS-IDX-LOTE OR WKS-LOTE-ATUAL-OK
024300     IF NOT WKS-LOTE-ATUAL-OK
024400        ADD 1 TO WKS-IDX-LOTE
024500        SET WKS-IDX-TL TO WKS-IDX-LOTE
024600        MOVE WKS-DADOS-LOTE-ATUAL TO WKS-TL-NUMERO(WKS-IDX-TL)
024700     END-IF
024800     ADD 1 TO WKS-TL-QTD-LINHAS(WKS-IDX-TL)
024900     EVALUATE WKS-TIPO-REG
025000        WHEN '1'
025100           MOVE 'S' TO WKS-TL-TEM-HEADER(WKS-IDX-TL)
025200        WHEN '3'
025300           MOVE 'S' TO WKS-TL-TEM-DETALHE(WKS-IDX-TL)
025400        WHEN '5'
025500           MOVE 'S' TO WKS-TL-TEM-TRAILER(WKS-IDX-TL)
025600           IF WKS-LINHA-TAM(WKS-IDX) >= 23
025700              MOVE WKS-LINHA-TEXTO(WKS-IDX)(18:6) TO
025800                   WKS-TL-QTD-DECLARADA(WKS-IDX-TL)
025900              MOVE 'S' TO WKS-TL-TEM-QTD-DECL(WKS-IDX-TL)
026000           END-IF
026100        WHEN OTHER
026200           CONTINUE
026300     END-EVALUATE.
026400 310-CLASSIFICA-LINHA-LOTE-E.            EXIT.
026500*
026600 311-PROCURA-LOTE.
026700     IF WKS-TL-NUMERO(WKS-IDX-TL) = WKS-DADOS-LOTE-ATUAL
026800        MOVE 'S' TO WKS-ACHOU-LOTE-ATUAL
026900     END-IF.
027000 311-PROCURA-LOTE-E.            EXIT.
027100*
027200 320-VALIDA-UM-LOTE.
027300     MOVE WKS-TL-NUMERO(WKS-IDX-TL) TO WKS-EDITADO-NUM
027400     IF NOT WKS-TL-HEADER-OK(WKS-IDX-TL)
027500        SET CNRPT-AC-E-ERRO TO TRUE
027600        PERFORM 321-ACHADO-LOTE THRU 321-ACHADO-LOTE-E
027700     END-IF
027800     IF NOT WKS-TL-TRAILER-OK(WKS-IDX-TL)
027900        SET CNRPT-AC-E-ERRO TO TRUE
028000        PERFORM 322-ACHADO-LOTE THRU 322-ACHADO-LOTE-E
028100     END-IF
028200     IF NOT WKS-TL-DETALHE-OK(WKS-IDX-TL)
028300        SET CNRPT-AC-E-ERRO TO TRUE
028400        PERFORM 323-ACHADO-LOTE THRU 323-ACHADO-LOTE-E
028500     END-IF.
028600 320-VALIDA-UM-LOTE-E.            EXIT.
028700*
028800 321-ACHADO-LOTE.
028900     ADD 1 TO CNRPT-QTD-ACHADOS
029000     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
029100     MOVE 'ESTRUTURA DE LOTES' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
029200     STRING 'LOTE ' WKS-EDITADO-NUM ' SEM CABECALHO (TIPO 1)'
029300         DELIMITED BY SIZE INTO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
029400     .
029500 321-ACHADO-LOTE-E.            EXIT.
029600*
029700 322-ACHADO-LOTE.
029800     ADD 1 TO CNRPT-QTD-ACHADOS
029900     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
030000     MOVE 'ESTRUTURA DE LOTES' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
030100     STRING 'LOTE ' WKS-EDITADO-NUM ' SEM TRAILER (TIPO 5)'
030200         DELIMITED BY SIZE INTO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
030300     .
030400 322-ACHADO-LOTE-E.            EXIT.
030500*
030600 323-ACHADO-LOTE.
030700     ADD 1 TO CNRPT-QTD-ACHADOS
030800     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
030900     MOVE 'ESTRUTURA DE LOTES' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
031000     STRING 'LOTE ' WKS-EDITADO-NUM
031100            ' SEM NENHUM DETALHE (TIPO 3)'
031200         DELIMITED BY SIZE INTO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
031300     .
031400 323-ACHADO-LOTE-E.            EXIT.
031500*
031600******************************************************************
031700*   400 - QTD-REGS DO TRAILER DE LOTE X CONTAGEM REAL DE LINHAS
031800******************************************************************
031900 400-CONTAGEM-LOTE.
032000     SET WKS-IDX-TL TO 1
032100     PERFORM 410-VALIDA-CONTAGEM-LOTE THRU
032110        410-VALIDA-CONTAGEM-LOTE-E
032200        VARYING WKS-IDX-TL FROM 1 BY 1
032300           UNTIL WKS-IDX-TL > WKS-IDX-LOTE.
032400 400-CONTAGEM-LOTE-E.            EXIT.
032500*
032600 410-VALIDA-CONTAGEM-LOTE.
032700     IF NOT WKS-TL-QTD-DECL-OK(WKS-IDX-TL)
032800        GO TO 410-VALIDA-CONTAGEM-LOTE-E
032900     END-IF
033000     IF WKS-TL-QTD-DECLARADA(WKS-IDX-TL) NOT =
033100        WKS-TL-QTD-LINHAS(WKS-IDX-TL)
033200        SET CNRPT-AC-E-ERRO TO TRUE
033300        MOVE WKS-TL-NUMERO(WKS-IDX-TL)    TO WKS-EDITADO-NUM
033400        MOVE WKS-TL-QTD-DECLARADA(WKS-IDX-TL) TO WKS-EDITADO-NUM2
033500        ADD 1 TO CNRPT-QTD-ACHADOS
033600        SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
033700        MOVE 'CONTAGEM DE LOTES' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHAD
033800        STRING 'LOTE ' WKS-EDITADO-NUM ' TRAILER DECLARA '
033900               WKS-EDITADO-NUM2 ' REGISTROS, CONTADOS '
034000            DELIMITED BY SIZE INTO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO
034100     END-IF.
034200 410-VALIDA-CONTAGEM-LOTE-E.            EXIT.
034300*
034400******************************************************************
034500*   500 - QTD-LOTES/QTD-REGS DO TRAILER DE ARQUIVO (TIPO 9)
034600******************************************************************
034700 500-TOTAIS-ARQUIVO.
034800     MOVE ZERO TO WKS-QTD-TIPO1
034900     SET WKS-IDX TO 1
035000     PERFORM 510-CONTA-TIPO1 THRU 510-CONTA-TIPO1-E
035100        VARYING WKS-IDX FROM 1 BY 1
035200           UNTIL WKS-IDX > WKS-QTD-LINHAS
035300     SET WKS-IDX TO 1
035400     MOVE 'N' TO WKS-ACHOU-LOTE-ATUAL
035500     PERFORM 520-PROCURA-TRAILER-ARQ THRU
035510        520-PROCURA-TRAILER-ARQ-E
035600        VARYING WKS-IDX FROM 1 BY 1
035700           UNTIL WKS-IDX > WKS-QTD-LINHAS OR WKS-LOTE-ATUAL-OK
035800     IF NOT WKS-LOTE-ATUAL-OK
035900        GO TO 500-TOTAIS-ARQUIVO-E
036000     END-IF
036100     MOVE WKS-QTD-TIPO1 TO WKS-QTD-TIPO1-ZPAD
036200     IF WKS-LINHA-TEXTO(WKS-IDX)(18:6) NOT = WKS-QTD-TIPO1-ZPAD
036300        SET CNRPT-AC-E-ERRO TO TRUE
036400        ADD 1 TO CNRPT-QTD-ACHADOS
036500        SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
036600        MOVE 'TOTAIS DE ARQUIVO' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHAD
036700        MOVE 'QTY-LOTS DO TRAILER DE ARQUIVO NAO BATE COM A'
036800           TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
036900     END-IF
037000     MOVE WKS-QTD-LINHAS-BRUTA TO WKS-QTD-LINHAS-BRUTA-ZPAD
037100     IF WKS-LINHA-TEXTO(WKS-IDX)(24:6) NOT = WKS-QTD-LINHAS-BRUTA-ZPAD
037200        SET CNRPT-AC-E-ERRO TO TRUE
037300        ADD 1 TO CNRPT-QTD-ACHADOS
037400        SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
037500        MOVE 'TOTAIS DE ARQUIVO' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHAD
037600        MOVE 'QTY-RECORDS DO TRAILER DE ARQUIVO NAO BATE COM O'
037700           TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
037800     END-IF.
037900 500-TOTAIS-ARQUIVO-E.            EXIT.
038000*
038100 510-CONTA-TIPO1.
038200     IF WKS-LINHA-TAM(WKS-IDX) >= 8
038300        AND WKS-LINHA-TEXTO(WKS-IDX)(8:1) = '1'
038400        ADD 1 TO WKS-QTD-TIPO1
038500     END-IF.
038600 510-CONTA-TIPO1-E.            EXIT.
038700*
038800 520-PROCURA-TRAILER-ARQ.
038900     IF WKS-LINHA-TAM(WKS-IDX) >= 29
039000        AND WKS-LINHA-TEXTO(WKS-IDX)(8:1) = '9'
039100        MOVE 'S' TO WKS-ACHOU-LOTE-ATUAL
039200     END-IF.
039300 520-PROCURA-TRAILER-ARQ-E.            EXIT.
039400*
039500******************************************************************
039600*   600 - SEQ-IN-LOT DOS DETALHES (TIPO 3) DEVE CRESCER DE 1 EM 1
039700*         DENTRO DO MESMO LOTE (A BASE E O PRIMEIRO DETALHE)
039800******************************************************************
039900 600-SEQUENCIA-DETALHE.
040000     SET WKS-IDX-TL TO 1
040100     PERFORM 610-ZERA-ULT-SEQ THRU 610-ZERA-ULT-SEQ-E
040200        VARYING WKS-IDX-TL FROM 1 BY 1
040300           UNTIL WKS-IDX-TL > WKS-IDX-LOTE
040400     SET WKS-IDX TO 1
040500     PERFORM 620-VALIDA-SEQ-LINHA THRU 620-VALIDA-SEQ-LINHA-E
040600        VARYING WKS-IDX FROM 1 BY 1
040700           UNTIL WKS-IDX > WKS-QTD-LINHAS.
040800 600-SEQUENCIA-DETALHE-E.            EXIT.
040900*
041000 610-ZERA-ULT-SEQ.
041100     MOVE ZERO TO WKS-TL-ULT-SEQ(WKS-IDX-TL).
041200 610-ZERA-ULT-SEQ-E.            EXIT.
041300*
041400 620-VALIDA-SEQ-LINHA.
041500     IF WKS-LINHA-TAM(WKS-IDX) < 13
041600        GO TO 620-VALIDA-SEQ-LINHA-E
041700     END-IF
041800     IF WKS-LINHA-TEXTO(WKS-IDX)(8:1) NOT = '3'
041900        GO TO 620-VALIDA-SEQ-LINHA-E
042000     END-IF
042100     MOVE WKS-LINHA-TEXTO(WKS-IDX)(4:4) TO WKS-DADOS-LOTE-ATUAL
042200     MOVE 'N' TO WKS-ACHOU-LOTE-ATUAL
042300     SET WKS-IDX-TL TO 1
042400     PERFORM 311-PROCURA-LOTE THRU 311-PROCURA-LOTE-E
042500        VARYING WKS-IDX-TL FROM 1 BY 1
042600           UNTIL WKS-IDX-TL > WKS-IDX-LOTE OR WKS-LOTE-ATUAL-OK
042700     IF NOT WKS-LOTE-ATUAL-OK
042800        GO TO 620-VALIDA-SEQ-LINHA-E
042900     END-IF
043000     MOVE WKS-LINHA-TEXTO(WKS-IDX)(9:5) TO WKS-EDITADO-NUM2
043100     IF WKS-TL-ULT-SEQ(WKS-IDX-TL) = ZERO
043200        MOVE WKS-LINHA-TEXTO(WKS-IDX)(9:5) TO WKS-TL-ULT-SEQ(WKS-I
043300     ELSE
043400        ADD 1 TO WKS-TL-ULT-SEQ(WKS-IDX-TL)
043500        IF WKS-LINHA-TEXTO(WKS-IDX)(9:5) NOT = WKS-TL-ULT-SEQ(WKS-
043600           SET CNRPT-AC-E-ERRO TO TRUE
043700           MOVE WKS-LINHA-TEXTO(WKS-IDX)(9:5) TO
043800                WKS-TL-ULT-SEQ(WKS-IDX-TL)
043900           ADD 1 TO CNRPT-QTD-ACHADOS
044000           SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
044100           MOVE 'SEQUENCIA DE DETALHE' TO
044200                CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
044300           MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
044400           STRING 'SEQ-IN-LOT FORA DE ORDEM: ' WKS-EDITADO-NUM2
044500               DELIMITED BY SIZE INTO
044600               CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)
044700        END-IF
044800     END-IF.
044900 620-VALIDA-SEQ-LINHA-E.            EXIT.
