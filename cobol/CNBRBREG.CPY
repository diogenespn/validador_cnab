000100******************************************************************
000200*    C N B R B R E G   -   L A Y O U T   D C B / 0 7 5   ( B R B )
000300******************************************************************
000400* FECHA       : 05/08/1996                                      *
000500* PROGRAMADOR : R. FLORES (RFLO)                                *
000600* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000700* MIEMBRO     : CNBRBREG                                         *
000800* DESCRIPCION : REGISTRO DE 400 POSICOES DO LAYOUT PROPRIO DO    *
000900*             : BANCO DE BRASILIA (LITERAL 'DCB', ARQUIVO '075') *
001000*             : - NAO TEM TRAILER, APENAS CABECALHO E DETALHE.   *
001100******************************************************************
001200*             H I S T O R I A L   D E   C A M B I O S            *
001300******************************************************************
001400* 05/08/1996 RFLO CNB-0121 VERSAO INICIAL DO MIEMBRO              CNB30001
001500* 19/11/1998 RFLO CNB-0150 AJUSTE Y2K - FORMAT-DATE DDMMAAAA      CNB30002
001600*            PERMANECE COM 4 DIGITOS DE ANO                       CNB30003
001700* 02/03/2003 MGAR CNB-0215 SE AGREGA CAMPO RESERVED PARA CONFERIR CNB30004
001800*            BRANCOS NA FAIXA FINAL DO DETALHE                    CNB30005
001900******************************************************************
002000 01  CNBRB-LINHA.
002100     02 CNBRB-PRIMEIROS-TRES      PIC X(03).
002200     02 CNBRB-RESTO-LINHA         PIC X(397).
002300*
002400******************************************************************
002500*   CABECALHO DCB/075                                            *
002600******************************************************************
002700 01  CNBRB-HEADER REDEFINES CNBRB-LINHA.
002800     02 CNBRB-HD-LITERAL          PIC X(03).
002900     02 CNBRB-HD-VERSAO           PIC X(03).
003000     02 CNBRB-HD-ARQUIVO          PIC X(03).
003100     02 CNBRB-HD-CEDENTE-COD      PIC 9(10).
003200     02 CNBRB-HD-DATA-FORMATO     PIC 9(08).
003300     02 CNBRB-HD-HORA-FORMATO     PIC 9(06).
003400     02 CNBRB-HD-QTD-REGISTROS    PIC 9(06).
003500     02 FILLER                    PIC X(361).
003600*
003700******************************************************************
003800*   DETALHE DCB/075                                              *
003900******************************************************************
004000 01  CNBRB-DETALHE REDEFINES CNBRB-LINHA.
004100     02 CNBRB-DT-ID               PIC X(02).
004200     02 CNBRB-DT-CEDENTE-COD      PIC 9(10).
004300     02 CNBRB-DT-SAC-DOC          PIC X(14).
004400     02 CNBRB-DT-SAC-NOME         PIC X(35).
004500     02 CNBRB-DT-SAC-ENDERECO     PIC X(35).
004600     02 CNBRB-DT-SAC-CIDADE       PIC X(15).
004700     02 CNBRB-DT-SAC-UF           PIC X(02).
004800     02 CNBRB-DT-SAC-CEP          PIC 9(08).
004900     02 CNBRB-DT-SAC-TIPO-PESSOA  PIC X(01).
005000     02 CNBRB-DT-SEU-NUMERO       PIC X(13).
005100     02 CNBRB-DT-MODALIDADE       PIC X(01).
005200     02 CNBRB-DT-DATA-EMISSAO     PIC 9(08).
005300     02 CNBRB-DT-TIPO-DOCUMENTO   PIC 9(02).
005400     02 CNBRB-DT-NATUREZA         PIC X(01).
005500     02 CNBRB-DT-COND-PAGTO       PIC X(01).
005600     02 CNBRB-DT-MOEDA            PIC X(02).
005700     02 CNBRB-DT-BANCO            PIC 9(03).
005800     02 CNBRB-DT-AGENCIA-COBR     PIC 9(04).
005900     02 CNBRB-DT-PRACA            PIC X(30).
006000     02 CNBRB-DT-DATA-VENCTO      PIC 9(08).
006100     02 CNBRB-DT-VALOR            PIC 9(12)V99.
006200     02 CNBRB-DT-NOSSO-NUMERO     PIC 9(12).
006300     02 CNBRB-DT-TIPO-JUROS       PIC X(02).
006400     02 CNBRB-DT-JUROS            PIC 9(12)V99.
006500     02 CNBRB-DT-ABATIMENTO       PIC 9(12)V99.
006600     02 CNBRB-DT-COD-DESCONTO     PIC X(02).
006700     02 CNBRB-DT-DATA-DESCONTO    PIC 9(08).
006800     02 CNBRB-DT-VALOR-DESCONTO   PIC 9(12)V99.
006900     02 CNBRB-DT-INSTR1-COD       PIC X(02).
007000     02 CNBRB-DT-INSTR1-DIAS      PIC X(02).
007100     02 CNBRB-DT-INSTR2-COD       PIC X(02).
007200     02 CNBRB-DT-INSTR2-DIAS      PIC X(02).
007300     02 CNBRB-DT-TAXA-REFERENCIA  PIC 9(05).
007400     02 CNBRB-DT-EMISSOR          PIC X(40).
007500     02 FILLER                    PIC X(40).
007600     02 CNBRB-DT-RESERVADO        PIC X(29).
007700     02 FILLER                    PIC X(03).
