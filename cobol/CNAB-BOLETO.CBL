000100******************************************************************
000200* FECHA       : 30/06/1990                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB030, VALIDADOR DA LINHA DIGITAVEL DO BOLETO  *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LE UM ARQUIVO DE LINHAS DIGITAVEIS DE BOLETO DE  *
000800*             : 47 DIGITOS, CONFERE OS DIGITOS VERIFICADORES DOS *
000900*             : TRES CAMPOS (MODULO 10) E O DIGITO GERAL (MODULO *
001000*             : 11), RECONSTROI O CODIGO DE BARRAS DE 44 DIGITOS *
001100*             : E CALCULA A DATA DE VENCIMENTO A PARTIR DO FATOR.*
001200* ARCHIVOS    : CNARQBOL=E,CNARQBRL=S                            *
001300* ACCION (ES) : V=VALIDA                                        *
001400* INSTALADO   : 30/06/1990                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : VALIDADOR DE LINHA DIGITAVEL                     *
001700* PROGRAMA(S) : CNAB010                                          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CNAB030.
002100 AUTHOR. J ALVARADO.
002200 INSTALLATION. SERES - COBRANZA BANCARIA.
002300 DATE-WRITTEN. 30/06/1990.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002600******************************************************************
002700*             H I S T O R I A L   D E   C A M B I O S            *
002800******************************************************************
002900* 30/06/1990 JAAL CNB-0012 VERSION INICIAL DO MIEMBRO             CNB50001
003000* 03/09/1991 JAAL CNB-0048 SE AGREGA RECONSTRUCAO DO CODIGO DE    CNB50002
003100*            BARRAS DE 44 DIGITOS                                 CNB50003
003200* 19/11/1998 RFLO CNB-0151 AJUSTE Y2K - DATA BASE DO FATOR        CNB50004
003300*            PERMANECE 07/10/1997, REVISADA A ROTINA DE ANOS      CNB50005
003400* 02/03/2003 MGAR CNB-0217 SE AGREGA CALCULO DO VENCIMENTO        CNB50006
003500*            DIA-A-DIA COM TABELA DE MESES (SEM FUNCAO INTRINSECA)CNB50007
003510* 19/09/2005 WFS  CNB-0228 SE AGREGA VALIDACAO DO DIGITO          CNB50008
003520*            VERIFICADOR GERAL DO CODIGO DE BARRAS                CNB50009
003530* 14/03/2007 CPS  CNB-0233 AJUSTE NO CALCULO DO FATOR DE          CNB50010
003540*            VENCIMENTO PARA DATAS POSTERIORES A 2025             CNB50011
003550* 22/08/2009 MGAR CNB-0239 SE AGREGA SUPORTE A CARTEIRA 17        CNB50012
003555*            NO CODIGO DE BARRAS                                  CNB50013
003560* 05/11/2011 LTV  CNB-0246 CORRECAO NA FORMATACAO DO CAMPO        CNB50014
003565*            CNU-LINHA-DIGITAVEL NO RELATORIO                     CNB50015
003570* 10/04/2013 WFS  CNB-0252 REVISAO GERAL DO MODULO PARA O         CNB50016
003580*            NOVO LAYOUT DE BOLETO EXPANDIDO                      CNB50017
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CNARQBOL ASSIGN TO CNARQBOL
004400            ORGANIZATION  IS LINE SEQUENTIAL
004500            FILE STATUS   IS FS-CNARQBOL.
004600
004700     SELECT CNARQBRL ASSIGN TO CNARQBRL
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            FILE STATUS   IS FS-CNARQBRL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300******************************************************************
005400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005500******************************************************************
005600*   ARQUIVO DE LINHAS DIGITAVEIS - UMA LINHA POR REGISTRO.
005700 FD  CNARQBOL.
005800 01  CNARQBOL-REG                PIC X(60).
005900*   RELATORIO DE CONFERENCIA DAS LINHAS.
006000 FD  CNARQBRL.
006100 01  CNARQBRL-REG                PIC X(120).
006200*
006300 WORKING-STORAGE SECTION.
006400 COPY CNWRKARE.
006500 COPY CNBOLREG.
006600*
006700 01  WKS-FS-STATUS-BOL.
006800     02 FS-CNARQBOL               PIC X(02) VALUE '00'.
006900     02 FS-CNARQBRL               PIC X(02) VALUE '00'.
007000     02 FILLER                    PIC X(04) VALUE SPACES.
007100*
007200 01  WKS-CONTADORES-BOLETO.
007300     02 WKS-LINHA-NUM              PIC 9(07) COMP VALUE ZERO.
007400     02 WKS-QTD-OK                 PIC 9(07) COMP VALUE ZERO.
007500     02 WKS-QTD-ERRO                PIC 9(07) COMP VALUE ZERO.
007600     02 FILLER                     PIC X(04) VALUE SPACES.
007700*
007800 01  WKS-AREA-LIMPEZA.
007900     02 WKS-LINHA-LIMPA            PIC X(60) VALUE SPACES.
008000     02 WKS-TAM-LIMPA               PIC 9(02) COMP VALUE ZERO.
008100     02 FILLER                     PIC X(02) VALUE SPACES.
008200*
008300 01  WKS-AREA-VERIFICADOR.
008400     02 WKS-CAMPO-44-AUX           PIC X(44) VALUE SPACES.
008500     02 WKS-CAMPO-43-AUX           PIC X(43) VALUE SPACES.
008600     02 WKS-TAMANHO-CAMPO          PIC 9(02) COMP VALUE ZERO.
008700     02 WKS-DV-CALC                PIC 9(01) VALUE ZERO.
008800     02 WKS-DV-ESPERADO            PIC 9(01) VALUE ZERO.
008900     02 WKS-LINHA-OK-SW             PIC X(01) VALUE 'S'.
009000        88 WKS-LINHA-ESTA-OK                  VALUE 'S'.
009100     02 FILLER                     PIC X(02) VALUE SPACES.
009200*
009300 01  WKS-AREA-VENCIMENTO.
009400     02 WKS-CONTADOR-DIAS          PIC 9(04) COMP VALUE ZERO.
009500     02 WKS-DIAS-NO-MES             PIC 9(02) VALUE ZERO.
009600     02 WKS-RESTO-4                 PIC 9(02) COMP VALUE ZERO.
009700     02 WKS-RESTO-100               PIC 9(02) COMP VALUE ZERO.
009800     02 WKS-RESTO-400               PIC 9(03) COMP VALUE ZERO.
009900     02 WKS-DIVISOR-AUX             PIC 9(04) COMP VALUE ZERO.
010000     02 WKS-ANO-BISSEXTO-SW         PIC X(01) VALUE 'N'.
010100        88 WKS-E-BISSEXTO                     VALUE 'S'.
010200     02 FILLER                     PIC X(02) VALUE SPACES.
010300*
010400 01  WKS-LINHA-RELATORIO            PIC X(120) VALUE SPACES.
010500*
010600 PROCEDURE DIVISION.
010700 000-MAIN SECTION.
010800     PERFORM 100-ABRIR-ARQUIVOS THRU 100-ABRIR-ARQUIVOS-E
010900     IF NOT WKS-FIM-ARQUIVO
011000        PERFORM 200-PROCESSA-ARQUIVO THRU 200-PROCESSA-ARQUIVO-E
011100           UNTIL WKS-FIM-ARQUIVO
011200     END-IF
011300     PERFORM 800-IMPRIME-RESUMO THRU 800-IMPRIME-RESUMO-E
011400     PERFORM 950-FECHAR-ARQUIVOS THRU 950-FECHAR-ARQUIVOS-E
011500     GOBACK.
011600 000-MAIN-E.            EXIT.
011700*
011800******************************************************************
011900*   100 - ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA               *
012000******************************************************************
012100 100-ABRIR-ARQUIVOS.
012200     OPEN INPUT CNARQBOL
012300     IF FS-CNARQBOL NOT = '00'
012400        DISPLAY 'CNAB030 - ERRO AO ABRIR CNARQBOL - FS='
012500           FS-CNARQBOL
012600        MOVE 'S' TO WKS-SW-ARQUIVO-FIM
012700        GO TO 100-ABRIR-ARQUIVOS-E
012800     END-IF
012900     OPEN OUTPUT CNARQBRL
013000     IF FS-CNARQBRL NOT = '00'
013100        DISPLAY 'CNAB030 - ERRO AO ABRIR CNARQBRL - FS='
013200           FS-CNARQBRL
013300     END-IF.
013400 100-ABRIR-ARQUIVOS-E.            EXIT.
013500*
013600******************************************************************
013700*   200 - LE UMA LINHA DIGITAVEL E A CONFERE POR COMPLETO        *
013800******************************************************************
013900 200-PROCESSA-ARQUIVO.
014000     READ CNARQBOL
014100        AT END
014200           MOVE 'S' TO WKS-SW-ARQUIVO-FIM
014300           GO TO 200-PROCESSA-ARQUIVO-E
014400     END-READ
014500     IF CNARQBOL-REG = SPACES
014600        GO TO 200-PROCESSA-ARQUIVO-E
014700     END-IF
014800     ADD 1 TO WKS-LINHA-NUM
014900     MOVE 'S' TO WKS-LINHA-OK-SW
015000     CALL 'CNULIMDIG' USING CNARQBOL-REG WKS-LINHA-LIMPA
015100        WKS-TAM-LIMPA
015200     IF WKS-TAM-LIMPA NOT = 47
015300        MOVE 'N' TO WKS-LINHA-OK-SW
015400        MOVE SPACES TO WKS-LINHA-RELATORIO
015500        MOVE 'TAMANHO DA LINHA DIGITAVEL DIFERENTE DE 47 DIGITOS'
015600          TO WKS-LINHA-RELATORIO(20:50)
015700        PERFORM 900-IMPRIME-ACHADO THRU 900-IMPRIME-ACHADO-E
015800        ADD 1 TO WKS-QTD-ERRO
015900        GO TO 200-PROCESSA-ARQUIVO-E
016000     END-IF
016100     MOVE WKS-LINHA-LIMPA(1:47) TO CNBOL-LINHA-DIGITAVEL
016200     PERFORM 300-VALIDAR-DV-CAMPOS THRU 300-VALIDAR-DV-CAMPOS-E
016300     PERFORM 400-VALIDAR-DV-GERAL THRU 400-VALIDAR-DV-GERAL-E
016400     IF WKS-LINHA-ESTA-OK
016500        PERFORM 500-MONTAR-BARCODE THRU 500-MONTAR-BARCODE-E
016600        PERFORM 600-CALC-VENCIMENTO THRU 600-CALC-VENCIMENTO-E
016700        PERFORM 700-IMPRIME-LINHA-OK THRU 700-IMPRIME-LINHA-OK-E
016800        ADD 1 TO WKS-QTD-OK
016900     ELSE
017000        ADD 1 TO WKS-QTD-ERRO
017100     END-IF.
017200 200-PROCESSA-ARQUIVO-E.            EXIT.
017300*
017400******************************************************************
017500*   300 - CONFERE OS 3 DIGITOS VERIFICADORES (MODULO 10)        *
017600******************************************************************
017700 300-VALIDAR-DV-CAMPOS.
017800     MOVE SPACES TO WKS-CAMPO-44-AUX
017900     MOVE CNBOL-CAMPO1 TO WKS-CAMPO-44-AUX(1:9)
018000     MOVE 9 TO WKS-TAMANHO-CAMPO
018100     CALL 'CNUMOD10' USING WKS-CAMPO-44-AUX WKS-TAMANHO-CAMPO
018200        WKS-DV-CALC
018300     IF WKS-DV-CALC NOT = CNBOL-DV1
018400        MOVE 'N' TO WKS-LINHA-OK-SW
018500        MOVE CNBOL-DV1 TO WKS-DV-ESPERADO
018600        MOVE SPACES TO WKS-LINHA-RELATORIO
018700        STRING 'CAMPO 1 - DIGITO VERIFICADOR INVALIDO - ESPERADO '
018800               WKS-DV-ESPERADO ' ENCONTRADO ' WKS-DV-CALC
018900               DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO(20:80)
019000        PERFORM 900-IMPRIME-ACHADO THRU 900-IMPRIME-ACHADO-E
019100     END-IF
019200     MOVE SPACES TO WKS-CAMPO-44-AUX
019300     MOVE CNBOL-CAMPO2 TO WKS-CAMPO-44-AUX(1:10)
019400     MOVE 10 TO WKS-TAMANHO-CAMPO
019500     CALL 'CNUMOD10' USING WKS-CAMPO-44-AUX WKS-TAMANHO-CAMPO
019600        WKS-DV-CALC
019700     IF WKS-DV-CALC NOT = CNBOL-DV2
019800        MOVE 'N' TO WKS-LINHA-OK-SW
019900        MOVE CNBOL-DV2 TO WKS-DV-ESPERADO
020000        MOVE SPACES TO WKS-LINHA-RELATORIO
020100        STRING 'CAMPO 2 - DIGITO VERIFICADOR INVALIDO - ESPERADO '
020200               WKS-DV-ESPERADO ' ENCONTRADO ' WKS-DV-CALC
020300               DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO(20:80)
020400        PERFORM 900-IMPRIME-ACHADO THRU 900-IMPRIME-ACHADO-E
020500     END-IF
020600     MOVE SPACES TO WKS-CAMPO-44-AUX
020700     MOVE CNBOL-CAMPO3 TO WKS-CAMPO-44-AUX(1:10)
020800     MOVE 10 TO WKS-TAMANHO-CAMPO
020900     CALL 'CNUMOD10' USING WKS-CAMPO-44-AUX WKS-TAMANHO-CAMPO
021000        WKS-DV-CALC
021100     IF WKS-DV-CALC NOT = CNBOL-DV3
021200        MOVE 'N' TO WKS-LINHA-OK-SW
021300        MOVE CNBOL-DV3 TO WKS-DV-ESPERADO
021400        MOVE SPACES TO WKS-LINHA-RELATORIO
021500        STRING 'CAMPO 3 - DIGITO VERIFICADOR INVALIDO - ESPERADO '
021600               WKS-DV-ESPERADO ' ENCONTRADO ' WKS-DV-CALC
021700               DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO(20:80)
021800        PERFORM 900-IMPRIME-ACHADO THRU 900-IMPRIME-ACHADO-E
021900     END-IF.
022000 300-VALIDAR-DV-CAMPOS-E.            EXIT.
022100*
022200******************************************************************
022300*   400 - MONTA O CODIGO DE BARRAS SEM O DV E CONFERE O DV GERAL*
022400*         (MODULO 11) CONTRA O DIGITO DA POSICAO 33              *
022500******************************************************************
022600 400-VALIDAR-DV-GERAL.
022700     STRING CNBOL-CL-BANCO CNBOL-CL-MOEDA CNBOL-CL-FATOR-VENCTO
022800            CNBOL-CL-VALOR-TITULO CNBOL-CL-LIVRE1 CNBOL-CL-LIVRE2
022900            CNBOL-CL-LIVRE3
023000            DELIMITED BY SIZE INTO WKS-CAMPO-43-AUX
023100     CALL 'CNUMOD11' USING WKS-CAMPO-43-AUX WKS-DV-CALC
023200     IF WKS-DV-CALC NOT = CNBOL-DV-GERAL
023300        MOVE 'N' TO WKS-LINHA-OK-SW
023400        MOVE CNBOL-DV-GERAL TO WKS-DV-ESPERADO
023500        MOVE SPACES TO WKS-LINHA-RELATORIO
023600        STRING 'DIGITO GERAL INVALIDO - ESPERADO ' WKS-DV-ESPERADO
023700               ' ENCONTRADO ' WKS-DV-CALC
023800               DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO(20:80)
023900        PERFORM 900-IMPRIME-ACHADO THRU 900-IMPRIME-ACHADO-E
024000     END-IF.
024100 400-VALIDAR-DV-GERAL-E.            EXIT.
024200*
024300******************************************************************
024400*   500 - RECONSTROI O CODIGO DE BARRAS DE 44 DIGITOS            *
024500******************************************************************
024600 500-MONTAR-BARCODE.
024700     MOVE CNBOL-CL-BANCO TO CNBOL-BC-BANCO
024800     MOVE CNBOL-CL-MOEDA TO CNBOL-BC-MOEDA
024900     MOVE CNBOL-DV-GERAL TO CNBOL-BC-DV-GERAL
025000     MOVE CNBOL-CL-FATOR-VENCTO TO CNBOL-BC-FATOR-VENCTO
025100     MOVE CNBOL-CL-VALOR-TITULO TO CNBOL-BC-VALOR-TITULO
025200     MOVE CNBOL-CL-LIVRE1 TO CNBOL-BC-CAMPO-LIVRE(1:5)
025300     MOVE CNBOL-CL-LIVRE2 TO CNBOL-BC-CAMPO-LIVRE(6:10)
025400     MOVE CNBOL-CL-LIVRE3 TO CNBOL-BC-CAMPO-LIVRE(16:10).
025500 500-MONTAR-BARCODE-E.            EXIT.
025600*
025700******************************************************************
025800*   600 - CALCULA A DATA DE VENCIMENTO (BASE 07/10/1997 + FATOR) *
025900*         DIA A DIA, SEM FUNCAO INTRINSECA, USANDO A TABELA DE   *
026000*         MESES DE CNWRKARE PARA OS LIMITES DE DIA               *
026100******************************************************************
026200 600-CALC-VENCIMENTO.
026300     IF CNBOL-FATOR-VENCTO = ZERO
026400        SET CNBOL-VC-FATOR-ZERO TO TRUE
026500        GO TO 600-CALC-VENCIMENTO-E
026600     END-IF
026700     MOVE 'N' TO CNBOL-VC-SEM-VENCIMENTO
026800     MOVE 1997 TO CNBOL-VC-ANO
026900     MOVE 10 TO CNBOL-VC-MES
027000     MOVE 07 TO CNBOL-VC-DIA
027100     PERFORM 610-SOMA-UM-DIA THRU 610-SOMA-UM-DIA-E
027200        VARYING WKS-CONTADOR-DIAS FROM 1 BY 1
027300           UNTIL WKS-CONTADOR-DIAS > CNBOL-FATOR-VENCTO.
027400 600-CALC-VENCIMENTO-E.            EXIT.
027500*
027600 610-SOMA-UM-DIA.
027700     PERFORM 620-VERIFICA-BISSEXTO THRU 620-VERIFICA-BISSEXTO-E
027800     SET WKS-IDX-MES TO CNBOL-VC-MES
027900     MOVE WKS-MES-ULT-DIA(WKS-IDX-MES) TO WKS-DIAS-NO-MES
028000     IF CNBOL-VC-MES = 02 AND WKS-E-BISSEXTO
028100        MOVE 29 TO WKS-DIAS-NO-MES
028200     END-IF
028300     IF CNBOL-VC-DIA < WKS-DIAS-NO-MES
028400        ADD 1 TO CNBOL-VC-DIA
028500     ELSE
028600        MOVE 1 TO CNBOL-VC-DIA
028700        IF CNBOL-VC-MES < 12
028800           ADD 1 TO CNBOL-VC-MES
028900        ELSE
029000           MOVE 1 TO CNBOL-VC-MES
029100           ADD 1 TO CNBOL-VC-ANO
029200        END-IF
029300     END-IF.
029400 610-SOMA-UM-DIA-E.            EXIT.
029500*
029600 620-VERIFICA-BISSEXTO.
029700     MOVE 'N' TO WKS-ANO-BISSEXTO-SW
029800     MOVE CNBOL-VC-ANO TO WKS-DIVISOR-AUX
029900     DIVIDE WKS-DIVISOR-AUX BY 4 GIVING WKS-DIVISOR-AUX
030000        REMAINDER WKS-RESTO-4
030100     IF WKS-RESTO-4 = ZERO
030200        MOVE CNBOL-VC-ANO TO WKS-DIVISOR-AUX
030300        DIVIDE WKS-DIVISOR-AUX BY 100 GIVING WKS-DIVISOR-AUX
030400           REMAINDER WKS-RESTO-100
030500        IF WKS-RESTO-100 NOT = ZERO
030600           SET WKS-E-BISSEXTO TO TRUE
030700        ELSE
030800           MOVE CNBOL-VC-ANO TO WKS-DIVISOR-AUX
030900           DIVIDE WKS-DIVISOR-AUX BY 400 GIVING WKS-DIVISOR-AUX
031000              REMAINDER WKS-RESTO-400
031100           IF WKS-RESTO-400 = ZERO
031200              SET WKS-E-BISSEXTO TO TRUE
031300           END-IF
031400        END-IF
031500     END-IF.
031600 620-VERIFICA-BISSEXTO-E.            EXIT.
031700*
031800******************************************************************
031900*   700 - IMPRIME A LINHA DE SAIDA DE UMA LINHA DIGITAVEL VALIDA *
032000******************************************************************
032100 700-IMPRIME-LINHA-OK.
032200     MOVE SPACES TO WKS-LINHA-RELATORIO
032300     IF CNBOL-VC-FATOR-ZERO
032400        STRING 'LINHA ' WKS-LINHA-NUM ' OK B=' CNBOL-BARRAS
032500               ' BC=' CNBOL-BC-BANCO ' MO=' CNBOL-BC-MOEDA
032600               ' S/VCTO' ' VL=' CNBOL-VALOR-TITULO
032700               DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO
032800     ELSE
032900        STRING 'LINHA ' WKS-LINHA-NUM ' OK B=' CNBOL-BARRAS
033000               ' BC=' CNBOL-BC-BANCO ' MO=' CNBOL-BC-MOEDA
033100               ' VCTO=' CNBOL-VC-DIA '/' CNBOL-VC-MES '/'
033200               CNBOL-VC-ANO ' VL=' CNBOL-VALOR-TITULO
033300               DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO
033400     END-IF
033500     WRITE CNARQBRL-REG FROM WKS-LINHA-RELATORIO.
033600 700-IMPRIME-LINHA-OK-E.            EXIT.
033700*
033800******************************************************************
033900*   800 - RESUMO FINAL DO ARQUIVO DE LINHAS DIGITAVEIS           *
034000******************************************************************
034100 800-IMPRIME-RESUMO.
034200     MOVE SPACES TO WKS-LINHA-RELATORIO
034300     STRING 'RESUMO - LINHAS LIDAS=' WKS-LINHA-NUM
034400            ' OK=' WKS-QTD-OK ' COM ERRO=' WKS-QTD-ERRO
034500            DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO
034600     WRITE CNARQBRL-REG FROM WKS-LINHA-RELATORIO.
034700 800-IMPRIME-RESUMO-E.            EXIT.
034800*
034900******************************************************************
035000*   900 - IMPRIME UM ACHADO (ERRO) DA LINHA CORRENTE             *
035100******************************************************************
035200 900-IMPRIME-ACHADO.
035300     STRING 'LINHA ' WKS-LINHA-NUM ' - '
035400            DELIMITED BY SIZE INTO WKS-LINHA-RELATORIO(1:19)
035500     WRITE CNARQBRL-REG FROM WKS-LINHA-RELATORIO.
035600 900-IMPRIME-ACHADO-E.            EXIT.
035700*
035800******************************************************************
035900*   950 - FECHAMENTO DOS ARQUIVOS                                *
036000******************************************************************
036100 950-FECHAR-ARQUIVOS.
036200     CLOSE CNARQBOL CNARQBRL.
036300 950-FECHAR-ARQUIVOS-E.            EXIT.
