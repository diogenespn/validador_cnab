000100******************************************************************
000200*    C N C E D R E G   -   D A D O S   E X T E R N O S   D O     *
000300*    C E D E N T E   ( S U B S T I T U I   O   F O R M U L A R I O
000400******************************************************************
000500* FECHA       : 03/09/1991                                      *
000600* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000700* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000800* MIEMBRO     : CNCEDREG                                         *
000900* DESCRIPCION : REGISTRO FIXO E PEQUENO, DE ENTRADA OPCIONAL,    *
001000*             : COM OS DADOS DO CEDENTE INFORMADOS FORA DO       *
001100*             : ARQUIVO DE REMESSA (BANCO/AGENCIA/CONTA/         *
001200*             : DOCUMENTO/NOME) PARA CONFRONTO COM O HEADER.     *
001300******************************************************************
001400*             H I S T O R I A L   D E   C A M B I O S            *
001500******************************************************************
001600* 03/09/1991 JAAL CNB-0045 VERSION INICIAL DEL MIEMBRO            CNB60001
001700* 02/03/2003 MGAR CNB-0218 SE AMPLIA NOME DE 30 PARA 40 POSICOES  CNB60002
001800******************************************************************
001900 01  CNCED-REGISTRO-EXTERNO.
002000     02 CNCED-BANCO-COD            PIC 9(03).
002100     02 CNCED-AGENCIA              PIC 9(05).
002200     02 CNCED-CONTA                PIC 9(12).
002300     02 CNCED-DOCUMENTO            PIC X(14).
002400     02 CNCED-NOME                 PIC X(40).
002500     02 FILLER                     PIC X(06).
