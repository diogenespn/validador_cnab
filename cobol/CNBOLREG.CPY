000100******************************************************************
000200*    C N B O L R E G   -   L I N H A   D I G I T A V E L         *
000300******************************************************************
000400* FECHA       : 14/02/1989                                      *
000500* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000600* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000700* MIEMBRO     : CNBOLREG                                         *
000800* DESCRIPCION : LINHA DIGITAVEL DE 47 DIGITOS DO BOLETO E CAMPOS *
000900*             : DERIVADOS (CODIGO DE BARRAS DE 44 DIGITOS,       *
001000*             : VENCIMENTO CALCULADO A PARTIR DO FATOR).         *
001100******************************************************************
001200*             H I S T O R I A L   D E   C A M B I O S            *
001300******************************************************************
001400* 14/02/1989 JAAL CNB-0002 VERSION INICIAL DEL MIEMBRO            CNB40001
001500* 19/11/1998 RFLO CNB-0150 AJUSTE Y2K - BASE DO FATOR PERMANECE   CNB40002
001600*            07/10/1997, SOMENTE SE REVISOU A ROTINA DE ANOS      CNB40003
001700* 02/03/2003 MGAR CNB-0216 SE AGREGA CAMPO DE BARRAS RECONSTRUIDO CNB40004
001800******************************************************************
001900 01  CNBOL-LINHA-DIGITAVEL.
002000     02 CNBOL-CAMPO1              PIC 9(09).
002100     02 CNBOL-DV1                 PIC 9(01).
002200     02 CNBOL-CAMPO2              PIC 9(10).
002300     02 CNBOL-DV2                 PIC 9(01).
002400     02 CNBOL-CAMPO3              PIC 9(10).
002500     02 CNBOL-DV3                 PIC 9(01).
002600     02 CNBOL-DV-GERAL            PIC 9(01).
002700     02 CNBOL-FATOR-VENCTO        PIC 9(04).
002800     02 CNBOL-VALOR-TITULO        PIC 9(08)V99.
002900*
003000******************************************************************
003100*   CAMPOS REDISTRIBUIDOS DO CAMPO1/CAMPO2/CAMPO3 (LIVRE + DV)   *
003200******************************************************************
003300 01  CNBOL-CAMPOS-LIVRES REDEFINES CNBOL-LINHA-DIGITAVEL.
003400     02 CNBOL-CL-BANCO            PIC 9(03).
003500     02 CNBOL-CL-MOEDA            PIC 9(01).
003600     02 CNBOL-CL-LIVRE1           PIC 9(05).
003700     02 CNBOL-CL-DV1              PIC 9(01).
003800     02 CNBOL-CL-LIVRE2           PIC 9(10).
003900     02 CNBOL-CL-DV2              PIC 9(01).
004000     02 CNBOL-CL-LIVRE3           PIC 9(10).
004100     02 CNBOL-CL-DV3              PIC 9(01).
004200     02 CNBOL-CL-DV-GERAL         PIC 9(01).
004300     02 CNBOL-CL-FATOR-VENCTO     PIC 9(04).
004400     02 CNBOL-CL-VALOR-TITULO     PIC 9(08)V99.
004500*
004600******************************************************************
004700*   CODIGO DE BARRAS RECONSTRUIDO (44 DIGITOS)                  *
004800******************************************************************
004900 01  CNBOL-BARRAS.
005000     02 CNBOL-BC-BANCO            PIC 9(03).
005100     02 CNBOL-BC-MOEDA            PIC 9(01).
005200     02 CNBOL-BC-DV-GERAL         PIC 9(01).
005300     02 CNBOL-BC-FATOR-VENCTO     PIC 9(04).
005400     02 CNBOL-BC-VALOR-TITULO     PIC 9(08)V99.
005500     02 CNBOL-BC-CAMPO-LIVRE      PIC 9(25).
005600*
005700******************************************************************
005800*   VENCIMENTO CALCULADO (DATA BASE 07/10/1997 + FATOR DIAS)     *
005900******************************************************************
006000 01  CNBOL-VENCIMENTO-CALC.
006100     02 CNBOL-VC-ANO              PIC 9(04).
006200     02 CNBOL-VC-MES              PIC 9(02).
006300     02 CNBOL-VC-DIA              PIC 9(02).
006400     02 CNBOL-VC-SEM-VENCIMENTO   PIC X(01) VALUE 'N'.
006500        88 CNBOL-VC-FATOR-ZERO              VALUE 'S'.
006600     02 FILLER                    PIC X(03).
