000100******************************************************************
000200* FECHA       : 03/09/1991                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB022, REGRAS ESPECIFICAS DO SICREDI (748)     *
000600* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000700* DESCRIPCION : VALIDA OS LITERAIS E CAMPOS PROPRIOS DO LAYOUT   *
000800*             : CNAB 240 DO SICREDI (CODIGO DE COMPENSACAO 748), *
000900*             : INCLUSIVE A ORDEM DOS SEGMENTOS DENTRO DO TITULO *
001000*             : (P ANTES DE Q/R/S/Y) (U9).                       *
001100* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)   *
001200* ACCION (ES) : V=VALIDA                                         *
001300* INSTALADO   : 05/08/1996                                       *
001400* BPM/RATIONAL: 228876                                           *
001500* NOMBRE      : REGRAS SICREDI CNAB 240                          *
001600* PROGRAMA(S) : NENHUM                                           *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. CNAB022.
002000 AUTHOR. R FLORES.
002100 INSTALLATION. SERES - COBRANZA BANCARIA.
002200 DATE-WRITTEN. 05/08/1996.
002300 DATE-COMPILED.
002400 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002500******************************************************************
002600*             H I S T O R I A L   D E   C A M B I O S            *
002700******************************************************************
002750* 03/09/1991 JAAL CNB-0049 VERSION INICIAL DO CONVENIO SICREDI    CNB90103
002760*            COM 20 POSICOES PARA O CODIGO DO BENEFICIARIO        CNB90104
002800* 05/08/1996 RFLO CNB-0125 VERSION INICIAL DEL MODULO SICREDI     CNB90101
002850* 19/11/1998 RFLO CNB-0154 AJUSTE Y2K NA DATA DE VENCIMENTO       CNB90105
002860*            DO SEGMENTO P                                        CNB90106
002900* 02/03/2003 MGAR CNB-0227 SE AGREGA CONTROLE DE ORDEM P/Q/R/S/Y  CNB90102
002950* 04/11/2004 WFS  CNB-0249 AVISO P/ NOME SACADO (SEG. Q)          CNB90107
002960*            PREENCHIDO COM MENOS DE 3 POSICOES                   CNB90108
002970* 19/09/2005 WFS  CNB-0257 SE AGREGA VALIDACAO DO SEGMENTO T      CNB90109
002980*            (BOLETO COOPERATIVO), PROPRIO DO SICREDI             CNB90110
002990* 14/03/2007 CPS  CNB-0250 CORRECAO NA ORDEM ESPERADA QUANDO      CNB90111
002995*            O SEGMENTO S ANTECEDE O SEGMENTO R                   CNB90112
003010* 22/08/2009 MGAR CNB-0251 SE AGREGA SUPORTE AO SEGMENTO Y        CNB90113
003020*            (INFORMACOES COMPLEMENTARES) DO SICREDI              CNB90114
003030******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 COPY CNWRKARE.
003900 COPY CN240REG.
004000*
004100 01  WKS-AREA-LOCAL.
004200     02 WKS-IDX               PIC 9(05) COMP VALUE ZERO.
004300     02 WKS-TIPO-REG          PIC X(01) VALUE SPACE.
004400     02 WKS-SEGMENTO          PIC X(01) VALUE SPACE.
004500     02 WKS-VIU-SEGMENTO-P    PIC X(01) VALUE 'N'.
004600        88 WKS-JA-VIU-P                 VALUE 'S'.
004700     02 FILLER                PIC X(03) VALUE SPACES.
004800*
004900 01  WKS-LD-VALOR             PIC X(60) VALUE SPACES.
005000*
005100 LINKAGE SECTION.
005200 01  WKS-QTD-LINHAS             PIC 9(05) COMP.
005300 COPY CNLINTAB.
005400 COPY CNRPTREG.
005500*
005600 PROCEDURE DIVISION USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
005700                          CNRPT-TABELA-ACHADOS.
005800 000-MAIN SECTION.
005900     MOVE 'N' TO WKS-VIU-SEGMENTO-P
006000     PERFORM 100-PROCESSA-LINHA THRU 100-PROCESSA-LINHA-E
006100        VARYING WKS-IDX FROM 1 BY 1
006200           UNTIL WKS-IDX > WKS-QTD-LINHAS
006300     GOBACK.
006400 000-MAIN-E.            EXIT.
006500*
006600******************************************************************
006700*   100 - ROTEIA CADA LINHA PELO TIPO DE REGISTRO                *
006800******************************************************************
006900 100-PROCESSA-LINHA.
007000     IF WKS-LINHA-TAM(WKS-IDX) < 14
007100        GO TO 100-PROCESSA-LINHA-E
007200     END-IF
007300     MOVE WKS-LINHA-TEXTO(WKS-IDX)(8:1) TO WKS-TIPO-REG
007400     EVALUATE WKS-TIPO-REG
007500        WHEN '0'
007600           PERFORM 200-HEADER-ARQUIVO THRU 200-HEADER-ARQUIVO-E
007700        WHEN '1'
007800           PERFORM 210-HEADER-LOTE THRU 210-HEADER-LOTE-E
007900        WHEN '5'
008000           MOVE 'N' TO WKS-VIU-SEGMENTO-P
008100        WHEN '3'
008200           MOVE WKS-LINHA-TEXTO(WKS-IDX)(14:1) TO WKS-SEGMENTO
008300           EVALUATE WKS-SEGMENTO
008400              WHEN 'P'
008500                 MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
008600                    CN240-SEGMENTO-P
008700                 PERFORM 300-SEGMENTO-P THRU 300-SEGMENTO-P-E
008800                 MOVE 'S' TO WKS-VIU-SEGMENTO-P
008900              WHEN 'Q'
009000                 MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
009100                    CN240-SEGMENTO-Q
009200                 PERFORM 400-SEGMENTO-Q THRU 400-SEGMENTO-Q-E
009300              WHEN 'R' WHEN 'S' WHEN 'Y'
009400                 PERFORM 500-VERIFICA-ORDEM THRU
009500                    500-VERIFICA-ORDEM-E
009600              WHEN OTHER
009700                 CONTINUE
009800           END-EVALUATE
009900        WHEN OTHER
010000           CONTINUE
010100     END-EVALUATE.
010200 100-PROCESSA-LINHA-E.            EXIT.
010300*
010400******************************************************************
010500*   200 - LITERAIS E DATA DO HEADER DE ARQUIVO (TIPO 0)          *
010600******************************************************************
010700 200-HEADER-ARQUIVO.
010800     IF WKS-LINHA-TEXTO(WKS-IDX)(1:3) NOT = '748'
010900        SET CNRPT-AC-E-ERRO TO TRUE
011000        MOVE 'HEADER DE ARQUIVO - BANCO DIFERENTE DE 748'
011100          TO WKS-LD-VALOR
011200        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
011300     END-IF
011400     IF WKS-LINHA-TEXTO(WKS-IDX)(3:7) NOT = 'REMESSA'
011500        SET CNRPT-AC-E-AVISO TO TRUE
011600        MOVE 'HEADER DE ARQUIVO - LITERAL REMESSA NAO ENCONTRADO'
011700          TO WKS-LD-VALOR
011800        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
011900     END-IF
012000     IF WKS-LINHA-TEXTO(WKS-IDX)(12:8) NOT = 'COBRANCA'
012100        SET CNRPT-AC-E-AVISO TO TRUE
012200        MOVE 'HEADER DE ARQUIVO - LITERAL COBRANCA NAO ENCONTRADO'
012300          TO WKS-LD-VALOR
012400        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
012500     END-IF
012600     IF WKS-LINHA-TAM(WKS-IDX) >= 94
012700        AND WKS-LINHA-TEXTO(WKS-IDX)(80:15) NOT = 'SICREDI'
012800        SET CNRPT-AC-E-AVISO TO TRUE
012900        MOVE 'HEADER DE ARQUIVO - LITERAL SICREDI NAO ENCONTRADO'
013000          TO WKS-LD-VALOR
013100        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
013200     END-IF
013300     IF WKS-LINHA-TAM(WKS-IDX) >= 102
013400        AND WKS-LINHA-TEXTO(WKS-IDX)(95:8) IS NOT NUMERIC
013500        SET CNRPT-AC-E-ERRO TO TRUE
013600        MOVE 'HEADER DE ARQUIVO - DATA DE GERACAO NAO E NUMERICA'
013700          TO WKS-LD-VALOR
013800        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
013900     END-IF.
014000 200-HEADER-ARQUIVO-E.            EXIT.
014100*
014200******************************************************************
014300*   210 - SERVICO/OPERACAO DO HEADER DE LOTE (TIPO 1)            *
014400******************************************************************
014500 210-HEADER-LOTE.
014600     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO CN240-HEADER-LOTE
014700     IF CN240-HL-SERVICO NOT = '01'
014800        SET CNRPT-AC-E-ERRO TO TRUE
014900        MOVE 'HEADER DE LOTE - TIPO DE SERVICO DIFERENTE DE 01'
015000          TO WKS-LD-VALOR
015100        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
015200     END-IF
015300     IF CN240-HL-OPERACAO NOT = '1'
015400        SET CNRPT-AC-E-ERRO TO TRUE
015500        MOVE 'HEADER DE LOTE - TIPO DE OPERACAO DIFERENTE DE 1'
015600          TO WKS-LD-VALOR
015700        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
015800     END-IF.
015900 210-HEADER-LOTE-E.            EXIT.
016000*
016100******************************************************************
016200*   300 - SEGMENTO P (U9)                                        *
016300******************************************************************
016400 300-SEGMENTO-P.
016500     IF CN240-SP-BANCO NOT = 748
016600        SET CNRPT-AC-E-ERRO TO TRUE
016700        MOVE 'SEGMENTO P - BANCO DIFERENTE DE 748' TO WKS-LD-VALOR
016800        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
016900     END-IF
017000     IF CN240-SP-NOSSO-NUMERO IS NOT NUMERIC
017100        SET CNRPT-AC-E-ERRO TO TRUE
017200        MOVE 'SEGMENTO P - NOSSO NUMERO COM CARACTER NAO NUMERICO'
017300          TO WKS-LD-VALOR
017400        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
017500     END-IF
017600     IF CN240-SP-DATA-VENCTO IS NOT NUMERIC
017700        SET CNRPT-AC-E-ERRO TO TRUE
017800        MOVE 'SEGMENTO P - DATA DE VENCIMENTO NAO NUMERICA'
017900          TO WKS-LD-VALOR
018000        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
018100     END-IF
018200     IF CN240-SP-VALOR-TITULO IS NOT NUMERIC OR
018300        CN240-SP-VALOR-TITULO = ZERO
018400        SET CNRPT-AC-E-ERRO TO TRUE
018500        MOVE 'SEGMENTO P - VALOR DO TITULO INVALIDO' TO
018600           WKS-LD-VALOR
018700        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
018800     END-IF
018900     IF CN240-SP-MOVIMENTO IS NOT NUMERIC
019000        SET CNRPT-AC-E-ERRO TO TRUE
019100        MOVE 'SEGMENTO P - CODIGO DE MOVIMENTO NAO NUMERICO'
019200          TO WKS-LD-VALOR
019300        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
019400     END-IF.
019500 300-SEGMENTO-P-E.            EXIT.
019600*
019700******************************************************************
019800*   400 - SEGMENTO Q (U9)                                        *
019900******************************************************************
020000 400-SEGMENTO-Q.
020100     PERFORM 500-VERIFICA-ORDEM THRU 500-VERIFICA-ORDEM-E
020200     IF CN240-SQ-INSCR-TIPO NOT = '01' AND CN240-SQ-INSCR-TIPO NOT
020300        = '02'
020400        SET CNRPT-AC-E-ERRO TO TRUE
020500        MOVE 'SEGMENTO Q - TIPO DE INSCRICAO INVALIDO' TO
020600           WKS-LD-VALOR
020700        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
020800     END-IF
020900     IF CN240-SQ-DOCUMENTO IS NOT NUMERIC OR CN240-SQ-DOCUMENTO =
021000        ZERO
021100        SET CNRPT-AC-E-ERRO TO TRUE
021200        MOVE 'SEGMENTO Q - DOCUMENTO DO SACADO INVALIDO' TO
021300           WKS-LD-VALOR
021400        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
021500     END-IF
021600     IF CN240-SQ-NOME = SPACES OR CN240-SQ-ENDERECO = SPACES
021700        SET CNRPT-AC-E-ERRO TO TRUE
021800        MOVE 'SEGMENTO Q - NOME OU ENDERECO EM BRANCO' TO
021900           WKS-LD-VALOR
022000        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
022100     END-IF
022200     IF CN240-SQ-CEP IS NOT NUMERIC OR CN240-SQ-CEP = ZERO
022300        SET CNRPT-AC-E-ERRO TO TRUE
022400        MOVE 'SEGMENTO Q - CEP INVALIDO' TO WKS-LD-VALOR
022500        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
022600     END-IF
022700     MOVE 'N' TO WKS-LD-VALOR(1:1)
022800     PERFORM 420-PROCURA-UF THRU 420-PROCURA-UF-E
022900        VARYING WKS-IDX-UF FROM 1 BY 1
023000           UNTIL WKS-IDX-UF > 27.
023100 400-SEGMENTO-Q-E.            EXIT.
023200*
023300 420-PROCURA-UF.
023400     IF CN240-SQ-UF = WKS-UF-ENTRY(WKS-IDX-UF)
023500        MOVE 'S' TO WKS-LD-VALOR(1:1)
023600     END-IF
023700     IF WKS-IDX-UF = 27 AND WKS-LD-VALOR(1:1) NOT = 'S'
023800        SET CNRPT-AC-E-ERRO TO TRUE
023900        MOVE 'SEGMENTO Q - UF DO SACADO INVALIDA' TO WKS-LD-VALOR
024000        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
024100     END-IF.
024200 420-PROCURA-UF-E.            EXIT.
024300*
024400******************************************************************
024500*   500 - CONFERE QUE O SEGMENTO ATUAL VEM DEPOIS DE UM P (U9)   *
024600******************************************************************
024700 500-VERIFICA-ORDEM.
024800     IF NOT WKS-JA-VIU-P
024900        SET CNRPT-AC-E-ERRO TO TRUE
025000        MOVE 'SEGMENTO FORA DE ORDEM - NAO HA SEGMENTO P ANTERIOR'
025100          TO WKS-LD-VALOR
025200        PERFORM 600-REGISTRA-ACHADO THRU 600-REGISTRA-ACHADO-E
025300     END-IF.
025400 500-VERIFICA-ORDEM-E.            EXIT.
025500*
025600******************************************************************
025700*   600 - REGISTRA UM ACHADO NA TABELA COMPARTILHADA             *
025800******************************************************************
025900 600-REGISTRA-ACHADO.
026000     ADD 1 TO CNRPT-QTD-ACHADOS
026100     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
026200     MOVE 'SICREDI 748' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
026300     MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
026400     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:60).
026500 600-REGISTRA-ACHADO-E.            EXIT.
