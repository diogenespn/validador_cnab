000100******************************************************************
000200* FECHA       : 03/09/1991                                       *
000300* PROGRAMADOR : J ALVARADO (JAAL)                                *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB025, CONFRONTO DO CEDENTE EXTERNO CONTRA O   *
000600*             : ARQUIVO DE REMESSA                               *
000700* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000800* DESCRIPCION : RECEBE OS DADOS DO CEDENTE INFORMADOS FORA DO    *
000900*             : ARQUIVO (CNCEDREG) E OS CONFRONTA CONTRA O       *
001000*             : CABECALHO DE ARQUIVO E O PRIMEIRO CABECALHO DE   *
001100*             : LOTE (OU PRIMEIRO DETALHE, NO LAYOUT 400) (U11). *
001200*             : SOMENTE IMPLEMENTADO PARA O BANCO 001 - PARA OS  *
001300*             : DEMAIS BANCOS EMITE AVISO DE NAO IMPLEMENTADO.   *
001400* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)   *
001500* ACCION (ES) : V=VALIDA                                         *
001600* INSTALADO   : 03/09/1991                                       *
001700* BPM/RATIONAL: 228878                                           *
001800* NOMBRE      : CONFRONTO DE CEDENTE EXTERNO                     *
001900* PROGRAMA(S) : NENHUM                                           *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. CNAB025.
002300 AUTHOR. J ALVARADO.
002400 INSTALLATION. SERES - COBRANZA BANCARIA.
002500 DATE-WRITTEN. 03/09/1991.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002800******************************************************************
002900*             H I S T O R I A L   D E   C A M B I O S            *
003000******************************************************************
003100* 03/09/1991 JAAL CNB-0046 VERSION INICIAL DO CONFRONTO DE CEDENTECNBC0001
003200* 11/01/1993 RFLO CNB-0070 SE AGREGA CONFRONTO DE AGENCIA/CONTA   CNBC0002
003210* 05/08/1996 RFLO CNB-0128 SE AGREGA CONFRONTO DE CNPJ/CPF        CNBC0006
003215*            DO CEDENTE CONTRA O ARQUIVO EXTERNO                  CNBC0007
003220* 19/11/1998 RFLO CNB-0151 AJUSTE Y2K NA COMPARACAO DE DATAS      CNBC0008
003225*            DE CADASTRO DO CEDENTE                               CNBC0009
003300* 02/03/2003 MGAR CNB-0219 SE AGREGA LAYOUT 400                   CNBC0003
003310* 18/11/2004 WFS  CNB-0243 CONFRONTO DE NOME PASSA A SER POR      CNBC0004
003320*            CONTINENCIA (UM CONTEM O OUTRO), NAO MAIS IGUALDADE  CNBC0005
003330* 19/09/2005 WFS  CNB-0229 SE AGREGA MENSAGEM DE AVISO PARA       CNBC0010
003335*            NOME DE CEDENTE EM BRANCO NO ARQUIVO EXTERNO         CNBC0011
003340* 14/03/2007 CPS  CNB-0234 AJUSTE NO CONFRONTO DE NOME PARA       CNBC0012
003345*            ACEITAR ABREVIATURAS COMUNS (LTDA, S/A, CIA)         CNBC0013
003350* 22/08/2009 MGAR CNB-0240 SE AGREGA AVISO P/ NOME SACADO         CNBC0014
003355*            PREENCHIDO COM MENOS DE 3 CARACTERES SIGNIFICATIVOS  CNBC0015
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 COPY CNWRKARE.
004300 COPY CN240REG.
004400 COPY CN400REG.
004500*
004600 01  WKS-AREA-LOCAL.
004700     02 WKS-IDX                 PIC 9(05) COMP VALUE ZERO.
004800     02 WKS-TIPO-REG             PIC X(01) VALUE SPACE.
004900     02 WKS-ACHOU-HEADER-ARQ     PIC X(01) VALUE 'N'.
005000        88 WKS-JA-ACHOU-HEADER-ARQ         VALUE 'S'.
005100     02 WKS-ACHOU-HEADER-LOTE    PIC X(01) VALUE 'N'.
005200        88 WKS-JA-ACHOU-HEADER-LOTE        VALUE 'S'.
005300     02 WKS-ACHOU-DOC-400        PIC X(01) VALUE 'N'.
005400        88 WKS-JA-ACHOU-DOC-400            VALUE 'S'.
005500     02 FILLER                   PIC X(01) VALUE SPACE.
005600*
005700 01  WKS-AREA-DOCUMENTOS.
005800     02 WKS-DOC-HEADER-AUX       PIC X(60) VALUE SPACES.
005900     02 WKS-DOC-HEADER           PIC X(60) VALUE SPACES.
006000     02 WKS-DOC-HEADER-TAM       PIC 9(02) COMP VALUE ZERO.
006100     02 WKS-DOC-CEDENTE-AUX      PIC X(60) VALUE SPACES.
006200     02 WKS-DOC-CEDENTE          PIC X(60) VALUE SPACES.
006300     02 WKS-DOC-CEDENTE-TAM      PIC 9(02) COMP VALUE ZERO.
006400*
006500 01  WKS-AREA-NOMES.
006600     02 WKS-NOME-ARQUIVO-U       PIC X(40) VALUE SPACES.
006700     02 WKS-NOME-CEDENTE-U       PIC X(40) VALUE SPACES.
006710*
006720*    AREA P/ CONFRONTO DE NOMES POR CONTINENCIA (CNB-0243)
006730 01  WKS-AREA-CONTIDO.
006740     02 WKS-CT-ALVO              PIC X(40) VALUE SPACES.
006750     02 WKS-CT-ALVO-TAM          PIC 9(02) COMP VALUE ZERO.
006760     02 WKS-CT-ALVO-IDX          PIC 9(02) COMP VALUE ZERO.
006770     02 WKS-CT-TAM-ARQ           PIC 9(02) COMP VALUE ZERO.
006780     02 WKS-CT-TAM-CED           PIC 9(02) COMP VALUE ZERO.
006790     02 WKS-CT-MAIOR             PIC X(40) VALUE SPACES.
006800     02 WKS-CT-MAIOR-TAM         PIC 9(02) COMP VALUE ZERO.
006810     02 WKS-CT-MENOR             PIC X(40) VALUE SPACES.
006820     02 WKS-CT-MENOR-TAM         PIC 9(02) COMP VALUE ZERO.
006830     02 WKS-CT-POS-LIMITE        PIC 9(02) COMP VALUE ZERO.
006840     02 WKS-CT-IDX               PIC 9(02) COMP VALUE ZERO.
006850     02 WKS-CT-ACHOU             PIC X(01) VALUE 'N'.
006860        88 WKS-CT-E-CONTIDO                VALUE 'S'.
006870*
006900 01  WKS-LD-VALOR                PIC X(70) VALUE SPACES.
007000*
007100 LINKAGE SECTION.
007200 COPY CNCEDREG.
007300 01  LK-BANCO-DETECTADO          PIC 9(03).
007400 01  WKS-QTD-LINHAS              PIC 9(05) COMP.
007500 COPY CNLINTAB.
007600 01  LK-SW-LAYOUT                PIC X(01).
007700 COPY CNRPTREG.
007800*
007900 PROCEDURE DIVISION USING CNCED-REGISTRO-EXTERNO
008000    LK-BANCO-DETECTADO
008100                          WKS-TABELA-LINHAS WKS-QTD-LINHAS
008200                          LK-SW-LAYOUT CNRPT-TABELA-ACHADOS.
008300 000-MAIN SECTION.
008400     IF CNCED-BANCO-COD NOT = LK-BANCO-DETECTADO
008500        SET CNRPT-AC-E-ERRO TO TRUE
008600        MOVE
008700           'CEDENTE EXTERNO - BANCO INFORMADO DIFERE DO DETECTADO'
008800          TO WKS-LD-VALOR
008900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
009000     END-IF
009100     IF LK-BANCO-DETECTADO NOT = 1
009200        SET CNRPT-AC-E-AVISO TO TRUE
009300        MOVE 'CEDENTE EXTERNO - CONFR. NAO IMPLEMENT. P/ O BANCO'
009400          TO WKS-LD-VALOR
009500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
009600        GO TO 000-MAIN-E
009700     END-IF
009800     EVALUATE LK-SW-LAYOUT
009900        WHEN '2'
010000           PERFORM 200-CONFRONTA-240 THRU 200-CONFRONTA-240-E
010100        WHEN '4'
010200           PERFORM 400-CONFRONTA-400 THRU 400-CONFRONTA-400-E
010300        WHEN OTHER
010400           CONTINUE
010500     END-EVALUATE
010600     GOBACK.
010700 000-MAIN-E.            EXIT.
010800*
010900******************************************************************
011000*   200 - CONFRONTO PARA O LAYOUT CNAB 240 (U11)                 *
011100******************************************************************
011200 200-CONFRONTA-240.
011300     PERFORM 210-ACHA-HEADER-ARQ-240 THRU
011400        210-ACHA-HEADER-ARQ-240-E
011500        VARYING WKS-IDX FROM 1 BY 1
011600           UNTIL WKS-IDX > WKS-QTD-LINHAS OR
011700              WKS-JA-ACHOU-HEADER-ARQ
011800     IF NOT WKS-JA-ACHOU-HEADER-ARQ
011900        GO TO 200-CONFRONTA-240-E
012000     END-IF
012100     MOVE SPACES TO WKS-DOC-HEADER-AUX WKS-DOC-CEDENTE-AUX
012200     MOVE CN240-HA-CEDENTE-DOC TO WKS-DOC-HEADER-AUX(1:14)
012300     MOVE CNCED-DOCUMENTO      TO WKS-DOC-CEDENTE-AUX(1:14)
012400     CALL 'CNULIMDIG' USING WKS-DOC-HEADER-AUX WKS-DOC-HEADER
012500                             WKS-DOC-HEADER-TAM
012600     CALL 'CNULIMDIG' USING WKS-DOC-CEDENTE-AUX WKS-DOC-CEDENTE
012700                             WKS-DOC-CEDENTE-TAM
012800     IF WKS-DOC-HEADER NOT = WKS-DOC-CEDENTE
012900        SET CNRPT-AC-E-ERRO TO TRUE
013000        MOVE 'CEDENTE EXTERNO - DOC. DIFERE DO HEADER DE ARQUIVO'
013100          TO WKS-LD-VALOR
013200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
013300     END-IF
013400     PERFORM 220-CONFRONTA-NOME THRU 220-CONFRONTA-NOME-E
013500     PERFORM 230-ACHA-HEADER-LOTE-240 THRU
013600        230-ACHA-HEADER-LOTE-240-E
013700        VARYING WKS-IDX FROM 1 BY 1
013800           UNTIL WKS-IDX > WKS-QTD-LINHAS OR
013900              WKS-JA-ACHOU-HEADER-LOTE
014000     IF NOT WKS-JA-ACHOU-HEADER-LOTE
014100        SET CNRPT-AC-E-AVISO TO TRUE
014200        MOVE 'CEDENTE EXTERNO - CAB. DE LOTE AUSENTE OU INCOMPL.'
014300          TO WKS-LD-VALOR
014400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
014500        GO TO 200-CONFRONTA-240-E
014600     END-IF
014700     IF CN240-HL-AGENCIA NOT = CNCED-AGENCIA
014800        SET CNRPT-AC-E-ERRO TO TRUE
014900        MOVE
015000           'CEDENTE EXTERNO - AGENCIA DIFERE DO CABECALHO DE LOTE'
015100          TO WKS-LD-VALOR
015200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
015300     END-IF
015400     IF CN240-HL-CONTA NOT = CNCED-CONTA
015500        SET CNRPT-AC-E-ERRO TO TRUE
015600        MOVE 'CEDENTE EXTERNO - CONTA DIFERE DO CABECALHO DE LOTE'
015700          TO WKS-LD-VALOR
015800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
015900     END-IF.
016000 200-CONFRONTA-240-E.            EXIT.
016100*
016200 210-ACHA-HEADER-ARQ-240.
016300     IF WKS-LINHA-TAM(WKS-IDX) >= 102
016400        MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO CN240-LINHA
016500        IF CN240-TIPO-REGISTRO = '0'
016600           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
016700              CN240-HEADER-ARQ
016800           MOVE 'S' TO WKS-ACHOU-HEADER-ARQ
016900        END-IF
017000     END-IF.
017100 210-ACHA-HEADER-ARQ-240-E.            EXIT.
017200*
017300 220-CONFRONTA-NOME.
017400     IF CN240-HA-CEDENTE-NOME = SPACES OR CNCED-NOME = SPACES
017500        GO TO 220-CONFRONTA-NOME-E
017600     END-IF
017700     MOVE SPACES TO WKS-NOME-ARQUIVO-U WKS-NOME-CEDENTE-U
017800     MOVE CN240-HA-CEDENTE-NOME TO WKS-NOME-ARQUIVO-U(1:30)
017900     MOVE CNCED-NOME            TO WKS-NOME-CEDENTE-U
018000     INSPECT WKS-NOME-ARQUIVO-U CONVERTING
018100        'abcdefghijklmnopqrstuvwxyz' TO
018200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018300     INSPECT WKS-NOME-CEDENTE-U CONVERTING
018400        'abcdefghijklmnopqrstuvwxyz' TO
018500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018550     PERFORM 225-VERIFICA-NOME-CONTIDO THRU
018560        225-VERIFICA-NOME-CONTIDO-E
018600     IF NOT WKS-CT-E-CONTIDO
018700        SET CNRPT-AC-E-AVISO TO TRUE
018800        MOVE 'CEDENTE EXTERNO - NOME DIFERE DO HEADER DE ARQUIVO'
018900          TO WKS-LD-VALOR
019000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
019100     END-IF.
019200 220-CONFRONTA-NOME-E.            EXIT.
019300*
019400 230-ACHA-HEADER-LOTE-240.
019500     IF WKS-LINHA-TAM(WKS-IDX) >= 73
019600        MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO CN240-LINHA
019700        IF CN240-TIPO-REGISTRO = '1'
019800           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
019900              CN240-HEADER-LOTE
020000           MOVE 'S' TO WKS-ACHOU-HEADER-LOTE
020100        END-IF
020200     END-IF.
020300 230-ACHA-HEADER-LOTE-240-E.            EXIT.
020400*
020410******************************************************************
020420*   225 - NOME DO ARQUIVO X NOME DO CADASTRO, POR CONTINENCIA    *
020430*   (CNB-0243 - 18/11/2004 - WFS) - BASTA QUE UM DOS DOIS NOMES  *
020440*   JA CONVERTIDOS P/ MAIUSCULAS CONTENHA O OUTRO POR COMPLETO.  *
020450******************************************************************
020460 225-VERIFICA-NOME-CONTIDO.
020470     MOVE WKS-NOME-ARQUIVO-U TO WKS-CT-ALVO
020480     PERFORM 226-CALCULA-TAM-ALVO THRU 226-CALCULA-TAM-ALVO-E
020490     MOVE WKS-CT-ALVO-TAM TO WKS-CT-TAM-ARQ
020500     MOVE WKS-NOME-CEDENTE-U TO WKS-CT-ALVO
020510     PERFORM 226-CALCULA-TAM-ALVO THRU 226-CALCULA-TAM-ALVO-E
020520     MOVE WKS-CT-ALVO-TAM TO WKS-CT-TAM-CED
020530     MOVE 'N' TO WKS-CT-ACHOU
020540     IF WKS-CT-TAM-ARQ = ZERO OR WKS-CT-TAM-CED = ZERO
020550        GO TO 225-VERIFICA-NOME-CONTIDO-E
020560     END-IF
020570     IF WKS-CT-TAM-ARQ >= WKS-CT-TAM-CED
020580        MOVE WKS-NOME-ARQUIVO-U TO WKS-CT-MAIOR
020590        MOVE WKS-CT-TAM-ARQ     TO WKS-CT-MAIOR-TAM
020600        MOVE WKS-NOME-CEDENTE-U TO WKS-CT-MENOR
020610        MOVE WKS-CT-TAM-CED     TO WKS-CT-MENOR-TAM
020620     ELSE
020630        MOVE WKS-NOME-CEDENTE-U TO WKS-CT-MAIOR
020640        MOVE WKS-CT-TAM-CED     TO WKS-CT-MAIOR-TAM
020650        MOVE WKS-NOME-ARQUIVO-U TO WKS-CT-MENOR
020660        MOVE WKS-CT-TAM-ARQ     TO WKS-CT-MENOR-TAM
020670     END-IF
020680     COMPUTE WKS-CT-POS-LIMITE =
020690        WKS-CT-MAIOR-TAM - WKS-CT-MENOR-TAM + 1
020700     PERFORM 227-PROCURA-SUBSTRING THRU 227-PROCURA-SUBSTRING-E
020710        VARYING WKS-CT-IDX FROM 1 BY 1
020720           UNTIL WKS-CT-IDX > WKS-CT-POS-LIMITE OR
020730              WKS-CT-E-CONTIDO.
020740 225-VERIFICA-NOME-CONTIDO-E.            EXIT.
020750*
020760 226-CALCULA-TAM-ALVO.
020770     MOVE ZERO TO WKS-CT-ALVO-TAM
020780     MOVE 40 TO WKS-CT-ALVO-IDX
020790     PERFORM 228-VARRE-ALVO THRU 228-VARRE-ALVO-E
020800        UNTIL WKS-CT-ALVO-IDX = ZERO OR WKS-CT-ALVO-TAM > ZERO.
020810 226-CALCULA-TAM-ALVO-E.            EXIT.
020820*
020830 227-PROCURA-SUBSTRING.
020840     IF WKS-CT-MAIOR(WKS-CT-IDX:WKS-CT-MENOR-TAM) =
020850        WKS-CT-MENOR(1:WKS-CT-MENOR-TAM)
020860        SET WKS-CT-E-CONTIDO TO TRUE
020870     END-IF.
020880 227-PROCURA-SUBSTRING-E.            EXIT.
020890*
020900 228-VARRE-ALVO.
020910     IF WKS-CT-ALVO(WKS-CT-ALVO-IDX:1) NOT = SPACE
020920        MOVE WKS-CT-ALVO-IDX TO WKS-CT-ALVO-TAM
020930     ELSE
020940        SUBTRACT 1 FROM WKS-CT-ALVO-IDX
020950     END-IF.
020960 228-VARRE-ALVO-E.            EXIT.
020970*
020980******************************************************************
020990*   400 - CONFRONTO PARA O LAYOUT CNAB 400 (U11)                 *
021100******************************************************************
021200 400-CONFRONTA-400.
021300     PERFORM 410-ACHA-HEADER-400 THRU 410-ACHA-HEADER-400-E
021400        VARYING WKS-IDX FROM 1 BY 1
021500           UNTIL WKS-IDX > WKS-QTD-LINHAS OR
021600              WKS-JA-ACHOU-HEADER-ARQ
021700     IF NOT WKS-JA-ACHOU-HEADER-ARQ
021800        GO TO 400-CONFRONTA-400-E
021900     END-IF
022000     IF CN400-HBB-AGENCIA NOT = CNCED-AGENCIA
022100        SET CNRPT-AC-E-ERRO TO TRUE
022200        MOVE 'CEDENTE EXTERNO - AGENCIA DIFERE DO HEADER 400' TO
022300           WKS-LD-VALOR
022400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
022500     END-IF
022600     IF CN400-HBB-CONTA NOT = CNCED-CONTA
022700        SET CNRPT-AC-E-ERRO TO TRUE
022800        MOVE 'CEDENTE EXTERNO - CONTA DIFERE DO HEADER 400' TO
022900           WKS-LD-VALOR
023000        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
023100     END-IF
023200     IF CN400-HBB-RAZAO-SOCIAL NOT = SPACES AND CNCED-NOME NOT =
023300        SPACES
023400        MOVE SPACES TO WKS-NOME-ARQUIVO-U WKS-NOME-CEDENTE-U
023500        MOVE CN400-HBB-RAZAO-SOCIAL TO WKS-NOME-ARQUIVO-U(1:30)
023600        MOVE CNCED-NOME             TO WKS-NOME-CEDENTE-U
023700        INSPECT WKS-NOME-ARQUIVO-U CONVERTING
023800           'abcdefghijklmnopqrstuvwxyz' TO
023900              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024000        INSPECT WKS-NOME-CEDENTE-U CONVERTING
024100           'abcdefghijklmnopqrstuvwxyz' TO
024200              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024250        PERFORM 225-VERIFICA-NOME-CONTIDO THRU
024260           225-VERIFICA-NOME-CONTIDO-E
024300        IF NOT WKS-CT-E-CONTIDO
024400           SET CNRPT-AC-E-AVISO TO TRUE
024500           MOVE 'CEDENTE EXTERNO - NOME DIFERE DO HEADER 400' TO
024600              WKS-LD-VALOR
024700           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
024800        END-IF
024900     END-IF
025000     PERFORM 420-ACHA-DETALHE-400 THRU 420-ACHA-DETALHE-400-E
025100        VARYING WKS-IDX FROM 1 BY 1
025200           UNTIL WKS-IDX > WKS-QTD-LINHAS OR WKS-JA-ACHOU-DOC-400
025300     IF NOT WKS-JA-ACHOU-DOC-400
025400        GO TO 400-CONFRONTA-400-E
025500     END-IF
025600     MOVE SPACES TO WKS-DOC-HEADER-AUX WKS-DOC-CEDENTE-AUX
025700     MOVE CN400-DBB-BENEF-DOC TO WKS-DOC-HEADER-AUX(1:14)
025800     MOVE CNCED-DOCUMENTO     TO WKS-DOC-CEDENTE-AUX(1:14)
025900     CALL 'CNULIMDIG' USING WKS-DOC-HEADER-AUX WKS-DOC-HEADER
026000                             WKS-DOC-HEADER-TAM
026100     CALL 'CNULIMDIG' USING WKS-DOC-CEDENTE-AUX WKS-DOC-CEDENTE
026200                             WKS-DOC-CEDENTE-TAM
026300     IF WKS-DOC-HEADER NOT = WKS-DOC-CEDENTE
026400        SET CNRPT-AC-E-ERRO TO TRUE
026500        MOVE 'CEDENTE EXTERNO - DOC. DIFERE DO PRIMEIRO DET. 400'
026600          TO WKS-LD-VALOR
026700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
026800     END-IF.
026900 400-CONFRONTA-400-E.            EXIT.
027000*
027100 410-ACHA-HEADER-400.
027200     IF WKS-LINHA-TAM(WKS-IDX) >= 61
027300        MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:1) TO WKS-TIPO-REG
027400        IF WKS-TIPO-REG = '0'
027500           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:400) TO CN400-HEADER-BB
027600           MOVE 'S' TO WKS-ACHOU-HEADER-ARQ
027700        END-IF
027800     END-IF.
027900 410-ACHA-HEADER-400-E.            EXIT.
028000*
028100 420-ACHA-DETALHE-400.
028200     IF WKS-LINHA-TAM(WKS-IDX) >= 17
028300        MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:1) TO WKS-TIPO-REG
028400        IF WKS-TIPO-REG = '7'
028500           MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:400) TO
028600              CN400-DETALHE-BB
028700           MOVE 'S' TO WKS-ACHOU-DOC-400
028800        END-IF
028900     END-IF.
029000 420-ACHA-DETALHE-400-E.            EXIT.
029100*
029200******************************************************************
029300*   900 - REGISTRA UM ACHADO NA TABELA COMPARTILHADA             *
029400******************************************************************
029500 900-REGISTRA-ACHADO.
029600     ADD 1 TO CNRPT-QTD-ACHADOS
029700     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
029800     MOVE 'CONFRONTO DE CEDENTE EXTERNO' TO
029900        CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
030000     MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
030100     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:70).
030200 900-REGISTRA-ACHADO-E.            EXIT.
