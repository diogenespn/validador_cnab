000100******************************************************************
000200*    C N B A N C O S   -   T A B E L A   D E   B A N C O S       *
000300******************************************************************
000400* FECHA       : 14/02/1989                                      *
000500* PROGRAMADOR : J. ALVARADO (JAAL)                              *
000600* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000700* MIEMBRO     : CNBANCOS                                         *
000800* DESCRIPCION : TABELA DE CODIGOS DE COMPENSACAO DE 3 DIGITOS    *
000900*             : USADA PARA IDENTIFICAR O BANCO PELAS 3 PRIMEIRAS*
001000*             : POSICOES DA PRIMEIRA LINHA DO ARQUIVO DE REMESSA*
001100******************************************************************
001200*             H I S T O R I A L   D E   C A M B I O S            *
001300******************************************************************
001400* 14/02/1989 JAAL CNB-0005 VERSION INICIAL - 4 BANCOS             CNB70001
001500* 11/01/1993 RFLO CNB-0071 SE AGREGAM BRADESCO/SANTANDER/CAIXA    CNB70002
001600* 05/08/1996 RFLO CNB-0122 SE AGREGAM SICREDI/BANESTES/BRB        CNB70003
001700* 02/03/2003 MGAR CNB-0219 SE AGREGAM BTG PACTUAL E SICOOB        CNB70004
001800******************************************************************
001900 01  CNBAN-TABELA-BANCOS.
002000     02 FILLER PIC X(33) VALUE "001BANCO DO BRASIL               "
002100     02 FILLER PIC X(33) VALUE "021BANESTES                      "
002200     02 FILLER PIC X(33) VALUE "033SANTANDER                     "
002300     02 FILLER PIC X(33) VALUE "070BRB                           "
002400     02 FILLER PIC X(33) VALUE "104CAIXA ECONOMICA FEDERAL       "
002500     02 FILLER PIC X(33) VALUE "208BTG PACTUAL                   "
002600     02 FILLER PIC X(33) VALUE "237BRADESCO                      "
002700     02 FILLER PIC X(33) VALUE "341ITAU                          "
002800     02 FILLER PIC X(33) VALUE "748SICREDI                       "
002900     02 FILLER PIC X(33) VALUE "756SICOOB                        "
003000 01  CNBAN-TABELA-BANCOS-R REDEFINES CNBAN-TABELA-BANCOS.
003100     02 CNBAN-ENTRY OCCURS 10 TIMES
003200                     INDEXED BY CNBAN-IDX-BANCO.
003300        03 CNBAN-COD              PIC 9(03).
003400        03 CNBAN-NOME             PIC X(30).
