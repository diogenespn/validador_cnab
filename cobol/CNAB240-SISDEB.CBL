000100******************************************************************
000200* FECHA       : 05/08/1996                                       *
000300* PROGRAMADOR : R FLORES (RFLO)                                  *
000400* APLICACION  : COBRANZA BANCARIA / REMESAS CNAB                 *
000500* PROGRAMA    : CNAB023, REGRAS DO SISDEB - DEBITO AUTOMATICO    *
000600*             : ITAU (BANCO 341, SEGMENTO A)                     *
000700* TIPO        : BATCH - SUBPROGRAMA CALLED                       *
000800* DESCRIPCION : VALIDA CABECALHO DE ARQUIVO, CABECALHOS E        *
000900*             : TRAILERS DE LOTE E DETALHES (SEGMENTO A) DO      *
001000*             : LAYOUT SISDEB, CONFERINDO OS TOTAIS DECLARADOS   *
001100*             : CONTRA OS TOTAIS ACUMULADOS (U10).               *
001200* ARCHIVOS    : NENHUM (RECEBE TABELA EM MEMORIA PELA LINKAGE)   *
001300* ACCION (ES) : V=VALIDA                                         *
001400* INSTALADO   : 05/08/1996                                       *
001500* BPM/RATIONAL: 228877                                           *
001600* NOMBRE      : REGRAS SISDEB ITAU                               *
001700* PROGRAMA(S) : NENHUM                                           *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CNAB023.
002100 AUTHOR. R FLORES.
002200 INSTALLATION. SERES - COBRANZA BANCARIA.
002300 DATE-WRITTEN. 05/08/1996.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE COBRANZA.
002600******************************************************************
002700*             H I S T O R I A L   D E   C A M B I O S            *
002800******************************************************************
002810* 03/09/1991 JAAL CNB-0050 VERSION INICIAL DO MODULO SISDEB       CNBA0004
002820*            PARA DEBITO AUTOMATICO EM CONTA                      CNBA0005
002900* 05/08/1996 RFLO CNB-0126 VERSION INICIAL DO MODULO SISDEB       CNBA0001
002950* 19/11/1998 RFLO CNB-0152 AJUSTE Y2K NAS DATAS AGENDADAS         CNBA0002
003000* 02/03/2003 MGAR CNB-0259 SE AMPLIA PARA ACEITAR AGENCIA         CNBA0006
003010*            COM 5 POSICOES NO CONVENIO SISDEB                    CNBA0007
003100* 19/09/2005 MGAR CNB-0241 SE AGREGA CONFERENCIA DE CABECALHO     CNBA0003
003110* 14/03/2007 CPS  CNB-0260 CORRECAO NA VALIDACAO DO CABECALHO     CNBA0008
003120*            DE LOTE QUANDO O SERVICO E 04 (DEBITO AUTOMATICO)    CNBA0009
003130* 22/08/2009 MGAR CNB-0261 SE AGREGA CONFERENCIA DO TRAILER DE    CNBA0010
003140*            LOTE DO SISDEB                                       CNBA0011
003150* 05/11/2011 LTV  CNB-0258 SE AGREGA VALIDACAO DA DATA DE         CNBA0012
003160*            AGENDAMENTO CONTRA A DATA DE PROCESSO                CNBA0013
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 COPY CNWRKARE.
004100 COPY CN240REG.
004200*
004300 01  WKS-AREA-LOCAL.
004400     02 WKS-IDX                PIC 9(05) COMP VALUE ZERO.
004500     02 WKS-TIPO-REG            PIC X(01) VALUE SPACE.
004600     02 WKS-SEGMENTO            PIC X(01) VALUE SPACE.
004700     02 WKS-VIU-HEADER-ARQ      PIC X(01) VALUE 'N'.
004800        88 WKS-JA-VIU-HEADER-ARQ          VALUE 'S'.
004900     02 WKS-DENTRO-LOTE         PIC X(01) VALUE 'N'.
005000        88 WKS-LOTE-ABERTO                VALUE 'S'.
005100     02 FILLER                  PIC X(02) VALUE SPACES.
005200*
005300 01  WKS-AREA-TOTAIS-LOTE.
005400     02 WKS-LOTE-QTD-REGS       PIC 9(06) COMP-3 VALUE ZERO.
005500     02 WKS-LOTE-VALOR-TOTAL    PIC 9(16)V99 COMP-3 VALUE ZERO.
005600     02 WKS-LOTE-QTD-TOTAL      PIC 9(13)V9(05) COMP-3 VALUE ZERO.
005700*
005800 01  WKS-AREA-TOTAIS-ARQUIVO.
005900     02 WKS-ARQ-QTD-LOTES       PIC 9(06) COMP VALUE ZERO.
006000     02 WKS-ARQ-QTD-REGS        PIC 9(06) COMP VALUE ZERO.
006100*
006200 01  WKS-LD-VALOR                PIC X(70) VALUE SPACES.
006300 01  WKS-DATA-8-AUX               PIC X(08) VALUE SPACES.
006400 01  WKS-VALOR-OK                 PIC X(01) VALUE 'N'.
006500     88 WKS-E-VALIDO                       VALUE 'S'.
006600*
006700 LINKAGE SECTION.
006800 01  WKS-QTD-LINHAS             PIC 9(05) COMP.
006900 COPY CNLINTAB.
007000 COPY CNRPTREG.
007100*
007200 PROCEDURE DIVISION USING WKS-TABELA-LINHAS WKS-QTD-LINHAS
007300                          CNRPT-TABELA-ACHADOS CNRPT-RESUMO.
007400 000-MAIN SECTION.
007500     PERFORM 100-PROCESSA-LINHA THRU 100-PROCESSA-LINHA-E
007600        VARYING WKS-IDX FROM 1 BY 1
007700           UNTIL WKS-IDX > WKS-QTD-LINHAS
007800     IF WKS-LOTE-ABERTO
007900        SET CNRPT-AC-E-ERRO TO TRUE
008000        MOVE 'LOTE SEM REGISTRO DE TRAILER' TO WKS-LD-VALOR
008100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
008200     END-IF
008300     GOBACK.
008400 000-MAIN-E.            EXIT.
008500*
008600******************************************************************
008700*   100 - ROTEIA CADA LINHA PELO TIPO DE REGISTRO                *
008800******************************************************************
008900 100-PROCESSA-LINHA.
009000     IF WKS-LINHA-TAM(WKS-IDX) < 8
009100        GO TO 100-PROCESSA-LINHA-E
009200     END-IF
009300     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO CN240-LINHA
009400     MOVE CN240-TIPO-REGISTRO TO WKS-TIPO-REG
009500     IF WKS-TIPO-REG NOT = '0' AND WKS-TIPO-REG NOT = '1'
009600        AND WKS-TIPO-REG NOT = '3' AND WKS-TIPO-REG NOT = '5'
009700        AND WKS-TIPO-REG NOT = '9'
009800        SET CNRPT-AC-E-ERRO TO TRUE
009900        MOVE 'TIPO DE REGISTRO NAO PERMITIDO NO LAYOUT SISDEB'
010000          TO WKS-LD-VALOR
010100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
010200        GO TO 100-PROCESSA-LINHA-E
010300     END-IF
010400     ADD 1 TO WKS-ARQ-QTD-REGS
010500     EVALUATE WKS-TIPO-REG
010600        WHEN '0'
010700           PERFORM 200-HEADER-ARQUIVO THRU 200-HEADER-ARQUIVO-E
010800        WHEN '1'
010900           PERFORM 300-HEADER-LOTE THRU 300-HEADER-LOTE-E
011000        WHEN '3'
011100           MOVE WKS-LINHA-TEXTO(WKS-IDX)(14:1) TO WKS-SEGMENTO
011200           PERFORM 400-DETALHE-SEGMENTO-A THRU
011300              400-DETALHE-SEGMENTO-A-E
011400        WHEN '5'
011500           PERFORM 500-TRAILER-LOTE THRU 500-TRAILER-LOTE-E
011600        WHEN '9'
011700           PERFORM 600-TRAILER-ARQUIVO THRU 600-TRAILER-ARQUIVO-E
011800     END-EVALUATE.
011900 100-PROCESSA-LINHA-E.            EXIT.
012000*
012100******************************************************************
012200*   200 - CABECALHO DE ARQUIVO SISDEB (TIPO 0)                   *
012300******************************************************************
012400 200-HEADER-ARQUIVO.
012500     IF WKS-JA-VIU-HEADER-ARQ
012600        SET CNRPT-AC-E-ERRO TO TRUE
012700        MOVE 'MAIS DE UM CABECALHO DE ARQUIVO ENCONTRADO'
012800          TO WKS-LD-VALOR
012900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
013000     END-IF
013100     MOVE 'S' TO WKS-VIU-HEADER-ARQ
013200     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
013300        CN240-HEADER-ARQ-SISDEB
013400     IF CN240-HAS-BANCO NOT = 341
013500        SET CNRPT-AC-E-ERRO TO TRUE
013600        MOVE 'CABECALHO DE ARQUIVO - BANCO DIFERENTE DE 341'
013700          TO WKS-LD-VALOR
013800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
013900     END-IF
014000     IF CN240-HAS-LOTE NOT = 0
014100        SET CNRPT-AC-E-ERRO TO TRUE
014200        MOVE 'CABECALHO DE ARQUIVO - LOTE DIFERENTE DE 0000'
014300          TO WKS-LD-VALOR
014400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
014500     END-IF
014600     IF CN240-HAS-INSCR-TIPO NOT = '1' AND CN240-HAS-INSCR-TIPO
014700        NOT = '2'
014800        SET CNRPT-AC-E-ERRO TO TRUE
014900        MOVE 'CABECALHO DE ARQUIVO - TIPO DE INSCRICAO INVALIDO'
015000          TO WKS-LD-VALOR
015100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
015200     END-IF
015300     IF CN240-HAS-INSCR-NUMERO IS NOT NUMERIC
015400        SET CNRPT-AC-E-ERRO TO TRUE
015500        MOVE 'CAB. DE ARQUIVO - NUMERO DE INSCRICAO NAO NUMERICO'
015600          TO WKS-LD-VALOR
015700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
015800     END-IF
015900     IF CN240-HAS-CONVENIO = SPACES
016000        SET CNRPT-AC-E-ERRO TO TRUE
016100        MOVE 'CABECALHO DE ARQUIVO - CONVENIO EM BRANCO' TO
016200           WKS-LD-VALOR
016300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
016400     END-IF
016500     IF CN240-HAS-AGENCIA IS NOT NUMERIC
016600        SET CNRPT-AC-E-ERRO TO TRUE
016700        MOVE 'CABECALHO DE ARQUIVO - AGENCIA NAO NUMERICA' TO
016800           WKS-LD-VALOR
016900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
017000     END-IF
017100     IF CN240-HAS-CONTA IS NOT NUMERIC
017200        SET CNRPT-AC-E-ERRO TO TRUE
017300        MOVE 'CABECALHO DE ARQUIVO - CONTA NAO NUMERICA' TO
017400           WKS-LD-VALOR
017500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
017600     END-IF.
017700 200-HEADER-ARQUIVO-E.            EXIT.
017800*
017900******************************************************************
018000*   300 - CABECALHO DE LOTE SISDEB (TIPO 1)                      *
018100******************************************************************
018200 300-HEADER-LOTE.
018300     IF WKS-LOTE-ABERTO
018400        SET CNRPT-AC-E-ERRO TO TRUE
018500        MOVE 'CAB. DE LOTE DUPLICADO - LOTE ANTERIOR SEM TRAILER'
018600          TO WKS-LD-VALOR
018700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
018800     END-IF
018900     MOVE 'S' TO WKS-DENTRO-LOTE
019000     MOVE 1 TO WKS-LOTE-QTD-REGS
019100     MOVE ZERO TO WKS-LOTE-VALOR-TOTAL WKS-LOTE-QTD-TOTAL
019200     ADD 1 TO WKS-ARQ-QTD-LOTES
019300     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
019400        CN240-HEADER-LOTE-SISDEB
019500     IF CN240-HLS-BANCO NOT = 341
019600        SET CNRPT-AC-E-ERRO TO TRUE
019700        MOVE 'CABECALHO DE LOTE - BANCO DIFERENTE DE 341' TO
019800           WKS-LD-VALOR
019900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
020000     END-IF
020100     IF CN240-HLS-OPERACAO NOT = 'D'
020200        SET CNRPT-AC-E-ERRO TO TRUE
020300        MOVE 'CABECALHO DE LOTE - OPERACAO DIFERENTE DE D' TO
020400           WKS-LD-VALOR
020500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
020600     END-IF
020700     IF CN240-HLS-SERVICO NOT = '05'
020800        SET CNRPT-AC-E-ERRO TO TRUE
020900        MOVE 'CABECALHO DE LOTE - SERVICO DIFERENTE DE 05' TO
021000           WKS-LD-VALOR
021100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
021200     END-IF
021300     IF CN240-HLS-FORMA NOT = '50'
021400        SET CNRPT-AC-E-ERRO TO TRUE
021500        MOVE 'CABECALHO DE LOTE - FORMA DIFERENTE DE 50' TO
021600           WKS-LD-VALOR
021700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
021800     END-IF
021900     IF CN240-HLS-VERSAO NOT = '030'
022000        SET CNRPT-AC-E-AVISO TO TRUE
022100        MOVE
022200           'CABECALHO DE LOTE - VERSAO DE LAYOUT DIFERENTE DE 030'
022300          TO WKS-LD-VALOR
022400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
022500     END-IF
022600     IF CN240-HLS-INSCR-TIPO NOT = '1' AND CN240-HLS-INSCR-TIPO
022700        NOT = '2'
022800        SET CNRPT-AC-E-ERRO TO TRUE
022900        MOVE 'CABECALHO DE LOTE - TIPO DE INSCRICAO INVALIDO'
023000          TO WKS-LD-VALOR
023100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
023200     END-IF
023300     IF CN240-HLS-CONVENIO = SPACES
023400        SET CNRPT-AC-E-ERRO TO TRUE
023500        MOVE 'CABECALHO DE LOTE - CONVENIO EM BRANCO' TO
023600           WKS-LD-VALOR
023700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
023800     END-IF
023900     IF CN240-HLS-AGENCIA IS NOT NUMERIC
024000        SET CNRPT-AC-E-ERRO TO TRUE
024100        MOVE 'CABECALHO DE LOTE - AGENCIA NAO NUMERICA' TO
024200           WKS-LD-VALOR
024300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
024400     END-IF
024500     IF CN240-HLS-CONTA IS NOT NUMERIC
024600        SET CNRPT-AC-E-ERRO TO TRUE
024700        MOVE 'CABECALHO DE LOTE - CONTA NAO NUMERICA' TO
024800           WKS-LD-VALOR
024900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
025000     END-IF.
025100 300-HEADER-LOTE-E.            EXIT.
025200*
025300******************************************************************
025400*   400 - DETALHE SEGMENTO A (TIPO 3) (U10)                      *
025500******************************************************************
025600 400-DETALHE-SEGMENTO-A.
025700     IF NOT WKS-LOTE-ABERTO
025800        SET CNRPT-AC-E-ERRO TO TRUE
025900        MOVE 'DETALHE SISDEB SEM CABECALHO DE LOTE' TO
026000           WKS-LD-VALOR
026100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
026200        GO TO 400-DETALHE-SEGMENTO-A-E
026300     END-IF
026400     IF WKS-SEGMENTO NOT = 'A'
026500        SET CNRPT-AC-E-ERRO TO TRUE
026600        MOVE 'DETALHE SISDEB - SEGMENTO DIFERENTE DE A' TO
026700           WKS-LD-VALOR
026800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
026900        GO TO 400-DETALHE-SEGMENTO-A-E
027000     END-IF
027100     ADD 1 TO WKS-LOTE-QTD-REGS
027200     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO CN240-SEGMENTO-A
027300     IF CN240-SA-MOV-INSTR IS NOT NUMERIC
027400        SET CNRPT-AC-E-ERRO TO TRUE
027500        MOVE 'SEGMENTO A - INSTRUCAO DE MOVIMENTO NAO NUMERICA'
027600          TO WKS-LD-VALOR
027700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
027800     END-IF
027900     IF CN240-SA-CAMARA NOT = '000'
028000        SET CNRPT-AC-E-ERRO TO TRUE
028100        MOVE 'SEGMENTO A - CAMARA DE COMPENSACAO DIFERENTE DE 000'
028200          TO WKS-LD-VALOR
028300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
028400     END-IF
028500     IF CN240-SA-BANCO NOT = 341
028600        SET CNRPT-AC-E-ERRO TO TRUE
028700        MOVE 'SEGMENTO A - BANCO DIFERENTE DE 341' TO WKS-LD-VALOR
028800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
028900     END-IF
029000     IF CN240-SA-AGENCIA-DEB IS NOT NUMERIC OR CN240-SA-CONTA-DEB
029100        IS NOT NUMERIC
029200        SET CNRPT-AC-E-ERRO TO TRUE
029300        MOVE
029400           'SEGMENTO A - AGENCIA OU CONTA DE DEBITO NAO NUMERICA'
029500          TO WKS-LD-VALOR
029600        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
029700     END-IF
029800     IF CN240-SA-DAC IS NOT NUMERIC
029900        SET CNRPT-AC-E-ERRO TO TRUE
030000        MOVE 'SEGMENTO A - DIGITO DA CONTA NAO NUMERICO' TO
030100           WKS-LD-VALOR
030200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
030300     END-IF
030400     IF CN240-SA-NOME-DEB = SPACES
030500        SET CNRPT-AC-E-ERRO TO TRUE
030600        MOVE 'SEGMENTO A - NOME DO DEBITADO EM BRANCO' TO
030700           WKS-LD-VALOR
030800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
030900     END-IF
031000     MOVE CN240-SA-DATA-AGENDA TO WKS-DATA-8-AUX
031100     CALL 'CNUFEC8' USING WKS-DATA-8-AUX WKS-VALOR-OK
031200     IF NOT WKS-E-VALIDO
031300        SET CNRPT-AC-E-ERRO TO TRUE
031400        MOVE 'SEGMENTO A - DATA AGENDADA INVALIDA' TO WKS-LD-VALOR
031500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
031600     END-IF
031700     IF CN240-SA-MOEDA NOT = 'REA' AND CN240-SA-MOEDA NOT = 'USD'
031800        AND CN240-SA-MOEDA NOT = 'FAJ' AND CN240-SA-MOEDA NOT =
031900           'IDT'
032000        SET CNRPT-AC-E-ERRO TO TRUE
032100        MOVE 'SEGMENTO A - MOEDA NAO RECONHECIDA' TO WKS-LD-VALOR
032200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
032300     END-IF
032400     IF CN240-SA-QUANTIDADE IS NOT NUMERIC OR CN240-SA-VALOR IS
032500        NOT NUMERIC
032600        SET CNRPT-AC-E-ERRO TO TRUE
032700        MOVE 'SEGMENTO A - QUANTIDADE OU VALOR NAO NUMERICO'
032800          TO WKS-LD-VALOR
032900        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
033000     ELSE
033100        IF CN240-SA-MOEDA = 'REA' AND CN240-SA-VALOR = ZERO
033200           SET CNRPT-AC-E-ERRO TO TRUE
033300           MOVE 'SEGMENTO A - VALOR ZERADO PARA MOEDA REAL'
033400             TO WKS-LD-VALOR
033500           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
033600        END-IF
033700        IF CN240-SA-MOEDA NOT = 'REA' AND CN240-SA-QUANTIDADE =
033800           ZERO
033900           SET CNRPT-AC-E-AVISO TO TRUE
034000           MOVE 'SEGM. A - QUANTIDADE ZERADA EM MOEDA ESTRANGEIRA'
034100             TO WKS-LD-VALOR
034200           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
034300        END-IF
034400        ADD CN240-SA-VALOR TO WKS-LOTE-VALOR-TOTAL
034500        ADD CN240-SA-QUANTIDADE TO WKS-LOTE-QTD-TOTAL
034600     END-IF
034700     IF CN240-SA-NOSSO-NUMERO NOT = SPACES
034800        SET CNRPT-AC-E-AVISO TO TRUE
034900        MOVE 'SEGM. A - NOSSO NUM. DEVE VIR EM BRANCO NA REMESSA'
035000          TO WKS-LD-VALOR
035100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
035200     END-IF
035300     IF CN240-SA-DATA-COBRADA NOT = SPACES
035400        SET CNRPT-AC-E-AVISO TO TRUE
035500        MOVE 'SEGM. A - DATA COBRADA DEVE VIR EM BCO. NA REMESSA'
035600          TO WKS-LD-VALOR
035700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
035800     END-IF
035900     IF CN240-SA-VALOR-COBRADO NOT = '000000000000000'
036000        SET CNRPT-AC-E-AVISO TO TRUE
036100        MOVE 'SEGM. A - VALOR COBRADO DEVE VIR ZERADO NA REMESSA'
036200          TO WKS-LD-VALOR
036300        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
036400     END-IF
036500     IF CN240-SA-MOEDA = 'REA'
036600        IF CN240-SA-MORA-TIPO NOT = '00' AND CN240-SA-MORA-TIPO
036700           NOT = '01'
036800           AND CN240-SA-MORA-TIPO NOT = '03'
036900           SET CNRPT-AC-E-ERRO TO TRUE
037000           MOVE
037100              'SEGMENTO A - TIPO DE MORA INVALIDO PARA MOEDA REAL'
037200             TO WKS-LD-VALOR
037300           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
037400        END-IF
037500        IF CN240-SA-MORA-TIPO = '00' AND CN240-SA-MORA-VALOR NOT =
037600           ZERO
037700           SET CNRPT-AC-E-ERRO TO TRUE
037800           MOVE 'SEGM. A - MORA TIPO 00 COM VLR DE MORA PREENCH.'
037900             TO WKS-LD-VALOR
038000           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
038100        END-IF
038200     ELSE
038300        IF CN240-SA-MORA-TIPO NOT = SPACES
038400           AND CN240-SA-MORA-TIPO IS NOT NUMERIC
038500           SET CNRPT-AC-E-ERRO TO TRUE
038600           MOVE 'SEGMENTO A - TIPO DE MORA NAO NUMERICO' TO
038700              WKS-LD-VALOR
038800           PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
038900        END-IF
039000     END-IF
039100     IF CN240-SA-DOC-DEBITADO IS NOT NUMERIC
039200        SET CNRPT-AC-E-ERRO TO TRUE
039300        MOVE 'SEGMENTO A - DOCUMENTO DEBITADO NAO NUMERICO'
039400          TO WKS-LD-VALOR
039500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
039600     END-IF
039700     IF CN240-SA-OCORRENCIAS NOT = SPACES
039800        SET CNRPT-AC-E-AVISO TO TRUE
039900        MOVE 'SEGM. A - CAMPO DE OCORRENCIAS DEVE VIR EM BRANCO'
040000          TO WKS-LD-VALOR
040100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
040200     END-IF
040300     ADD 1 TO CNRPT-RS-QTD-TITULOS
040400     ADD CN240-SA-VALOR TO CNRPT-RS-VALOR-TOTAL.
040500 400-DETALHE-SEGMENTO-A-E.            EXIT.
040600*
040700******************************************************************
040800*   500 - TRAILER DE LOTE SISDEB (TIPO 5) (U10)                  *
040900******************************************************************
041000 500-TRAILER-LOTE.
041100     IF NOT WKS-LOTE-ABERTO
041200        SET CNRPT-AC-E-ERRO TO TRUE
041300        MOVE 'TRAILER DE LOTE SEM CABECALHO CORRESPONDENTE'
041400          TO WKS-LD-VALOR
041500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
041600        GO TO 500-TRAILER-LOTE-E
041700     END-IF
041800     ADD 1 TO WKS-LOTE-QTD-REGS
041900     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO
042000        CN240-TRAILER-LOTE-SISDEB
042100     IF CN240-TLS-QTD NOT = WKS-LOTE-QTD-REGS
042200        SET CNRPT-AC-E-ERRO TO TRUE
042300        MOVE 'TRAILER DE LOTE - QTDE DE REGISTROS DECL. DIFERE'
042400          TO WKS-LD-VALOR
042500        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
042600     END-IF
042700     IF CN240-TLS-VALOR-TOTAL NOT = WKS-LOTE-VALOR-TOTAL
042800        SET CNRPT-AC-E-ERRO TO TRUE
042900        MOVE 'TRAILER DE LOTE - VALOR TOTAL DECL. DIFERE DO ACUM.'
043000          TO WKS-LD-VALOR
043100        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
043200     END-IF
043300     IF CN240-TLS-QTD-TOTAL NOT = WKS-LOTE-QTD-TOTAL
043400        SET CNRPT-AC-E-ERRO TO TRUE
043500        MOVE 'TRAILER DE LOTE - QUANTIDADE TOTAL DECLARADA DIFERE'
043600          TO WKS-LD-VALOR
043700        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
043800     END-IF
043900     MOVE 'N' TO WKS-DENTRO-LOTE.
044000 500-TRAILER-LOTE-E.            EXIT.
044100*
044200******************************************************************
044300*   600 - TRAILER DE ARQUIVO (TIPO 9) (U10)                      *
044400******************************************************************
044500 600-TRAILER-ARQUIVO.
044600     MOVE WKS-LINHA-TEXTO(WKS-IDX)(1:240) TO CN240-TRAILER-ARQ
044700     IF CN240-TA-LOTE NOT = 9999
044800        SET CNRPT-AC-E-ERRO TO TRUE
044900        MOVE
045000           'TRAILER DE ARQUIVO - CAMPO DE LOTE DIFERENTE DE 9999'
045100          TO WKS-LD-VALOR
045200        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
045300     END-IF
045400     IF CN240-TA-QTD-LOTES NOT = WKS-ARQ-QTD-LOTES
045500        SET CNRPT-AC-E-ERRO TO TRUE
045600        MOVE 'TRAILER DE ARQUIVO - QTDE DE LOTES DECLARADA DIFERE'
045700          TO WKS-LD-VALOR
045800        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
045900     END-IF
046000     IF CN240-TA-QTD-REGS NOT = WKS-ARQ-QTD-REGS
046100        SET CNRPT-AC-E-ERRO TO TRUE
046200        MOVE 'TRAILER DE ARQUIVO - QTDE DE REGISTROS DECL. DIFERE'
046300          TO WKS-LD-VALOR
046400        PERFORM 900-REGISTRA-ACHADO THRU 900-REGISTRA-ACHADO-E
046500     END-IF.
046600 600-TRAILER-ARQUIVO-E.            EXIT.
046700*
046800******************************************************************
046900*   900 - REGISTRA UM ACHADO NA TABELA COMPARTILHADA             *
047000******************************************************************
047100 900-REGISTRA-ACHADO.
047200     ADD 1 TO CNRPT-QTD-ACHADOS
047300     SET CNRPT-IDX-ACHADO TO CNRPT-QTD-ACHADOS
047400     MOVE 'ITAU SISDEB 341' TO CNRPT-AC-SECAO(CNRPT-IDX-ACHADO)
047500     MOVE WKS-IDX TO CNRPT-AC-LINHA-NUM(CNRPT-IDX-ACHADO)
047600     MOVE WKS-LD-VALOR TO CNRPT-AC-TEXTO(CNRPT-IDX-ACHADO)(1:70).
047700 900-REGISTRA-ACHADO-E.            EXIT.
